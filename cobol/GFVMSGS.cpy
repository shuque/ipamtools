000100 * ************************************************************   GFVMSGS 
000200 * GFVMSGS  -  ERROR AND WARNING MESSAGE TABLE                    GFVMSGS 
000300 *                                                                GFVMSGS 
000400 * GFVMAIN owns this table for the life of the run. GFVENTRY,     GFVMSGS 
000500 * GFVPFX and GFVVAL each post into it through the CALL USING thatGFVMSGS 
000600 * carries it down, one entry per error or warning raised against GFVMSGS 
000700 * a line. GFVMAIN plays the table back, in order, as the body of GFVMSGS 
000800 * the validation results report.                                 GFVMSGS 
000900 *                                                                GFVMSGS 
001000 * Maintenance -                                                  GFVMSGS 
001100 *   1986-03-14  RJH  Original cut, ticket BLD-0142.              GFVMSGS 
001200 *   1992-05-06  DCT  Added the second echo line for overlap      GFVMSGS 
001300 *                    warnings, ticket BLD-0402.                  GFVMSGS 
001400 *   2026-06-12  HOWARDT  Added MSG-ECHO-NUM - the first overlap  GFVMSGS 
001500 *                    echo line needs its own source line number  GFVMSGS 
001600 *                    same as the second already carried,         GFVMSGS 
001700 *                    ticket BLD-1122.                            GFVMSGS 
001800 *   2026-06-12  HOWARDT  MSG-TEXT widened to 160 - the overlap   GFVMSGS 
001900 *                    warning carries two full prefix strings and GFVMSGS 
002000 *                    both line numbers, was truncating at 80,    GFVMSGS 
002100 *                    ticket BLD-1122.                            GFVMSGS 
002200 * ************************************************************   GFVMSGS 
002300                                                                  GFVMSGS 
002400  01  GFV-MSG-MAX              PIC 9(5)        BINARY  VALUE 5000.GFVMSGS 
002500  01  GFV-MSG-TABLE.                                              GFVMSGS 
002600      05  MSG-COUNT            PIC 9(5)        BINARY.            GFVMSGS 
002700      05  MSG-ENTRY OCCURS 1 TO 5000 TIMES                        GFVMSGS 
002800          DEPENDING ON MSG-COUNT                                  GFVMSGS 
002900          INDEXED BY MSG-INDEX.                                   GFVMSGS 
003000          10  MSG-SEVERITY         PIC X(01).                     GFVMSGS 
003100              88  MSG-IS-ERROR              VALUE 'E'.            GFVMSGS 
003200              88  MSG-IS-WARNING            VALUE 'W'.            GFVMSGS 
003300          10  MSG-LINE-NUM         PIC 9(7)        BINARY.        GFVMSGS 
003400          10  MSG-TEXT             PIC X(160).                    GFVMSGS 
003500          10  MSG-ECHO-FLAG        PIC X(01).                     GFVMSGS 
003600              88  MSG-ECHO-PRESENT          VALUE 'Y'.            GFVMSGS 
003700          10  MSG-ECHO-LINE        PIC X(120).                    GFVMSGS 
003800          10  MSG-ECHO-NUM         PIC 9(7)        BINARY.        GFVMSGS 
003900          10  MSG-ECHO-2-FLAG      PIC X(01).                     GFVMSGS 
004000              88  MSG-ECHO-2-PRESENT        VALUE 'Y'.            GFVMSGS 
004100          10  MSG-ECHO-2-LINE      PIC X(120).                    GFVMSGS 
004200          10  MSG-ECHO-2-NUM       PIC 9(7)        BINARY.        GFVMSGS 
