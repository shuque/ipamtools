000100 * ************************************************************   GFVFEED 
000200 * GFVFEED  -  GEOFEED INPUT LINE AND RUN-OPTION LAYOUTS          GFVFEED 
000300 *                                                                GFVFEED 
000400 * Shared by GFVMAIN, which owns the working-storage copy of this GFVFEED 
000500 * book, and by GFVENTRY, GFVPFX and GFVVAL, which receive it in  GFVFEED 
000600 * their LINKAGE SECTION on the CALL ... USING that passes controlGFVFEED 
000700 * down from GFVMAIN for each data line.                          GFVFEED 
000800 *                                                                GFVFEED 
000900 * Maintenance -                                                  GFVFEED 
001000 *   1985-11-04  RJH  Original cut, ticket BLD-0117.              GFVFEED 
001100 *   1991-02-19  DCT  Added GFV-POSTAL-CODE, not validated, seen  GFVFEED 
001200 *                    on some feeds, ticket BLD-0384.             GFVFEED 
001300 *   1998-10-30  MPK  Y2K review - no date fields in this book, noGFVFEED 
001400 *                    change required, ticket BLD-0905.           GFVFEED 
001500 * ************************************************************   GFVFEED 
001600                                                                  GFVFEED 
001700 * THE RAW SOURCE LINE, TRIMMED, AS READ FROM GEOFEED-FILE.       GFVFEED 
001800  01  GFV-FEED-LINE.                                              GFVFEED 
001900      05  GFV-LINE-NUMBER     PIC 9(7)       BINARY.              GFVFEED 
002000      05  GFV-LINE-TEXT       PIC X(256).                         GFVFEED 
002100      05  FILLER              PIC X(09).                          GFVFEED 
002200                                                                  GFVFEED 
002300 * THE LINE SPLIT INTO ITS COMMA-SEPARATED FIELDS AND TRIMMED.    GFVFEED 
002400 * A LINE WITH FEWER THAN 2 FIELDS PRESENT IS FLAGGED BY          GFVFEED 
002500 * GFV-FIELD-COUNT BEING LESS THAN 2.                             GFVFEED 
002600  01  GFV-SPLIT-FIELDS.                                           GFVFEED 
002700      05  GFV-FIELD-COUNT     PIC 9(2)       BINARY.              GFVFEED 
002800      05  GFV-IP-PREFIX       PIC X(43).                          GFVFEED 
002900      05  GFV-COUNTRY-CODE    PIC X(02).                          GFVFEED 
003000      05  GFV-REGION-CODE     PIC X(10).                          GFVFEED 
003100      05  GFV-CITY-NAME       PIC X(50).                          GFVFEED 
003200      05  GFV-POSTAL-CODE     PIC X(20).                          GFVFEED 
003300      05  GFV-ENTRY-VALID     PIC X(01).                          GFVFEED 
003400          10  GFV-ENTRY-IS-VALID       VALUE 'Y'.                 GFVFEED 
003500          10  GFV-ENTRY-NOT-VALID      VALUE 'N'.                 GFVFEED 
003600      05  FILLER              PIC X(08).                          GFVFEED 
003700                                                                  GFVFEED 
003800 * RUN OPTIONS, CARRIED AS A PARAMETER RECORD RATHER THAN A       GFVFEED 
003900 * COMMAND-LINE PARSE - SET BY THE JCL PARM OR BY THE STEP THAT   GFVFEED 
004000 * GIVES GFVMAIN CONTROL.                                         GFVFEED 
004100  01  GFV-RUN-PARMS.                                              GFVFEED 
004200      05  GFV-OPT-IPV4-ONLY   PIC X(01)      VALUE 'N'.           GFVFEED 
004300          10  GFV-IPV4-ONLY            VALUE 'Y'.                 GFVFEED 
004400      05  GFV-OPT-IPV6-ONLY   PIC X(01)      VALUE 'N'.           GFVFEED 
004500          10  GFV-IPV6-ONLY            VALUE 'Y'.                 GFVFEED 
004600      05  GFV-OPT-NO-OVERLAP  PIC X(01)      VALUE 'N'.           GFVFEED 
004700          10  GFV-NO-OVERLAP-CHECK     VALUE 'Y'.                 GFVFEED 
004800      05  GFV-OPT-STATS       PIC X(01)      VALUE 'N'.           GFVFEED 
004900          10  GFV-STATS-REQUESTED      VALUE 'Y'.                 GFVFEED 
005000      05  FILLER              PIC X(12).                          GFVFEED 
