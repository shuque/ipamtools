000100 * ************************************************************   GFVNETT 
000200 * GFVNETT  -  PARSED-NETWORK TABLE, FOR THE OVERLAP PASS         GFVNETT 
000300 *                                                                GFVNETT 
000400 * Every syntactically valid prefix GFVPFX parses is appended     GFVNETT 
000500 * here by GFVMAIN, family-blind (the family filter still governs GFVNETT 
000600 * which prefixes feed the statistics in GFVSTTS, but every parsedGFVNETT 
000700 * prefix goes in this table so the overlap scan sees it).        GFVNETT 
000800 *                                                                GFVNETT 
000900 * Maintenance -                                                  GFVNETT 
001000 *   1986-01-22  RJH  Original cut, ticket BLD-0142.              GFVNETT 
001100 *   1994-06-08  LKW  Raised GFV-NET-MAX to 20000 - large feeds   GFVNETT 
001200 *                    were truncating the table, ticket BLD-0566. GFVNETT 
001300 *   1999-02-11  MPK  Y2K review - no change required, BLD-0905.  GFVNETT 
001400 *   2026-06-12  HOWARDT  Added NET-PREFIX-TEXT - the overlap     GFVNETT 
001500 *                    warning line needs the two prefix strings   GFVNETT 
001600 *                    verbatim, not just the line numbers,        GFVNETT 
001700 *                    ticket BLD-1122.                            GFVNETT 
001800 * ************************************************************   GFVNETT 
001900                                                                  GFVNETT 
002000 * ONE PARSED NETWORK. ADDRESSES ARE CARRIED AS HIGH/LOW HALVES OFGFVNETT 
002100 * AN UNSIGNED 64-BIT BINARY VALUE (IPV4 USES THE LOW HALF ONLY). GFVNETT 
002200  01  GFV-NET-ENTRY.                                              GFVNETT 
002300      05  NET-VERSION          PIC 9(1)        BINARY.            GFVNETT 
002400      05  NET-ADDR-HI          PIC 9(18)       BINARY.            GFVNETT 
002500      05  NET-ADDR-LO          PIC 9(18)       BINARY.            GFVNETT 
002600      05  NET-PREFIX-LEN       PIC 9(3)        BINARY.            GFVNETT 
002700      05  NET-LINE-NUM         PIC 9(7)        BINARY.            GFVNETT 
002800      05  NET-LINE-TEXT        PIC X(120).                        GFVNETT 
002900      05  NET-PREFIX-TEXT      PIC X(43).                         GFVNETT 
003000      05  FILLER               PIC X(06).                         GFVNETT 
003100                                                                  GFVNETT 
003200 * THE WORKING TABLE OF PARSED NETWORKS. GFVMAIN SORTS EACH FAMILYGFVNETT 
003300 * SUBRANGE OF THIS TABLE IN PLACE (SEE 0310-BUBBLE-PASS) AHEAD OFGFVNETT 
003400 * THE ADJACENT-PAIR OVERLAP SCAN.                                GFVNETT 
003500  01  GFV-NET-TABLE.                                              GFVNETT 
003600      05  NET-ENTRY-COUNT      PIC 9(7)        BINARY.            GFVNETT 
003700      05  NET-ENTRY            OCCURS 1 TO 20000 TIMES            GFVNETT 
003800          DEPENDING ON NET-ENTRY-COUNT                            GFVNETT 
003900          INDEXED BY NET-INDEX, NET-INDEX-2.                      GFVNETT 
004000          10  NET-T-VERSION        PIC 9(1)        BINARY.        GFVNETT 
004100          10  NET-T-ADDR-HI        PIC 9(18)       BINARY.        GFVNETT 
004200          10  NET-T-ADDR-LO        PIC 9(18)       BINARY.        GFVNETT 
004300          10  NET-T-PREFIX-LEN     PIC 9(3)        BINARY.        GFVNETT 
004400          10  NET-T-LINE-NUM       PIC 9(7)        BINARY.        GFVNETT 
004500          10  NET-T-LINE-TEXT      PIC X(120).                    GFVNETT 
004600          10  NET-T-PREFIX-TEXT    PIC X(43).                     GFVNETT 
004700                                                                  GFVNETT 
004800 * REDEFINITION USED WHILE SORTING - A SWAP-HOLD AREA IN THE SAME GFVNETT 
004900 * SHAPE AS ONE TABLE ENTRY, NOT A SEPARATE COPY OF THE TABLE.    GFVNETT 
005000  01  GFV-NET-MAX           PIC 9(7)        BINARY  VALUE 20000.  GFVNETT 
005100  01  GFV-NET-SWAP.                                               GFVNETT 
005200      05  SWAP-VERSION         PIC 9(1)        BINARY.            GFVNETT 
005300      05  SWAP-ADDR-HI         PIC 9(18)       BINARY.            GFVNETT 
005400      05  SWAP-ADDR-LO         PIC 9(18)       BINARY.            GFVNETT 
005500      05  SWAP-PREFIX-LEN      PIC 9(3)        BINARY.            GFVNETT 
005600      05  SWAP-LINE-NUM        PIC 9(7)        BINARY.            GFVNETT 
005700      05  SWAP-LINE-TEXT       PIC X(120).                        GFVNETT 
005800      05  SWAP-PREFIX-TEXT     PIC X(43).                         GFVNETT 
