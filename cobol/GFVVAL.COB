000100  PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                     GFVVAL  
000200 * LAST UPDATE ON 12 JUN 2026 AT 10:15:32 BY  HOWARDT VERSION 04  GFVVAL  
000300 * LAST UPDATE ON 30 AUG 2006 AT 16:03:40 BY  LKW     VERSION 03  GFVVAL  
000400 * LAST UPDATE ON 11 MAY 1995 AT 09:27:11 BY  DCT     VERSION 02  GFVVAL  
000500 * LAST UPDATE ON 02 DEC 1986 AT 13:50:02 BY  RJH     VERSION 01  GFVVAL  
000600  IDENTIFICATION DIVISION.                                        GFVVAL  
000700  PROGRAM-ID. GFVVAL.                                             GFVVAL  
000800  AUTHOR. D C THOMPSON.                                           GFVVAL  
000900  INSTALLATION. IBM BOULDER PROGRAMMING CENTER.                   GFVVAL  
001000 *                                                                GFVVAL  
001100 * CALLed by GFVENTRY once per data line to check the three fieldsGFVVAL  
001200 * the prefix validator does not own - country, region and city.  GFVVAL  
001300 * All three are always checked, whether or not an earlier field  GFVVAL  
001400 * on the line already failed, and each posts its own message.    GFVVAL  
001500 *                                                                GFVVAL  
001600 * Method of operation: country code must be exactly two present  GFVVAL  
001700 * characters, then a binary SEARCH ALL of the ISO table in       GFVVAL  
001800 * GFVISOC - a well-formed code not found there is a WARNING, not GFVVAL  
001900 * an ERROR, but still fails the field. Region code, if present,  GFVVAL  
002000 * must be two letters, a hyphen, then one or more letters or     GFVVAL  
002100 * digits. City name, if present, must carry no control bytes     GFVVAL  
002200 * (X"00" through X"1F").                                         GFVVAL  
002300 *                                                                GFVVAL  
002400  DATE-WRITTEN. 02 DEC 86.                                        GFVVAL  
002500  DATE-COMPILED.                                                  GFVVAL  
002600  SECURITY. INSTALLATION CONFIDENTIAL.                            GFVVAL  
002700 * ************************************************************   GFVVAL  
002800 * CHANGE LOG                                                     GFVVAL  
002900 * DATE        WHO      TICKET    DESCRIPTION                     GFVVAL  
003000 * ----------  -------  --------  ----------------------------    GFVVAL  
003100 * 1986-12-02  RJH      BLD-0142  Original cut - country code     GFVVAL  
003200 *                                 only.                          GFVVAL  
003300 * 1995-05-11  DCT      BLD-0459  Region and city checks added.   GFVVAL  
003400 * 1999-01-25  MPK      BLD-0905  Y2K review - no date fields     GFVVAL  
003500 *                                 in this program, no change     GFVVAL  
003600 *                                 made.                          GFVVAL  
003700 * 2006-08-30  LKW      BLD-0688  Country table changed to an     GFVVAL  
003800 *                                 ASCENDING-KEY SEARCH ALL -     !@03A   
003900 *                                 was a sequential SEARCH, too   !@03A   
004000 *                                 slow once the table passed     !@03A   
004100 *                                 200 assigned codes.            !@03A   
004200 * 2026-06-12  HOWARDT  BLD-1122  Region and city error text      !@04A   
004300 *                                 reworded for the results       !@04A   
004400 *                                 report, field widths unchanged.!@04A   
004500 * 2026-06-12  HOWARDT  BLD-1122  Every error now echoes the      !@05A   
004600 *                                 full source line, per the      !@05A   
004700 *                                 results report layout.         !@05A   
004800 * ************************************************************   GFVVAL  
004900                                                                  GFVVAL  
005000  ENVIRONMENT DIVISION.                                           GFVVAL  
005100  CONFIGURATION SECTION.                                          GFVVAL  
005200  SOURCE-COMPUTER. IBM-3090.                                      GFVVAL  
005300  OBJECT-COMPUTER. IBM-3090.                                      GFVVAL  
005400  SPECIAL-NAMES.                                                  GFVVAL  
005500      C01 IS TOP-OF-FORM.                                         GFVVAL  
005600  INPUT-OUTPUT SECTION.                                           GFVVAL  
005700  FILE-CONTROL.                                                   GFVVAL  
005800 * NO FILES OF ITS OWN - GFVVAL IS A CALLED SUBROUTINE, ALL       GFVVAL  
005900 * I-O IS DONE BY ITS CALLER.                                     GFVVAL  
006000                                                                  GFVVAL  
006100  DATA DIVISION.                                                  GFVVAL  
006200  WORKING-STORAGE SECTION.                                        GFVVAL  
006300                                                                  GFVVAL  
006400 * SCRATCH COUNTERS AND SWITCHES.                                 GFVVAL  
006500  77  WS-PGMNAME          PIC X(08)   VALUE 'GFVVAL'.             GFVVAL  
006600  77  WS-CTRY-LEN         PIC 9(1)    BINARY.                     GFVVAL  
006700  77  WS-CTRY-FOUND-SW    PIC X(01)   VALUE 'N'.                  GFVVAL  
006800  77  WS-CTRY-MATCH-IDX   PIC 9(3)    BINARY.                     GFVVAL  
006900  77  WS-RGN-LEN          PIC 9(2)    BINARY.                     GFVVAL  
007000  77  WS-RGN-POS          PIC 9(2)    BINARY.                     GFVVAL  
007100  77  WS-RGN-BAD-SW       PIC X(01)   VALUE 'N'.                  GFVVAL  
007200  77  WS-RGN-CHAR         PIC X(01).                              GFVVAL  
007300      88  WS-RGN-CHAR-IS-ALPHA     VALUES 'A' THRU 'Z'.           GFVVAL  
007400      88  WS-RGN-CHAR-IS-ALNUM     VALUES 'A' THRU 'Z'            GFVVAL  
007500          '0' THRU '9'.                                           GFVVAL  
007600  77  WS-CITY-BAD-SW      PIC X(01)   VALUE 'N'.                  GFVVAL  
007700  77  WS-CITY-CHAR        PIC X(01).                              GFVVAL  
007800      88  WS-CITY-CHAR-IS-CONTROL VALUES X'00' THRU X'1F'.        GFVVAL  
007900                                                                  GFVVAL  
008000 * ONE COUNTRY-CODE BYTE AT A TIME, AND ITS CHARACTER-TABLE VIEW  GFVVAL  
008100 * USED BY 0102-CHECK-ONE-CTRY-BYTE.                              GFVVAL  
008200  01  WS-CTRY-SCRATCH         PIC X(02).                          GFVVAL  
008300  01  WS-CTRY-SCRATCH-R REDEFINES WS-CTRY-SCRATCH.                GFVVAL  
008400      05  WS-CTRY-SCRATCH-TBL OCCURS 2 TIMES                      GFVVAL  
008500          INDEXED BY WS-CTRY-IDX                                  GFVVAL  
008600          PIC X(01).                                              GFVVAL  
008700                                                                  GFVVAL  
008800 * THE REGION CODE, COPIED LOCAL SO IT CAN BE SCANNED BYTE BY     GFVVAL  
008900 * BYTE WITHOUT DISTURBING THE CALLERS OWN COPY.                  GFVVAL  
009000  01  WS-RGN-SCRATCH          PIC X(10).                          GFVVAL  
009100  01  WS-RGN-SCRATCH-R REDEFINES WS-RGN-SCRATCH.                  GFVVAL  
009200      05  WS-RGN-SCRATCH-TBL  OCCURS 10 TIMES                     GFVVAL  
009300          INDEXED BY WS-RGN-IDX                                   GFVVAL  
009400          PIC X(01).                                              GFVVAL  
009500                                                                  GFVVAL  
009600 * THE CITY NAME, COPIED LOCAL FOR THE SAME REASON.               GFVVAL  
009700  01  WS-CITY-SCRATCH         PIC X(50).                          GFVVAL  
009800  01  WS-CITY-SCRATCH-R REDEFINES WS-CITY-SCRATCH.                GFVVAL  
009900      05  WS-CITY-SCRATCH-TBL OCCURS 50 TIMES                     GFVVAL  
010000          INDEXED BY WS-CITY-IDX                                  GFVVAL  
010100          PIC X(01).                                              GFVVAL  
010200                                                                  GFVVAL  
010300 * MESSAGE TEXT STAGING AREA FOR 0980/0990 - SET BY WHICHEVER     GFVVAL  
010400 * CHECK FAILS, THEN HANDED TO THE SHARED POSTING PARAGRAPH.      GFVVAL  
010500  01  WS-MSG-TEXT-HOLD        PIC X(50).                          GFVVAL  
010600                                                                  GFVVAL  
010700 * RESULT RECORD RETURNED TO GFVENTRY - ONE FLAG PER FIELD.       GFVVAL  
010800  01  GFV-VAL-RESULT.                                             GFVVAL  
010900      05  VAL-COUNTRY-OK-FLAG PIC X(01).                          GFVVAL  
011000          88  VAL-COUNTRY-IS-OK       VALUE 'Y'.                  GFVVAL  
011100      05  VAL-REGION-OK-FLAG  PIC X(01).                          GFVVAL  
011200          88  VAL-REGION-IS-OK        VALUE 'Y'.                  GFVVAL  
011300      05  VAL-CITY-OK-FLAG    PIC X(01).                          GFVVAL  
011400          88  VAL-CITY-IS-OK          VALUE 'Y'.                  GFVVAL  
011500      05  FILLER              PIC X(05).                          GFVVAL  
011600                                                                  GFVVAL  
011700  LINKAGE SECTION.                                                GFVVAL  
011800                                                                  GFVVAL  
011900  COPY GFVFEED.                                                   GFVVAL  
012000                                                                  GFVVAL  
012100  COPY GFVSTTS.                                                   GFVVAL  
012200                                                                  GFVVAL  
012300  COPY GFVISOC.                                                   GFVVAL  
012400                                                                  GFVVAL  
012500  COPY GFVMSGS.                                                   GFVVAL  
012600                                                                  GFVVAL  
012700  PROCEDURE DIVISION USING GFV-VAL-RESULT GFV-FEED-LINE           GFVVAL  
012800      GFV-SPLIT-FIELDS GFV-COUNTRY-TABLE GFV-ISO-COUNTRY-TABLE    GFVVAL  
012900      GFV-MSG-TABLE GFV-MSG-MAX.                                  GFVVAL  
013000                                                                  GFVVAL  
013100  0010-MAIN-LINE.                                                 GFVVAL  
013200      MOVE 'N' TO VAL-COUNTRY-OK-FLAG VAL-REGION-OK-FLAG          GFVVAL  
013300          VAL-CITY-OK-FLAG.                                       GFVVAL  
013400      PERFORM 0100-CHECK-COUNTRY THRU 0100-EXIT.                  GFVVAL  
013500      PERFORM 0200-CHECK-REGION THRU 0200-EXIT.                   GFVVAL  
013600      PERFORM 0300-CHECK-CITY THRU 0300-EXIT.                     GFVVAL  
013700  0010-MAIN-EXIT.                                                 GFVVAL  
013800      GOBACK.                                                     GFVVAL  
013900                                                                  GFVVAL  
014000 * COUNTRY CODE - EXACTLY 2 PRESENT CHARACTERS, THEN A BINARY     GFVVAL  
014100 * SEARCH OF THE 249-ENTRY ISO TABLE IN GFVISOC.                  GFVVAL  
014200  0100-CHECK-COUNTRY.                                             GFVVAL  
014300      MOVE 0 TO WS-CTRY-LEN.                                      GFVVAL  
014400      IF GFV-COUNTRY-CODE(1:1) NOT = SPACE                        GFVVAL  
014500          ADD 1 TO WS-CTRY-LEN                                    GFVVAL  
014600          IF GFV-COUNTRY-CODE(2:1) NOT = SPACE                    GFVVAL  
014700              ADD 1 TO WS-CTRY-LEN                                GFVVAL  
014800          END-IF                                                  GFVVAL  
014900      END-IF.                                                     GFVVAL  
015000      IF WS-CTRY-LEN NOT = 2                                      GFVVAL  
015100          MOVE 'Invalid country code format' TO WS-MSG-TEXT-HOLD  GFVVAL  
015200          PERFORM 0980-POST-ERROR THRU 0980-EXIT                  GFVVAL  
015300          GO TO 0100-EXIT                                         GFVVAL  
015400      END-IF.                                                     GFVVAL  
015500      SEARCH ALL ISO-COUNTRY                                      GFVVAL  
015600          AT END                                                  GFVVAL  
015700              MOVE 'Unknown country code' TO WS-MSG-TEXT-HOLD     GFVVAL  
015800              PERFORM 0990-POST-WARNING THRU 0990-EXIT            GFVVAL  
015900          WHEN ISO-CODE(ISO-INDEX) = GFV-COUNTRY-CODE             GFVVAL  
016000              MOVE 'Y' TO VAL-COUNTRY-OK-FLAG                     GFVVAL  
016100              PERFORM 0120-BUMP-COUNTRY-COUNT THRU 0120-EXIT      GFVVAL  
016200      END-SEARCH.                                                 GFVVAL  
016300  0100-EXIT.                                                      GFVVAL  
016400      EXIT.                                                       GFVVAL  
016500                                                                  GFVVAL  
016600 * FIND-OR-INSERT THE COUNTRY CODE IN GFV-COUNTRY-TABLE - KEPT IN GFVVAL  
016700 * THE ORDER FIRST SEEN, NOT SORTED (GFVSTAT SORTS IT FOR PRINT). GFVVAL  
016800  0120-BUMP-COUNTRY-COUNT.                                        GFVVAL  
016900      MOVE 'N' TO WS-CTRY-FOUND-SW.                               GFVVAL  
017000      MOVE 0 TO WS-CTRY-MATCH-IDX.                                GFVVAL  
017100      IF CTRY-DISTINCT-COUNT > 0                                  GFVVAL  
017200          PERFORM 0122-SCAN-ONE-COUNTRY THRU 0122-EXIT            GFVVAL  
017300              VARYING CTRY-INDEX FROM 1 BY 1                      GFVVAL  
017400              UNTIL CTRY-INDEX > CTRY-DISTINCT-COUNT OR           GFVVAL  
017500                  WS-CTRY-FOUND-SW = 'Y'                          GFVVAL  
017600      END-IF.                                                     GFVVAL  
017700      IF WS-CTRY-FOUND-SW = 'Y'                                   GFVVAL  
017800          ADD 1 TO CTRY-COUNT(WS-CTRY-MATCH-IDX)                  GFVVAL  
017900      ELSE                                                        GFVVAL  
018000          IF CTRY-DISTINCT-COUNT < 249                            GFVVAL  
018100              ADD 1 TO CTRY-DISTINCT-COUNT                        GFVVAL  
018200              MOVE GFV-COUNTRY-CODE TO                            GFVVAL  
018300                  CTRY-CODE(CTRY-DISTINCT-COUNT)                  GFVVAL  
018400              MOVE 1 TO CTRY-COUNT(CTRY-DISTINCT-COUNT)           GFVVAL  
018500          END-IF                                                  GFVVAL  
018600      END-IF.                                                     GFVVAL  
018700  0120-EXIT.                                                      GFVVAL  
018800      EXIT.                                                       GFVVAL  
018900                                                                  GFVVAL  
019000  0122-SCAN-ONE-COUNTRY.                                          GFVVAL  
019100      IF CTRY-CODE(CTRY-INDEX) = GFV-COUNTRY-CODE                 GFVVAL  
019200          MOVE 'Y' TO WS-CTRY-FOUND-SW                            GFVVAL  
019300          MOVE CTRY-INDEX TO WS-CTRY-MATCH-IDX                    GFVVAL  
019400      END-IF.                                                     GFVVAL  
019500  0122-EXIT.                                                      GFVVAL  
019600      EXIT.                                                       GFVVAL  
019700                                                                  GFVVAL  
019800 * REGION CODE - EMPTY IS VALID. OTHERWISE TWO LETTERS, A HYPHEN, GFVVAL  
019900 * THEN ONE OR MORE LETTERS OR DIGITS.                            GFVVAL  
020000  0200-CHECK-REGION.                                              GFVVAL  
020100      MOVE GFV-REGION-CODE TO WS-RGN-SCRATCH.                     GFVVAL  
020200      MOVE 10 TO WS-RGN-LEN.                                      GFVVAL  
020300      PERFORM 0202-BACK-OVER-RGN-BLANK THRU 0202-EXIT             GFVVAL  
020400          UNTIL WS-RGN-LEN = 0 OR                                 GFVVAL  
020500              WS-RGN-SCRATCH-TBL(WS-RGN-LEN) NOT = SPACE.         GFVVAL  
020600      IF WS-RGN-LEN = 0                                           GFVVAL  
020700          MOVE 'Y' TO VAL-REGION-OK-FLAG                          GFVVAL  
020800          GO TO 0200-EXIT                                         GFVVAL  
020900      END-IF.                                                     GFVVAL  
021000      MOVE 'N' TO WS-RGN-BAD-SW.                                  GFVVAL  
021100      IF WS-RGN-LEN < 4                                           GFVVAL  
021200          MOVE 'Y' TO WS-RGN-BAD-SW                               GFVVAL  
021300      ELSE                                                        GFVVAL  
021400          MOVE WS-RGN-SCRATCH-TBL(1) TO WS-RGN-CHAR               GFVVAL  
021500          IF NOT WS-RGN-CHAR-IS-ALPHA                             GFVVAL  
021600              MOVE 'Y' TO WS-RGN-BAD-SW                           GFVVAL  
021700          END-IF                                                  GFVVAL  
021800          MOVE WS-RGN-SCRATCH-TBL(2) TO WS-RGN-CHAR               GFVVAL  
021900          IF NOT WS-RGN-CHAR-IS-ALPHA                             GFVVAL  
022000              MOVE 'Y' TO WS-RGN-BAD-SW                           GFVVAL  
022100          END-IF                                                  GFVVAL  
022200          IF WS-RGN-SCRATCH-TBL(3) NOT = '-'                      GFVVAL  
022300              MOVE 'Y' TO WS-RGN-BAD-SW                           GFVVAL  
022400          END-IF                                                  GFVVAL  
022500          PERFORM 0210-SCAN-RGN-TAIL THRU 0210-EXIT               GFVVAL  
022600              VARYING WS-RGN-POS FROM 4 BY 1                      GFVVAL  
022700              UNTIL WS-RGN-POS > WS-RGN-LEN OR                    GFVVAL  
022800                  WS-RGN-BAD-SW = 'Y'                             GFVVAL  
022900      END-IF.                                                     GFVVAL  
023000      IF WS-RGN-BAD-SW = 'Y'                                      GFVVAL  
023100          MOVE 'Invalid region code format' TO WS-MSG-TEXT-HOLD   GFVVAL  
023200          PERFORM 0980-POST-ERROR THRU 0980-EXIT                  GFVVAL  
023300      ELSE                                                        GFVVAL  
023400          MOVE 'Y' TO VAL-REGION-OK-FLAG                          GFVVAL  
023500      END-IF.                                                     GFVVAL  
023600  0200-EXIT.                                                      GFVVAL  
023700      EXIT.                                                       GFVVAL  
023800                                                                  GFVVAL  
023900  0202-BACK-OVER-RGN-BLANK.                                       GFVVAL  
024000      SUBTRACT 1 FROM WS-RGN-LEN.                                 GFVVAL  
024100  0202-EXIT.                                                      GFVVAL  
024200      EXIT.                                                       GFVVAL  
024300                                                                  GFVVAL  
024400  0210-SCAN-RGN-TAIL.                                             GFVVAL  
024500      MOVE WS-RGN-SCRATCH-TBL(WS-RGN-POS) TO WS-RGN-CHAR.         GFVVAL  
024600      IF NOT WS-RGN-CHAR-IS-ALNUM                                 GFVVAL  
024700          MOVE 'Y' TO WS-RGN-BAD-SW                               GFVVAL  
024800      END-IF.                                                     GFVVAL  
024900  0210-EXIT.                                                      GFVVAL  
025000      EXIT.                                                       GFVVAL  
025100                                                                  GFVVAL  
025200 * CITY NAME - EMPTY IS VALID. OTHERWISE NO BYTE MAY BE A CONTROL GFVVAL  
025300 * CHARACTER, X"00" THROUGH X"1F".                                GFVVAL  
025400  0300-CHECK-CITY.                                                GFVVAL  
025500      MOVE GFV-CITY-NAME TO WS-CITY-SCRATCH.                      GFVVAL  
025600      MOVE 'N' TO WS-CITY-BAD-SW.                                 GFVVAL  
025700      PERFORM 0310-SCAN-CITY-CHAR THRU 0310-EXIT                  GFVVAL  
025800          VARYING WS-CITY-IDX FROM 1 BY 1                         GFVVAL  
025900          UNTIL WS-CITY-IDX > 50 OR WS-CITY-BAD-SW = 'Y'.         GFVVAL  
026000      IF WS-CITY-BAD-SW = 'Y'                                     GFVVAL  
026100          MOVE 'City name contains control characters' TO         GFVVAL  
026200              WS-MSG-TEXT-HOLD                                    GFVVAL  
026300          PERFORM 0980-POST-ERROR THRU 0980-EXIT                  GFVVAL  
026400      ELSE                                                        GFVVAL  
026500          MOVE 'Y' TO VAL-CITY-OK-FLAG                            GFVVAL  
026600      END-IF.                                                     GFVVAL  
026700  0300-EXIT.                                                      GFVVAL  
026800      EXIT.                                                       GFVVAL  
026900                                                                  GFVVAL  
027000  0310-SCAN-CITY-CHAR.                                            GFVVAL  
027100      MOVE WS-CITY-SCRATCH-TBL(WS-CITY-IDX) TO WS-CITY-CHAR.      GFVVAL  
027200      IF WS-CITY-CHAR-IS-CONTROL                                  GFVVAL  
027300          MOVE 'Y' TO WS-CITY-BAD-SW                              GFVVAL  
027400      END-IF.                                                     GFVVAL  
027500  0310-EXIT.                                                      GFVVAL  
027600      EXIT.                                                       GFVVAL  
027700                                                                  GFVVAL  
027800 * SHARED ERROR POSTING - WS-MSG-TEXT-HOLD CARRIES THE MESSAGE    GFVVAL  
027900 * TEXT IN ON ENTRY. EVERY ERROR ECHOES THE FULL SOURCE LINE.     GFVVAL  
028000 * DROPS THE MESSAGE IF THE TABLE IS FULL.                        GFVVAL  
028100  0980-POST-ERROR.                                                GFVVAL  
028200      IF MSG-COUNT >= GFV-MSG-MAX                                 GFVVAL  
028300          GO TO 0980-EXIT                                         GFVVAL  
028400      END-IF.                                                     GFVVAL  
028500      ADD 1 TO MSG-COUNT.                                         GFVVAL  
028600      MOVE 'E' TO MSG-SEVERITY(MSG-COUNT).                        GFVVAL  
028700      MOVE GFV-LINE-NUMBER TO MSG-LINE-NUM(MSG-COUNT).            GFVVAL  
028800      MOVE WS-MSG-TEXT-HOLD TO MSG-TEXT(MSG-COUNT).               GFVVAL  
028900      MOVE 'Y' TO MSG-ECHO-FLAG(MSG-COUNT).                       GFVVAL  
029000      MOVE GFV-LINE-TEXT TO MSG-ECHO-LINE(MSG-COUNT).             GFVVAL  
029100      MOVE 'N' TO MSG-ECHO-2-FLAG(MSG-COUNT).                     GFVVAL  
029200  0980-EXIT.                                                      GFVVAL  
029300      EXIT.                                                       GFVVAL  
029400                                                                  GFVVAL  
029500 * SHARED WARNING POSTING - SAME SHAPE AS 0980, SEVERITY 'W'.     GFVVAL  
029600  0990-POST-WARNING.                                              GFVVAL  
029700      IF MSG-COUNT >= GFV-MSG-MAX                                 GFVVAL  
029800          GO TO 0990-EXIT                                         GFVVAL  
029900      END-IF.                                                     GFVVAL  
030000      ADD 1 TO MSG-COUNT.                                         GFVVAL  
030100      MOVE 'W' TO MSG-SEVERITY(MSG-COUNT).                        GFVVAL  
030200      MOVE GFV-LINE-NUMBER TO MSG-LINE-NUM(MSG-COUNT).            GFVVAL  
030300      MOVE WS-MSG-TEXT-HOLD TO MSG-TEXT(MSG-COUNT).               GFVVAL  
030400      MOVE 'N' TO MSG-ECHO-FLAG(MSG-COUNT).                       GFVVAL  
030500      MOVE 'N' TO MSG-ECHO-2-FLAG(MSG-COUNT).                     GFVVAL  
030600  0990-EXIT.                                                      GFVVAL  
030700      EXIT.                                                       GFVVAL  
