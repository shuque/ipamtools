000100  PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                     GFVMAIN 
000200 * LAST UPDATE ON 12 JUN 2026 AT 11:48:53 BY  HOWARDT VERSION 04  GFVMAIN 
000300 * LAST UPDATE ON 14 OCT 2004 AT 09:12:30 BY  LKW     VERSION 03  GFVMAIN 
000400 * LAST UPDATE ON 17 JUL 1990 AT 15:40:02 BY  DCT     VERSION 02  GFVMAIN 
000500 * LAST UPDATE ON 22 JAN 1986 AT 10:05:44 BY  RJH     VERSION 01  GFVMAIN 
000600  IDENTIFICATION DIVISION.                                        GFVMAIN 
000700  PROGRAM-ID. GFVMAIN.                                            GFVMAIN 
000800  AUTHOR. R JACKSON-HOWARD.                                       GFVMAIN 
000900  INSTALLATION. IBM BOULDER PROGRAMMING CENTER.                   GFVMAIN 
001000 *                                                                GFVMAIN 
001100 * Batch driver for the geofeed validator. Reads GEOFEED-FILE one GFVMAIN 
001200 * line at a time, classifies each as blank, comment, or data, andGFVMAIN 
001300 * for a data line CALLs GFVENTRY to split and validate the five  GFVMAIN 
001400 * fields. After the file is exhausted it sorts the network table GFVMAIN 
001500 * GFVPFX built up and scans it for overlapping ranges (unless    GFVMAIN 
001600 * no-overlap-check is set), prints the validation results report,GFVMAIN 
001700 * and, if stats was requested, CALLs GFVSTAT to append the       GFVMAIN 
001800 * statistics report.                                             GFVMAIN 
001900 *                                                                GFVMAIN 
002000 * Method of operation: run options arrive on the EXEC PGM PARM   GFVMAIN 
002100 * as single-character switches - 4 (ipv4-only), 6 (ipv6-only), O GFVMAIN 
002200 * (no-overlap-check), S (stats) - decoded in 0120 into the GFV-  GFVMAIN 
002300 * RUN-PARMS record every CALLed validator shares. The overlap    GFVMAIN 
002400 * scan sorts GFV-NET-TABLE by (family, address, prefix length)   GFVMAIN 
002500 * in one combined-key pass rather than splitting the table by    GFVMAIN 
002600 * family first - a family-boundary pair is simply skipped in the GFVMAIN 
002700 * adjacent-pair scan that follows. An overlap pair test masks theGFVMAIN 
002800 * later entrys address down to the earlier entrys prefix length  GFVMAIN 
002900 * and compares - the same exact-integer technique GFVPFX uses forGFVMAIN 
003000 * its own host-bit check - rather than computing a last address  GFVMAIN 
003100 * by addition, which would need carry handling past 64 bits.     GFVMAIN 
003200 *                                                                GFVMAIN 
003300  DATE-WRITTEN. 22 JAN 1986.                                      GFVMAIN 
003400  DATE-COMPILED.                                                  GFVMAIN 
003500  SECURITY. INSTALLATION CONFIDENTIAL.                            GFVMAIN 
003600 * ************************************************************   GFVMAIN 
003700 * CHANGE LOG                                                     GFVMAIN 
003800 * DATE        WHO      TICKET    DESCRIPTION                     GFVMAIN 
003900 * ----------  -------  --------  ----------------------------    GFVMAIN 
004000 * 1986-01-22  RJH      BLD-0142  Original cut - batch driver,    GFVMAIN 
004100 *                                 network table build and the    GFVMAIN 
004200 *                                 validation results report.     GFVMAIN 
004300 * 1990-07-17  DCT      BLD-0299  CALL to the new GFVSTAT added - GFVMAIN 
004400 *                                 statistics report appended     GFVMAIN 
004500 *                                 after results when requested.  GFVMAIN 
004600 * 1994-10-03  RJH      BLD-0175  CALL argument list widened for  GFVMAIN 
004700 *                                 the per-length V4/V6 address   GFVMAIN 
004800 *                                 tables GFVPFX now builds.      GFVMAIN 
004900 * 1999-02-11  MPK      BLD-0905  Y2K review - no stored          GFVMAIN 
005000 *                                 century-sensitive dates in thisGFVMAIN 
005100 *                                 program, no change made.       GFVMAIN 
005200 * 2004-10-14  LKW      BLD-0653  ipv4-only/ipv6-only run switchesGFVMAIN 
005300 *                                 added to the PARM decode.      GFVMAIN 
005400 * 2026-06-12  HOWARDT  BLD-1122  Overlap detector reworked to a  GFVMAIN 
005500 *                                 single combined-key sort in    GFVMAIN 
005600 *                                 place of separate per-family   GFVMAIN 
005700 *                                 passes; pass/fail now driven byGFVMAIN 
005800 *                                 error count alone.             GFVMAIN 
005900 * ************************************************************   GFVMAIN 
006000                                                                  GFVMAIN 
006100  ENVIRONMENT DIVISION.                                           GFVMAIN 
006200  CONFIGURATION SECTION.                                          GFVMAIN 
006300  SOURCE-COMPUTER. IBM-3090.                                      GFVMAIN 
006400  OBJECT-COMPUTER. IBM-3090.                                      GFVMAIN 
006500  SPECIAL-NAMES.                                                  GFVMAIN 
006600      C01 IS TOP-OF-FORM.                                         GFVMAIN 
006700  INPUT-OUTPUT SECTION.                                           GFVMAIN 
006800  FILE-CONTROL.                                                   GFVMAIN 
006900      SELECT GEOFEED-FILE ASSIGN TO GFVIN.                        GFVMAIN 
007000      SELECT RESULTS-FILE ASSIGN TO GFVOUT.                       GFVMAIN 
007100                                                                  GFVMAIN 
007200  DATA DIVISION.                                                  GFVMAIN 
007300  FILE SECTION.                                                   GFVMAIN 
007400 * ************************************************************   GFVMAIN 
007500 * THE GEOFEED INPUT - A VARIABLE-LENGTH TEXT FILE, LAID OUT THE  GFVMAIN 
007600 * SAME BYTE-TABLE WAY EVERY VARIABLE-LENGTH FILE IN THIS SYSTEM  GFVMAIN 
007700 * IS, RESULTS-FILE INCLUDED.                                     GFVMAIN 
007800 * ************************************************************   GFVMAIN 
007900  FD  GEOFEED-FILE                                                GFVMAIN 
008000          BLOCK CONTAINS 0                                        GFVMAIN 
008100          LABEL RECORDS STANDARD                                  GFVMAIN 
008200          RECORD VARYING DEPENDING ON WS-GEOFEED-REC-LEN          GFVMAIN 
008300          RECORDING MODE V.                                       GFVMAIN 
008400  01  GEOFEED-RECORD.                                             GFVMAIN 
008500      05  GEOFEED-DATA        OCCURS 1 TO 256 TIMES               GFVMAIN 
008600          DEPENDING ON WS-GEOFEED-REC-LEN                         GFVMAIN 
008700          PIC X(01).                                              GFVMAIN 
008800                                                                  GFVMAIN 
008900 * THE RESULTS REPORT - A 132-COLUMN PRINT FILE, SAME SHAPE.      GFVMAIN 
009000  FD  RESULTS-FILE                                                GFVMAIN 
009100          BLOCK CONTAINS 0                                        GFVMAIN 
009200          LABEL RECORDS STANDARD                                  GFVMAIN 
009300          RECORD VARYING DEPENDING ON WS-RESULTS-REC-LEN          GFVMAIN 
009400          RECORDING MODE V.                                       GFVMAIN 
009500  01  RESULTS-RECORD.                                             GFVMAIN 
009600      05  RESULTS-DATA        OCCURS 1 TO 132 TIMES               GFVMAIN 
009700          DEPENDING ON WS-RESULTS-REC-LEN                         GFVMAIN 
009800          PIC X(01).                                              GFVMAIN 
009900                                                                  GFVMAIN 
010000  WORKING-STORAGE SECTION.                                        GFVMAIN 
010100                                                                  GFVMAIN 
010200 * SCRATCH COUNTERS AND SWITCHES FOR THE MAIN READ LOOP AND THE   GFVMAIN 
010300 * PARM DECODE IN 0120.                                           GFVMAIN 
010400  77  WS-PGMNAME           PIC X(08)   VALUE 'GFVMAIN'.           GFVMAIN 
010500  77  WS-GEOFEED-REC-LEN   PIC 9(4)    BINARY VALUE 0.            GFVMAIN 
010600  77  WS-RESULTS-REC-LEN   PIC 9(4)    BINARY VALUE 132.          GFVMAIN 
010700  77  WS-EOF-SW            PIC X(01)   VALUE 'N'.                 GFVMAIN 
010800      88  WS-EOF                   VALUE 'Y'.                     GFVMAIN 
010900  77  WS-FIRST-NONBLANK    PIC 9(3)    BINARY VALUE 0.            GFVMAIN 
011000  77  WS-SCAN-POS          PIC 9(3)    BINARY VALUE 0.            GFVMAIN 
011100  77  WS-PARM-POS          PIC 9(2)    BINARY VALUE 0.            GFVMAIN 
011200  77  WS-PARM-CHAR         PIC X(01)   VALUE SPACE.               GFVMAIN 
011300                                                                  GFVMAIN 
011400 * THE RAW LINE AS READ, AND ITS CHARACTER-TABLE VIEW USED BY     GFVMAIN 
011500 * 0220-FIND-FIRST-NONBLANK TO CLASSIFY BLANK/COMMENT/DATA LINES. GFVMAIN 
011600  01  WS-RAW-LINE             PIC X(256).                         GFVMAIN 
011700  01  WS-RAW-LINE-R REDEFINES WS-RAW-LINE.                        GFVMAIN 
011800      05  WS-RAW-LINE-TBL     OCCURS 256 TIMES                    GFVMAIN 
011900          INDEXED BY WS-RAW-IDX                                   GFVMAIN 
012000          PIC X(01).                                              GFVMAIN 
012100                                                                  GFVMAIN 
012200 * A FLAT VIEW OF GEOFEED-RECORD, USED TO CLEAR THE FD RECORD     GFVMAIN 
012300 * AHEAD OF EACH READ (RECORD VARYING LEAVES STALE TRAILING BYTES GFVMAIN 
012400 * FROM A LONGER PRIOR RECORD OTHERWISE) AND TO MOVE THE TEXT INTOGFVMAIN 
012500 * WS-RAW-LINE AFTER A SUCCESSFUL READ.                           GFVMAIN 
012600  01  GEOFEED-RECORD-R REDEFINES GEOFEED-RECORD.                  GFVMAIN 
012700      05  WS-GEOFEED-FLAT     PIC X(256).                         GFVMAIN 
012800                                                                  GFVMAIN 
012900 * A FLAT VIEW OF RESULTS-RECORD, BUILT BY 0900-WRITE-LINE AND    GFVMAIN 
013000 * MOVED OUT OF WS-PRINT-LINE BEFORE EVERY WRITE.                 GFVMAIN 
013100  01  RESULTS-RECORD-R REDEFINES RESULTS-RECORD.                  GFVMAIN 
013200      05  WS-RESULTS-FLAT     PIC X(132).                         GFVMAIN 
013300                                                                  GFVMAIN 
013400 * ONE PRINT LINE AT A TIME, BUILT BY STRING, ALWAYS CLEARED BACK GFVMAIN 
013500 * TO SPACES AFTER 0900-WRITE-LINE HAS COPIED IT OUT.             GFVMAIN 
013600  01  WS-PRINT-LINE           PIC X(132).                         GFVMAIN 
013700                                                                  GFVMAIN 
013800 * WORK ITEMS FOR 0910-EDIT-AND-TRIM-9, THE SHARED NUMBER-TO-TEXT GFVMAIN 
013900 * HELPER USED BY EVERY COUNT AND LINE NUMBER THIS PROGRAM PRINTS.GFVMAIN 
014000  77  WS-EDIT-SOURCE        PIC 9(9)    BINARY VALUE 0.           GFVMAIN 
014100  01  WS-EDIT-WORK            PIC Z(8)9.                          GFVMAIN 
014200  01  WS-EDIT-WORK-R REDEFINES WS-EDIT-WORK.                      GFVMAIN 
014300      05  WS-EDIT-WORK-TBL    OCCURS 9 TIMES                      GFVMAIN 
014400          INDEXED BY WS-EDIT-IDX                                  GFVMAIN 
014500          PIC X(01).                                              GFVMAIN 
014600  77  WS-EDIT-RESULT        PIC X(09)   VALUE SPACES.             GFVMAIN 
014700  77  WS-EDIT-LEN           PIC 9(2)    BINARY VALUE 0.           GFVMAIN 
014800                                                                  GFVMAIN 
014900 * WORK ITEMS FOR THE OVERLAP SORT (0310-BUBBLE-PASS) AND THE     GFVMAIN 
015000 * ADJACENT-PAIR SCAN AND MASKING TEST THAT FOLLOWS IT.           GFVMAIN 
015100  77  WS-OVL-SWAPPED-SW     PIC X(01)   VALUE 'N'.                GFVMAIN 
015200      88  WS-OVL-SWAPPED            VALUE 'Y'.                    GFVMAIN 
015300  77  WS-OVL-LIMIT          PIC 9(7)    BINARY VALUE 0.           GFVMAIN 
015400  77  WS-OVL-OVERLAP-SW     PIC X(01)   VALUE 'N'.                GFVMAIN 
015500  77  WS-OVL-DIVISOR        PIC 9(20)   BINARY VALUE 0.           GFVMAIN 
015600  77  WS-OVL-QUOT           PIC 9(20)   BINARY VALUE 0.           GFVMAIN 
015700  77  WS-OVL-MASKED         PIC 9(20)   BINARY VALUE 0.           GFVMAIN 
015800  77  WS-OVL-LINE-1         PIC X(09)   VALUE SPACES.             GFVMAIN 
015900  77  WS-OVL-LINE-2         PIC X(09)   VALUE SPACES.             GFVMAIN 
016000  01  WS-OVL-MSG-TEXT          PIC X(160).                        GFVMAIN 
016100                                                                  GFVMAIN 
016200  COPY GFVFEED.                                                   GFVMAIN 
016300                                                                  GFVMAIN 
016400  COPY GFVNETT.                                                   GFVMAIN 
016500                                                                  GFVMAIN 
016600  COPY GFVSTTS.                                                   GFVMAIN 
016700                                                                  GFVMAIN 
016800  COPY GFVISOC.                                                   GFVMAIN 
016900                                                                  GFVMAIN 
017000  COPY GFVMSGS.                                                   GFVMAIN 
017100                                                                  GFVMAIN 
017200  LINKAGE SECTION.                                                GFVMAIN 
017300                                                                  GFVMAIN 
017400 * THE RAW JCL PARM TEXT - EXEC PGM=GFVMAIN,PARM=...- HALFWORD    GFVMAIN 
017500 * LENGTH FOLLOWED BY THE TEXT, THE STANDARD MVS LOADER SHAPE.    GFVMAIN 
017600  01  GFV-JCL-PARM.                                               GFVMAIN 
017700      05  GFV-PARM-LEN        PIC S9(4)   BINARY.                 GFVMAIN 
017800      05  GFV-PARM-TEXT       PIC X(20).                          GFVMAIN 
017900                                                                  GFVMAIN 
018000  PROCEDURE DIVISION USING GFV-JCL-PARM.                          GFVMAIN 
018100                                                                  GFVMAIN 
018200 * ************************************************************   GFVMAIN 
018300 * 0010-MAIN-LINE - THE WHOLE RUN, START TO FINISH.               GFVMAIN 
018400 * ************************************************************   GFVMAIN 
018500  0010-MAIN-LINE.                                                 GFVMAIN 
018600      PERFORM 0100-INITIALIZE THRU 0100-EXIT.                     GFVMAIN 
018700      PERFORM 0200-PROCESS-FILE THRU 0200-EXIT.                   GFVMAIN 
018800      IF NOT GFV-NO-OVERLAP-CHECK                                 GFVMAIN 
018900          PERFORM 0300-OVERLAP-DETECT THRU 0300-EXIT              GFVMAIN 
019000      END-IF.                                                     GFVMAIN 
019100      PERFORM 0400-COUNT-SEVERITIES THRU 0400-EXIT.               GFVMAIN 
019200      PERFORM 0410-PRINT-RESULTS THRU 0410-EXIT.                  GFVMAIN 
019300      IF GFV-STATS-REQUESTED                                      GFVMAIN 
019400          CALL 'GFVSTAT' USING GFV-PREFIX-COUNTERS                GFVMAIN 
019500              GFV-V4-LEN-TABLE GFV-V6-LEN-TABLE GFV-COUNTRY-TABLE GFVMAIN 
019600              GFV-COUNTRY-SWAP                                    GFVMAIN 
019700      END-IF.                                                     GFVMAIN 
019800      IF STAT-ERROR-COUNT = 0                                     GFVMAIN 
019900          MOVE 0 TO RETURN-CODE                                   GFVMAIN 
020000      ELSE                                                        GFVMAIN 
020100          MOVE 4 TO RETURN-CODE                                   GFVMAIN 
020200      END-IF.                                                     GFVMAIN 
020300  0010-MAIN-EXIT.                                                 GFVMAIN 
020400      GOBACK.                                                     GFVMAIN 
020500                                                                  GFVMAIN 
020600 * 0100-INITIALIZE - DECODE THE PARM, THEN ZERO EVERY COUNTER,    GFVMAIN 
020700 * SWITCH, AND TABLE AHEAD OF THE FIRST LINE READ.                GFVMAIN 
020800  0100-INITIALIZE.                                                GFVMAIN 
020900      PERFORM 0110-ZERO-RUN-AREAS THRU 0110-EXIT.                 GFVMAIN 
021000      PERFORM 0120-DECODE-PARM THRU 0120-EXIT.                    GFVMAIN 
021100  0100-EXIT.                                                      GFVMAIN 
021200      EXIT.                                                       GFVMAIN 
021300                                                                  GFVMAIN 
021400  0110-ZERO-RUN-AREAS.                                            GFVMAIN 
021500      MOVE SPACES TO WS-RAW-LINE WS-PRINT-LINE.                   GFVMAIN 
021600      MOVE 0 TO WS-GEOFEED-REC-LEN.                               GFVMAIN 
021700      MOVE 'N' TO WS-EOF-SW.                                      GFVMAIN 
021800      MOVE 0 TO STAT-TOTAL-LINES STAT-COMMENT-LINES               GFVMAIN 
021900          STAT-DATA-LINES STAT-VALID-LINES STAT-INVALID-LINES     GFVMAIN 
022000          STAT-ERROR-COUNT STAT-WARNING-COUNT.                    GFVMAIN 
022100      MOVE 0 TO STAT-TOTAL-PREFIXES STAT-V4-PREFIXES              GFVMAIN 
022200          STAT-V6-PREFIXES STAT-V4-ADDRESSES STAT-V6-ADDR-EXACT.  GFVMAIN 
022300      MOVE 'N' TO STAT-V6-ADDR-SCALE.                             GFVMAIN 
022400      MOVE 0 TO STAT-V6-MANTISSA STAT-V6-EXPONENT.                GFVMAIN 
022500      MOVE 0 TO CTRY-DISTINCT-COUNT.                              GFVMAIN 
022600      MOVE 0 TO NET-ENTRY-COUNT.                                  GFVMAIN 
022700      MOVE 0 TO MSG-COUNT.                                        GFVMAIN 
022800      SET V4-LEN-INDEX TO 1.                                      GFVMAIN 
022900      PERFORM 0112-ZERO-ONE-V4-LEN THRU 0112-EXIT                 GFVMAIN 
023000          VARYING V4-LEN-INDEX FROM 1 BY 1                        GFVMAIN 
023100          UNTIL V4-LEN-INDEX > 33.                                GFVMAIN 
023200      PERFORM 0114-ZERO-ONE-V6-LEN THRU 0114-EXIT                 GFVMAIN 
023300          VARYING V6-LEN-INDEX FROM 1 BY 1                        GFVMAIN 
023400          UNTIL V6-LEN-INDEX > 129.                               GFVMAIN 
023500  0110-EXIT.                                                      GFVMAIN 
023600      EXIT.                                                       GFVMAIN 
023700                                                                  GFVMAIN 
023800  0112-ZERO-ONE-V4-LEN.                                           GFVMAIN 
023900      MOVE 0 TO V4-LEN-COUNT(V4-LEN-INDEX).                       GFVMAIN 
024000  0112-EXIT.                                                      GFVMAIN 
024100      EXIT.                                                       GFVMAIN 
024200                                                                  GFVMAIN 
024300  0114-ZERO-ONE-V6-LEN.                                           GFVMAIN 
024400      MOVE 0 TO V6-LEN-COUNT(V6-LEN-INDEX).                       GFVMAIN 
024500  0114-EXIT.                                                      GFVMAIN 
024600      EXIT.                                                       GFVMAIN 
024700                                                                  GFVMAIN 
024800 * 0120-DECODE-PARM - ONE CHARACTER PER OPTION. RUN OPTIONS ARE   GFVMAIN 
024900 * A SIMPLE FIXED PARAMETER RECORD ON THE EXEC PGM PARM, NOT A    GFVMAIN 
025000 * COMMAND-LINE PARSE. AN UNRECOGNIZED CHARACTER IS IGNORED.      GFVMAIN 
025100  0120-DECODE-PARM.                                               GFVMAIN 
025200      MOVE 'N' TO GFV-OPT-IPV4-ONLY GFV-OPT-IPV6-ONLY             GFVMAIN 
025300          GFV-OPT-NO-OVERLAP GFV-OPT-STATS.                       GFVMAIN 
025400      IF GFV-PARM-LEN < 1                                         GFVMAIN 
025500          GO TO 0120-EXIT                                         GFVMAIN 
025600      END-IF.                                                     GFVMAIN 
025700      PERFORM 0122-SCAN-ONE-PARM-CHAR THRU 0122-EXIT              GFVMAIN 
025800          VARYING WS-PARM-POS FROM 1 BY 1                         GFVMAIN 
025900          UNTIL WS-PARM-POS > GFV-PARM-LEN.                       GFVMAIN 
026000  0120-EXIT.                                                      GFVMAIN 
026100      EXIT.                                                       GFVMAIN 
026200                                                                  GFVMAIN 
026300  0122-SCAN-ONE-PARM-CHAR.                                        GFVMAIN 
026400      MOVE GFV-PARM-TEXT(WS-PARM-POS:1) TO WS-PARM-CHAR.          GFVMAIN 
026500      EVALUATE WS-PARM-CHAR                                       GFVMAIN 
026600          WHEN '4'                                                GFVMAIN 
026700              MOVE 'Y' TO GFV-OPT-IPV4-ONLY                       GFVMAIN 
026800          WHEN '6'                                                GFVMAIN 
026900              MOVE 'Y' TO GFV-OPT-IPV6-ONLY                       GFVMAIN 
027000          WHEN 'O'                                                GFVMAIN 
027100              MOVE 'Y' TO GFV-OPT-NO-OVERLAP                      GFVMAIN 
027200          WHEN 'S'                                                GFVMAIN 
027300              MOVE 'Y' TO GFV-OPT-STATS                           GFVMAIN 
027400          WHEN OTHER                                              GFVMAIN 
027500              CONTINUE                                            GFVMAIN 
027600      END-EVALUATE.                                               GFVMAIN 
027700  0122-EXIT.                                                      GFVMAIN 
027800      EXIT.                                                       GFVMAIN 
027900                                                                  GFVMAIN 
028000 * ************************************************************   GFVMAIN 
028100 * 0200-PROCESS-FILE - THE MAIN READ LOOP, ONE LINE AT A TIME,    GFVMAIN 
028200 * LINE NUMBERS STARTING AT 1.                                    GFVMAIN 
028300 * ************************************************************   GFVMAIN 
028400  0200-PROCESS-FILE.                                              GFVMAIN 
028500      MOVE 0 TO GFV-LINE-NUMBER.                                  GFVMAIN 
028600      OPEN INPUT GEOFEED-FILE.                                    GFVMAIN 
028700      PERFORM 0210-READ-ONE-LINE THRU 0210-EXIT.                  GFVMAIN 
028800      PERFORM 0220-PROCESS-ONE-LINE THRU 0220-EXIT                GFVMAIN 
028900          UNTIL WS-EOF.                                           GFVMAIN 
029000      CLOSE GEOFEED-FILE.                                         GFVMAIN 
029100  0200-EXIT.                                                      GFVMAIN 
029200      EXIT.                                                       GFVMAIN 
029300                                                                  GFVMAIN 
029400  0210-READ-ONE-LINE.                                             GFVMAIN 
029500      MOVE SPACES TO WS-GEOFEED-FLAT.                             GFVMAIN 
029600      READ GEOFEED-FILE                                           GFVMAIN 
029700          AT END SET WS-EOF TO TRUE                               GFVMAIN 
029800      END-READ.                                                   GFVMAIN 
029900  0210-EXIT.                                                      GFVMAIN 
030000      EXIT.                                                       GFVMAIN 
030100                                                                  GFVMAIN 
030200 * CLASSIFY THE LINE (BLANK, COMMENT, OR DATA) AND DISPATCH IT,   GFVMAIN 
030300 * THEN READ THE NEXT LINE BEFORE RETURNING.                      GFVMAIN 
030400  0220-PROCESS-ONE-LINE.                                          GFVMAIN 
030500      ADD 1 TO GFV-LINE-NUMBER.                                   GFVMAIN 
030600      ADD 1 TO STAT-TOTAL-LINES.                                  GFVMAIN 
030700      MOVE WS-GEOFEED-FLAT TO WS-RAW-LINE.                        GFVMAIN 
030800      MOVE WS-GEOFEED-FLAT TO GFV-LINE-TEXT.                      GFVMAIN 
030900      PERFORM 0230-FIND-FIRST-NONBLANK THRU 0230-EXIT.            GFVMAIN 
031000      IF WS-FIRST-NONBLANK = 0                                    GFVMAIN 
031100          GO TO 0220-READ-NEXT                                    GFVMAIN 
031200      END-IF.                                                     GFVMAIN 
031300      IF WS-RAW-LINE-TBL(WS-FIRST-NONBLANK) = '#'                 GFVMAIN 
031400          ADD 1 TO STAT-COMMENT-LINES                             GFVMAIN 
031500          GO TO 0220-READ-NEXT                                    GFVMAIN 
031600      END-IF.                                                     GFVMAIN 
031700      ADD 1 TO STAT-DATA-LINES.                                   GFVMAIN 
031800      PERFORM 0240-VALIDATE-ENTRY THRU 0240-EXIT.                 GFVMAIN 
031900      IF GFV-ENTRY-IS-VALID                                       GFVMAIN 
032000          ADD 1 TO STAT-VALID-LINES                               GFVMAIN 
032100      ELSE                                                        GFVMAIN 
032200          ADD 1 TO STAT-INVALID-LINES                             GFVMAIN 
032300      END-IF.                                                     GFVMAIN 
032400  0220-READ-NEXT.                                                 GFVMAIN 
032500      PERFORM 0210-READ-ONE-LINE THRU 0210-EXIT.                  GFVMAIN 
032600  0220-EXIT.                                                      GFVMAIN 
032700      EXIT.                                                       GFVMAIN 
032800                                                                  GFVMAIN 
032900 * FIRST NON-BLANK BYTE OF WS-RAW-LINE, ZERO IF THE WHOLE LINE IS GFVMAIN 
033000 * BLANK. A LINE OF ALL SPACES OR TABS COUNTS AS BLANK, NOT DATA. GFVMAIN 
033100  0230-FIND-FIRST-NONBLANK.                                       GFVMAIN 
033200      MOVE 0 TO WS-FIRST-NONBLANK.                                GFVMAIN 
033300      MOVE 1 TO WS-SCAN-POS.                                      GFVMAIN 
033400      PERFORM 0232-TEST-ONE-BYTE THRU 0232-EXIT                   GFVMAIN 
033500          UNTIL WS-SCAN-POS > 256 OR WS-FIRST-NONBLANK NOT = 0.   GFVMAIN 
033600  0230-EXIT.                                                      GFVMAIN 
033700      EXIT.                                                       GFVMAIN 
033800                                                                  GFVMAIN 
033900  0232-TEST-ONE-BYTE.                                             GFVMAIN 
034000      IF WS-RAW-LINE-TBL(WS-SCAN-POS) NOT = SPACE                 GFVMAIN 
034100          MOVE WS-SCAN-POS TO WS-FIRST-NONBLANK                   GFVMAIN 
034200      END-IF.                                                     GFVMAIN 
034300      ADD 1 TO WS-SCAN-POS.                                       GFVMAIN 
034400  0232-EXIT.                                                      GFVMAIN 
034500      EXIT.                                                       GFVMAIN 
034600                                                                  GFVMAIN 
034700 * 0240-VALIDATE-ENTRY - CALLs GFVENTRY TO SPLIT AND RUN ALL      GFVMAIN 
034800 * FOUR FIELD VALIDATORS, THEN TESTS THE RETURNED FLAG.           GFVMAIN 
034900  0240-VALIDATE-ENTRY.                                            GFVMAIN 
035000      CALL 'GFVENTRY' USING GFV-FEED-LINE GFV-SPLIT-FIELDS        GFVMAIN 
035100          GFV-RUN-PARMS GFV-NET-TABLE GFV-NET-MAX                 GFVMAIN 
035200          GFV-PREFIX-COUNTERS GFV-V4-LEN-TABLE GFV-V6-LEN-TABLE   GFVMAIN 
035300          GFV-COUNTRY-TABLE GFV-ISO-COUNTRY-TABLE GFV-MSG-TABLE   GFVMAIN 
035400          GFV-MSG-MAX.                                            GFVMAIN 
035500  0240-EXIT.                                                      GFVMAIN 
035600      EXIT.                                                       GFVMAIN 
035700                                                                  GFVMAIN 
035800 * ************************************************************   GFVMAIN 
035900 * 0300-OVERLAP-DETECT - SORT THE NETWORK TABLE, THEN SCAN        GFVMAIN 
036000 * ADJACENT PAIRS FOR OVERLAPPING RANGES.                         GFVMAIN 
036100 * ************************************************************   GFVMAIN 
036200  0300-OVERLAP-DETECT.                                            GFVMAIN 
036300      IF NET-ENTRY-COUNT < 2                                      GFVMAIN 
036400          GO TO 0300-EXIT                                         GFVMAIN 
036500      END-IF.                                                     GFVMAIN 
036600      PERFORM 0310-BUBBLE-PASS THRU 0310-EXIT.                    GFVMAIN 
036700      PERFORM 0330-SCAN-ADJACENT-PAIRS THRU 0330-EXIT.            GFVMAIN 
036800  0300-EXIT.                                                      GFVMAIN 
036900      EXIT.                                                       GFVMAIN 
037000                                                                  GFVMAIN 
037100 * 0310-BUBBLE-PASS - ONE COMBINED-KEY SORT OVER THE WHOLE TABLE, GFVMAIN 
037200 * KEY (NET-T-VERSION, NET-T-ADDR-HI, NET-T-ADDR-LO, NET-T-PREFIX-GFVMAIN 
037300 * LEN) ASCENDING. SORTING FAMILY INTO THE KEY, RATHER THAN       GFVMAIN 
037400 * SPLITTING THE TABLE BY FAMILY FIRST, GROUPS EACH FAMILYS       GFVMAIN 
037500 * ENTRIES TOGETHER IN ONE PASS - 0332-CHECK-ONE-PAIR THEN SKIPS  GFVMAIN 
037600 * ANY PAIR THAT STRADDLES A FAMILY BOUNDARY.                     GFVMAIN 
037700  0310-BUBBLE-PASS.                                               GFVMAIN 
037800      COMPUTE WS-OVL-LIMIT = NET-ENTRY-COUNT - 1.                 GFVMAIN 
037900      MOVE 'Y' TO WS-OVL-SWAPPED-SW.                              GFVMAIN 
038000      PERFORM 0312-ONE-PASS THRU 0312-EXIT                        GFVMAIN 
038100          UNTIL NOT WS-OVL-SWAPPED.                               GFVMAIN 
038200  0310-EXIT.                                                      GFVMAIN 
038300      EXIT.                                                       GFVMAIN 
038400                                                                  GFVMAIN 
038500  0312-ONE-PASS.                                                  GFVMAIN 
038600      MOVE 'N' TO WS-OVL-SWAPPED-SW.                              GFVMAIN 
038700      PERFORM 0314-COMPARE-ADJACENT THRU 0314-EXIT                GFVMAIN 
038800          VARYING NET-INDEX FROM 1 BY 1                           GFVMAIN 
038900          UNTIL NET-INDEX > WS-OVL-LIMIT.                         GFVMAIN 
039000  0312-EXIT.                                                      GFVMAIN 
039100      EXIT.                                                       GFVMAIN 
039200                                                                  GFVMAIN 
039300  0314-COMPARE-ADJACENT.                                          GFVMAIN 
039400      SET NET-INDEX-2 TO NET-INDEX.                               GFVMAIN 
039500      SET NET-INDEX-2 UP BY 1.                                    GFVMAIN 
039600      IF NET-T-VERSION(NET-INDEX) > NET-T-VERSION(NET-INDEX-2)    GFVMAIN 
039700          PERFORM 0320-SWAP-ENTRIES THRU 0320-EXIT                GFVMAIN 
039800          GO TO 0314-EXIT                                         GFVMAIN 
039900      END-IF.                                                     GFVMAIN 
040000      IF NET-T-VERSION(NET-INDEX) < NET-T-VERSION(NET-INDEX-2)    GFVMAIN 
040100          GO TO 0314-EXIT                                         GFVMAIN 
040200      END-IF.                                                     GFVMAIN 
040300      IF NET-T-ADDR-HI(NET-INDEX) > NET-T-ADDR-HI(NET-INDEX-2)    GFVMAIN 
040400          PERFORM 0320-SWAP-ENTRIES THRU 0320-EXIT                GFVMAIN 
040500          GO TO 0314-EXIT                                         GFVMAIN 
040600      END-IF.                                                     GFVMAIN 
040700      IF NET-T-ADDR-HI(NET-INDEX) < NET-T-ADDR-HI(NET-INDEX-2)    GFVMAIN 
040800          GO TO 0314-EXIT                                         GFVMAIN 
040900      END-IF.                                                     GFVMAIN 
041000      IF NET-T-ADDR-LO(NET-INDEX) > NET-T-ADDR-LO(NET-INDEX-2)    GFVMAIN 
041100          PERFORM 0320-SWAP-ENTRIES THRU 0320-EXIT                GFVMAIN 
041200          GO TO 0314-EXIT                                         GFVMAIN 
041300      END-IF.                                                     GFVMAIN 
041400      IF NET-T-ADDR-LO(NET-INDEX) < NET-T-ADDR-LO(NET-INDEX-2)    GFVMAIN 
041500          GO TO 0314-EXIT                                         GFVMAIN 
041600      END-IF.                                                     GFVMAIN 
041700      IF NET-T-PREFIX-LEN(NET-INDEX) >                            GFVMAIN 
041800          NET-T-PREFIX-LEN(NET-INDEX-2)                           GFVMAIN 
041900          PERFORM 0320-SWAP-ENTRIES THRU 0320-EXIT                GFVMAIN 
042000      END-IF.                                                     GFVMAIN 
042100  0314-EXIT.                                                      GFVMAIN 
042200      EXIT.                                                       GFVMAIN 
042300                                                                  GFVMAIN 
042400 * SWAP VIA GFV-NET-SWAP, A HOLD AREA IN THE SAME SHAPE AS ONE    GFVMAIN 
042500 * TABLE ENTRY - NOT A SEPARATE COPY OF THE WHOLE TABLE.          GFVMAIN 
042600  0320-SWAP-ENTRIES.                                              GFVMAIN 
042700      MOVE NET-T-VERSION(NET-INDEX) TO SWAP-VERSION.              GFVMAIN 
042800      MOVE NET-T-ADDR-HI(NET-INDEX) TO SWAP-ADDR-HI.              GFVMAIN 
042900      MOVE NET-T-ADDR-LO(NET-INDEX) TO SWAP-ADDR-LO.              GFVMAIN 
043000      MOVE NET-T-PREFIX-LEN(NET-INDEX) TO SWAP-PREFIX-LEN.        GFVMAIN 
043100      MOVE NET-T-LINE-NUM(NET-INDEX) TO SWAP-LINE-NUM.            GFVMAIN 
043200      MOVE NET-T-LINE-TEXT(NET-INDEX) TO SWAP-LINE-TEXT.          GFVMAIN 
043300      MOVE NET-T-PREFIX-TEXT(NET-INDEX) TO SWAP-PREFIX-TEXT.      GFVMAIN 
043400      MOVE NET-T-VERSION(NET-INDEX-2) TO NET-T-VERSION(NET-INDEX).GFVMAIN 
043500      MOVE NET-T-ADDR-HI(NET-INDEX-2) TO NET-T-ADDR-HI(NET-INDEX).GFVMAIN 
043600      MOVE NET-T-ADDR-LO(NET-INDEX-2) TO NET-T-ADDR-LO(NET-INDEX).GFVMAIN 
043700      MOVE NET-T-PREFIX-LEN(NET-INDEX-2) TO                       GFVMAIN 
043800          NET-T-PREFIX-LEN(NET-INDEX).                            GFVMAIN 
043900      MOVE NET-T-LINE-NUM(NET-INDEX-2) TO                         GFVMAIN 
044000          NET-T-LINE-NUM(NET-INDEX).                              GFVMAIN 
044100      MOVE NET-T-LINE-TEXT(NET-INDEX-2) TO                        GFVMAIN 
044200          NET-T-LINE-TEXT(NET-INDEX).                             GFVMAIN 
044300      MOVE NET-T-PREFIX-TEXT(NET-INDEX-2) TO                      GFVMAIN 
044400          NET-T-PREFIX-TEXT(NET-INDEX).                           GFVMAIN 
044500      MOVE SWAP-VERSION TO NET-T-VERSION(NET-INDEX-2).            GFVMAIN 
044600      MOVE SWAP-ADDR-HI TO NET-T-ADDR-HI(NET-INDEX-2).            GFVMAIN 
044700      MOVE SWAP-ADDR-LO TO NET-T-ADDR-LO(NET-INDEX-2).            GFVMAIN 
044800      MOVE SWAP-PREFIX-LEN TO NET-T-PREFIX-LEN(NET-INDEX-2).      GFVMAIN 
044900      MOVE SWAP-LINE-NUM TO NET-T-LINE-NUM(NET-INDEX-2).          GFVMAIN 
045000      MOVE SWAP-LINE-TEXT TO NET-T-LINE-TEXT(NET-INDEX-2).        GFVMAIN 
045100      MOVE SWAP-PREFIX-TEXT TO NET-T-PREFIX-TEXT(NET-INDEX-2).    GFVMAIN 
045200      MOVE 'Y' TO WS-OVL-SWAPPED-SW.                              GFVMAIN 
045300  0320-EXIT.                                                      GFVMAIN 
045400      EXIT.                                                       GFVMAIN 
045500                                                                  GFVMAIN 
045600 * 0330-SCAN-ADJACENT-PAIRS - ONLY ADJACENT PAIRS IN SORT ORDER   GFVMAIN 
045700 * ARE COMPARED - A FAR APART OVERLAP CANNOT EXIST ONCE THE       GFVMAIN 
045800 * TABLE IS SORTED. A PAIR THAT STRADDLES A FAMILY BOUNDARY IS    GFVMAIN 
045900 * SKIPPED, NOT TESTED.                                           GFVMAIN 
046000  0330-SCAN-ADJACENT-PAIRS.                                       GFVMAIN 
046100      COMPUTE WS-OVL-LIMIT = NET-ENTRY-COUNT - 1.                 GFVMAIN 
046200      PERFORM 0332-CHECK-ONE-PAIR THRU 0332-EXIT                  GFVMAIN 
046300          VARYING NET-INDEX FROM 1 BY 1                           GFVMAIN 
046400          UNTIL NET-INDEX > WS-OVL-LIMIT.                         GFVMAIN 
046500  0330-EXIT.                                                      GFVMAIN 
046600      EXIT.                                                       GFVMAIN 
046700                                                                  GFVMAIN 
046800  0332-CHECK-ONE-PAIR.                                            GFVMAIN 
046900      SET NET-INDEX-2 TO NET-INDEX.                               GFVMAIN 
047000      SET NET-INDEX-2 UP BY 1.                                    GFVMAIN 
047100      IF NET-T-VERSION(NET-INDEX) NOT = NET-T-VERSION(NET-INDEX-2)GFVMAIN 
047200          GO TO 0332-EXIT                                         GFVMAIN 
047300      END-IF.                                                     GFVMAIN 
047400      MOVE 'N' TO WS-OVL-OVERLAP-SW.                              GFVMAIN 
047500      IF NET-T-VERSION(NET-INDEX) = 4                             GFVMAIN 
047600          PERFORM 0334-MASK-COMPARE-V4 THRU 0334-EXIT             GFVMAIN 
047700      ELSE                                                        GFVMAIN 
047800          PERFORM 0336-MASK-COMPARE-V6 THRU 0336-EXIT             GFVMAIN 
047900      END-IF.                                                     GFVMAIN 
048000      IF WS-OVL-OVERLAP-SW = 'Y'                                  GFVMAIN 
048100          PERFORM 0338-LOG-OVERLAP THRU 0338-EXIT                 GFVMAIN 
048200      END-IF.                                                     GFVMAIN 
048300  0332-EXIT.                                                      GFVMAIN 
048400      EXIT.                                                       GFVMAIN 
048500                                                                  GFVMAIN 
048600 * MASK THE LATER ENTRYS ADDRESS DOWN TO THE EARLIER ENTRYS       GFVMAIN 
048700 * PREFIX LENGTH AND COMPARE, RATHER THAN COMPUTE A LAST ADDRESS  GFVMAIN 
048800 * BY ADDITION - EXACTLY THE TECHNIQUE GFVPFX USES IN 0510/0520.  GFVMAIN 
048900  0334-MASK-COMPARE-V4.                                           GFVMAIN 
049000      COMPUTE WS-OVL-DIVISOR =                                    GFVMAIN 
049100          2 ** (32 - NET-T-PREFIX-LEN(NET-INDEX)).                GFVMAIN 
049200      DIVIDE NET-T-ADDR-LO(NET-INDEX-2) BY WS-OVL-DIVISOR         GFVMAIN 
049300          GIVING WS-OVL-QUOT.                                     GFVMAIN 
049400      COMPUTE WS-OVL-MASKED = WS-OVL-QUOT * WS-OVL-DIVISOR.       GFVMAIN 
049500      IF WS-OVL-MASKED = NET-T-ADDR-LO(NET-INDEX)                 GFVMAIN 
049600          MOVE 'Y' TO WS-OVL-OVERLAP-SW                           GFVMAIN 
049700      END-IF.                                                     GFVMAIN 
049800  0334-EXIT.                                                      GFVMAIN 
049900      EXIT.                                                       GFVMAIN 
050000                                                                  GFVMAIN 
050100  0336-MASK-COMPARE-V6.                                           GFVMAIN 
050200      IF NET-T-PREFIX-LEN(NET-INDEX) = 128                        GFVMAIN 
050300          IF NET-T-ADDR-HI(NET-INDEX-2) = NET-T-ADDR-HI(NET-INDEX)GFVMAIN 
050400              AND NET-T-ADDR-LO(NET-INDEX-2) =                    GFVMAIN 
050500              NET-T-ADDR-LO(NET-INDEX)                            GFVMAIN 
050600              MOVE 'Y' TO WS-OVL-OVERLAP-SW                       GFVMAIN 
050700          END-IF                                                  GFVMAIN 
050800          GO TO 0336-EXIT                                         GFVMAIN 
050900      END-IF.                                                     GFVMAIN 
051000      IF NET-T-PREFIX-LEN(NET-INDEX) >= 64                        GFVMAIN 
051100          IF NET-T-ADDR-HI(NET-INDEX-2) NOT =                     GFVMAIN 
051200              NET-T-ADDR-HI(NET-INDEX)                            GFVMAIN 
051300              GO TO 0336-EXIT                                     GFVMAIN 
051400          END-IF                                                  GFVMAIN 
051500          COMPUTE WS-OVL-DIVISOR =                                GFVMAIN 
051600              2 ** (128 - NET-T-PREFIX-LEN(NET-INDEX))            GFVMAIN 
051700          DIVIDE NET-T-ADDR-LO(NET-INDEX-2) BY WS-OVL-DIVISOR     GFVMAIN 
051800              GIVING WS-OVL-QUOT                                  GFVMAIN 
051900          COMPUTE WS-OVL-MASKED = WS-OVL-QUOT * WS-OVL-DIVISOR    GFVMAIN 
052000          IF WS-OVL-MASKED = NET-T-ADDR-LO(NET-INDEX)             GFVMAIN 
052100              MOVE 'Y' TO WS-OVL-OVERLAP-SW                       GFVMAIN 
052200          END-IF                                                  GFVMAIN 
052300      ELSE                                                        GFVMAIN 
052400          COMPUTE WS-OVL-DIVISOR =                                GFVMAIN 
052500              2 ** (64 - NET-T-PREFIX-LEN(NET-INDEX))             GFVMAIN 
052600          DIVIDE NET-T-ADDR-HI(NET-INDEX-2) BY WS-OVL-DIVISOR     GFVMAIN 
052700              GIVING WS-OVL-QUOT                                  GFVMAIN 
052800          COMPUTE WS-OVL-MASKED = WS-OVL-QUOT * WS-OVL-DIVISOR    GFVMAIN 
052900          IF WS-OVL-MASKED = NET-T-ADDR-HI(NET-INDEX)             GFVMAIN 
053000              MOVE 'Y' TO WS-OVL-OVERLAP-SW                       GFVMAIN 
053100          END-IF                                                  GFVMAIN 
053200      END-IF.                                                     GFVMAIN 
053300  0336-EXIT.                                                      GFVMAIN 
053400      EXIT.                                                       GFVMAIN 
053500                                                                  GFVMAIN 
053600 * 0338-LOG-OVERLAP - BUILDS THE WARNING TEXT VERBATIM AND POSTS  GFVMAIN 
053700 * IT WITH BOTH SOURCE LINES ECHOED, NET-INDEX THE EARLIER ENTRY  GFVMAIN 
053800 * AND NET-INDEX-2 THE LATER.                                     GFVMAIN 
053900  0338-LOG-OVERLAP.                                               GFVMAIN 
054000      IF MSG-COUNT >= GFV-MSG-MAX                                 GFVMAIN 
054100          GO TO 0338-EXIT                                         GFVMAIN 
054200      END-IF.                                                     GFVMAIN 
054300      ADD 1 TO MSG-COUNT.                                         GFVMAIN 
054400      MOVE 'W' TO MSG-SEVERITY(MSG-COUNT).                        GFVMAIN 
054500      MOVE NET-T-LINE-NUM(NET-INDEX) TO MSG-LINE-NUM(MSG-COUNT).  GFVMAIN 
054600      MOVE NET-T-LINE-NUM(NET-INDEX) TO WS-EDIT-SOURCE.           GFVMAIN 
054700      PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                GFVMAIN 
054800      MOVE WS-EDIT-RESULT TO WS-OVL-LINE-1.                       GFVMAIN 
054900      MOVE NET-T-LINE-NUM(NET-INDEX-2) TO WS-EDIT-SOURCE.         GFVMAIN 
055000      PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                GFVMAIN 
055100      MOVE WS-EDIT-RESULT TO WS-OVL-LINE-2.                       GFVMAIN 
055200      MOVE SPACES TO WS-OVL-MSG-TEXT.                             GFVMAIN 
055300      IF NET-T-VERSION(NET-INDEX) = 4                             GFVMAIN 
055400          STRING 'Overlapping IPv4 ranges found at lines '        GFVMAIN 
055500              DELIMITED BY SIZE                                   GFVMAIN 
055600              WS-OVL-LINE-1 DELIMITED BY SPACE                    GFVMAIN 
055700              ' and ' DELIMITED BY SIZE                           GFVMAIN 
055800              WS-OVL-LINE-2 DELIMITED BY SPACE                    GFVMAIN 
055900              ': ' DELIMITED BY SIZE                              GFVMAIN 
056000              NET-T-PREFIX-TEXT(NET-INDEX) DELIMITED BY SPACE     GFVMAIN 
056100              ' overlaps ' DELIMITED BY SIZE                      GFVMAIN 
056200              NET-T-PREFIX-TEXT(NET-INDEX-2) DELIMITED BY SPACE   GFVMAIN 
056300          INTO WS-OVL-MSG-TEXT                                    GFVMAIN 
056400      ELSE                                                        GFVMAIN 
056500          STRING 'Overlapping IPv6 ranges found at lines '        GFVMAIN 
056600              DELIMITED BY SIZE                                   GFVMAIN 
056700              WS-OVL-LINE-1 DELIMITED BY SPACE                    GFVMAIN 
056800              ' and ' DELIMITED BY SIZE                           GFVMAIN 
056900              WS-OVL-LINE-2 DELIMITED BY SPACE                    GFVMAIN 
057000              ': ' DELIMITED BY SIZE                              GFVMAIN 
057100              NET-T-PREFIX-TEXT(NET-INDEX) DELIMITED BY SPACE     GFVMAIN 
057200              ' overlaps ' DELIMITED BY SIZE                      GFVMAIN 
057300              NET-T-PREFIX-TEXT(NET-INDEX-2) DELIMITED BY SPACE   GFVMAIN 
057400          INTO WS-OVL-MSG-TEXT                                    GFVMAIN 
057500      END-IF.                                                     GFVMAIN 
057600      MOVE WS-OVL-MSG-TEXT TO MSG-TEXT(MSG-COUNT).                GFVMAIN 
057700      MOVE 'Y' TO MSG-ECHO-FLAG(MSG-COUNT).                       GFVMAIN 
057800      MOVE NET-T-LINE-TEXT(NET-INDEX) TO MSG-ECHO-LINE(MSG-COUNT).GFVMAIN 
057900      MOVE NET-T-LINE-NUM(NET-INDEX) TO MSG-ECHO-NUM(MSG-COUNT).  GFVMAIN 
058000      MOVE 'Y' TO MSG-ECHO-2-FLAG(MSG-COUNT).                     GFVMAIN 
058100      MOVE NET-T-LINE-TEXT(NET-INDEX-2) TO                        GFVMAIN 
058200          MSG-ECHO-2-LINE(MSG-COUNT).                             GFVMAIN 
058300      MOVE NET-T-LINE-NUM(NET-INDEX-2) TO                         GFVMAIN 
058400          MSG-ECHO-2-NUM(MSG-COUNT).                              GFVMAIN 
058500  0338-EXIT.                                                      GFVMAIN 
058600      EXIT.                                                       GFVMAIN 
058700                                                                  GFVMAIN 
058800 * ************************************************************   GFVMAIN 
058900 * 0400-COUNT-SEVERITIES - NONE OF THE THREE VALIDATORS TOUCH     GFVMAIN 
059000 * STAT-ERROR-COUNT/STAT-WARNING-COUNT DIRECTLY, SO THE FINAL     GFVMAIN 
059100 * TALLY IS ONE PASS OVER GFV-MSG-TABLE HERE.                     GFVMAIN 
059200 * ************************************************************   GFVMAIN 
059300  0400-COUNT-SEVERITIES.                                          GFVMAIN 
059400      MOVE 0 TO STAT-ERROR-COUNT STAT-WARNING-COUNT.              GFVMAIN 
059500      IF MSG-COUNT = 0                                            GFVMAIN 
059600          GO TO 0400-EXIT                                         GFVMAIN 
059700      END-IF.                                                     GFVMAIN 
059800      PERFORM 0402-COUNT-ONE-MSG THRU 0402-EXIT                   GFVMAIN 
059900          VARYING MSG-INDEX FROM 1 BY 1                           GFVMAIN 
060000          UNTIL MSG-INDEX > MSG-COUNT.                            GFVMAIN 
060100  0400-EXIT.                                                      GFVMAIN 
060200      EXIT.                                                       GFVMAIN 
060300                                                                  GFVMAIN 
060400  0402-COUNT-ONE-MSG.                                             GFVMAIN 
060500      IF MSG-IS-ERROR(MSG-INDEX)                                  GFVMAIN 
060600          ADD 1 TO STAT-ERROR-COUNT                               GFVMAIN 
060700      ELSE                                                        GFVMAIN 
060800          ADD 1 TO STAT-WARNING-COUNT                             GFVMAIN 
060900      END-IF.                                                     GFVMAIN 
061000  0402-EXIT.                                                      GFVMAIN 
061100      EXIT.                                                       GFVMAIN 
061200                                                                  GFVMAIN 
061300 * ************************************************************   GFVMAIN 
061400 * 0410-PRINT-RESULTS - THE VALIDATION RESULTS REPORT, ALWAYS     GFVMAIN 
061500 * PRINTED WHETHER THE RUN PASSED OR FAILED.                      GFVMAIN 
061600 * ************************************************************   GFVMAIN 
061700  0410-PRINT-RESULTS.                                             GFVMAIN 
061800      OPEN OUTPUT RESULTS-FILE.                                   GFVMAIN 
061900      PERFORM 0412-PRINT-HEADER THRU 0412-EXIT.                   GFVMAIN 
062000      IF STAT-WARNING-COUNT > 0                                   GFVMAIN 
062100          PERFORM 0420-PRINT-WARNINGS THRU 0420-EXIT              GFVMAIN 
062200      END-IF.                                                     GFVMAIN 
062300      IF STAT-ERROR-COUNT > 0                                     GFVMAIN 
062400          PERFORM 0430-PRINT-ERRORS THRU 0430-EXIT                GFVMAIN 
062500      END-IF.                                                     GFVMAIN 
062600      PERFORM 0440-PRINT-PASS-FAIL THRU 0440-EXIT.                GFVMAIN 
062700      CLOSE RESULTS-FILE.                                         GFVMAIN 
062800  0410-EXIT.                                                      GFVMAIN 
062900      EXIT.                                                       GFVMAIN 
063000                                                                  GFVMAIN 
063100  0412-PRINT-HEADER.                                              GFVMAIN 
063200      MOVE '=== RFC 8805 Validation Results ===' TO WS-PRINT-LINE.GFVMAIN 
063300      PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                     GFVMAIN 
063400      MOVE STAT-TOTAL-LINES TO WS-EDIT-SOURCE.                    GFVMAIN 
063500      PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                GFVMAIN 
063600      STRING 'Total lines: ' DELIMITED BY SIZE                    GFVMAIN 
063700          WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE         GFVMAIN 
063800      INTO WS-PRINT-LINE.                                         GFVMAIN 
063900      PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                     GFVMAIN 
064000      MOVE STAT-COMMENT-LINES TO WS-EDIT-SOURCE.                  GFVMAIN 
064100      PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                GFVMAIN 
064200      STRING 'Comment lines: ' DELIMITED BY SIZE                  GFVMAIN 
064300          WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE         GFVMAIN 
064400      INTO WS-PRINT-LINE.                                         GFVMAIN 
064500      PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                     GFVMAIN 
064600      MOVE STAT-DATA-LINES TO WS-EDIT-SOURCE.                     GFVMAIN 
064700      PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                GFVMAIN 
064800      STRING 'Data lines: ' DELIMITED BY SIZE                     GFVMAIN 
064900          WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE         GFVMAIN 
065000      INTO WS-PRINT-LINE.                                         GFVMAIN 
065100      PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                     GFVMAIN 
065200      MOVE STAT-VALID-LINES TO WS-EDIT-SOURCE.                    GFVMAIN 
065300      PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                GFVMAIN 
065400      STRING 'Valid lines: ' DELIMITED BY SIZE                    GFVMAIN 
065500          WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE         GFVMAIN 
065600      INTO WS-PRINT-LINE.                                         GFVMAIN 
065700      PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                     GFVMAIN 
065800      MOVE STAT-INVALID-LINES TO WS-EDIT-SOURCE.                  GFVMAIN 
065900      PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                GFVMAIN 
066000      STRING 'Invalid lines: ' DELIMITED BY SIZE                  GFVMAIN 
066100          WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE         GFVMAIN 
066200      INTO WS-PRINT-LINE.                                         GFVMAIN 
066300      PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                     GFVMAIN 
066400      MOVE SPACES TO WS-PRINT-LINE.                               GFVMAIN 
066500      PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                     GFVMAIN 
066600  0412-EXIT.                                                      GFVMAIN 
066700      EXIT.                                                       GFVMAIN 
066800                                                                  GFVMAIN 
066900 * 0420-PRINT-WARNINGS - AN OVERLAP WARNING CARRIES TWO ECHO      GFVMAIN 
067000 * LINES, EVERY OTHER WARNING CARRIES NONE.                       GFVMAIN 
067100  0420-PRINT-WARNINGS.                                            GFVMAIN 
067200      MOVE '=== Warnings (W) ===' TO WS-PRINT-LINE.               GFVMAIN 
067300      PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                     GFVMAIN 
067400      PERFORM 0422-PRINT-ONE-WARNING THRU 0422-EXIT               GFVMAIN 
067500          VARYING MSG-INDEX FROM 1 BY 1                           GFVMAIN 
067600          UNTIL MSG-INDEX > MSG-COUNT.                            GFVMAIN 
067700  0420-EXIT.                                                      GFVMAIN 
067800      EXIT.                                                       GFVMAIN 
067900                                                                  GFVMAIN 
068000  0422-PRINT-ONE-WARNING.                                         GFVMAIN 
068100      IF NOT MSG-IS-WARNING(MSG-INDEX)                            GFVMAIN 
068200          GO TO 0422-EXIT                                         GFVMAIN 
068300      END-IF.                                                     GFVMAIN 
068400      MOVE MSG-LINE-NUM(MSG-INDEX) TO WS-EDIT-SOURCE.             GFVMAIN 
068500      PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                GFVMAIN 
068600      STRING '  WARNING: Line ' DELIMITED BY SIZE                 GFVMAIN 
068700          WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE         GFVMAIN 
068800          ': ' DELIMITED BY SIZE                                  GFVMAIN 
068900          MSG-TEXT(MSG-INDEX) DELIMITED BY SIZE                   GFVMAIN 
069000      INTO WS-PRINT-LINE.                                         GFVMAIN 
069100      PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                     GFVMAIN 
069200      IF MSG-ECHO-PRESENT(MSG-INDEX)                              GFVMAIN 
069300          PERFORM 0424-PRINT-ECHO-ONE THRU 0424-EXIT              GFVMAIN 
069400      END-IF.                                                     GFVMAIN 
069500      IF MSG-ECHO-2-PRESENT(MSG-INDEX)                            GFVMAIN 
069600          PERFORM 0426-PRINT-ECHO-TWO THRU 0426-EXIT              GFVMAIN 
069700      END-IF.                                                     GFVMAIN 
069800  0422-EXIT.                                                      GFVMAIN 
069900      EXIT.                                                       GFVMAIN 
070000                                                                  GFVMAIN 
070100  0424-PRINT-ECHO-ONE.                                            GFVMAIN 
070200      MOVE MSG-ECHO-NUM(MSG-INDEX) TO WS-EDIT-SOURCE.             GFVMAIN 
070300      PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                GFVMAIN 
070400      STRING '  Line ' DELIMITED BY SIZE                          GFVMAIN 
070500          WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE         GFVMAIN 
070600          ': ' DELIMITED BY SIZE                                  GFVMAIN 
070700          MSG-ECHO-LINE(MSG-INDEX) DELIMITED BY SIZE              GFVMAIN 
070800      INTO WS-PRINT-LINE.                                         GFVMAIN 
070900      PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                     GFVMAIN 
071000  0424-EXIT.                                                      GFVMAIN 
071100      EXIT.                                                       GFVMAIN 
071200                                                                  GFVMAIN 
071300  0426-PRINT-ECHO-TWO.                                            GFVMAIN 
071400      MOVE MSG-ECHO-2-NUM(MSG-INDEX) TO WS-EDIT-SOURCE.           GFVMAIN 
071500      PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                GFVMAIN 
071600      STRING '  Line ' DELIMITED BY SIZE                          GFVMAIN 
071700          WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE         GFVMAIN 
071800          ': ' DELIMITED BY SIZE                                  GFVMAIN 
071900          MSG-ECHO-2-LINE(MSG-INDEX) DELIMITED BY SIZE            GFVMAIN 
072000      INTO WS-PRINT-LINE.                                         GFVMAIN 
072100      PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                     GFVMAIN 
072200  0426-EXIT.                                                      GFVMAIN 
072300      EXIT.                                                       GFVMAIN 
072400                                                                  GFVMAIN 
072500 * 0430-PRINT-ERRORS - EVERY ERROR CARRIES ONE "FULL LINE:" ECHO  GFVMAIN 
072600 * (GFVPFX/GFVENTRY/GFVVAL ALL SET MSG-ECHO-FLAG ON EVERY ERROR). GFVMAIN 
072700  0430-PRINT-ERRORS.                                              GFVMAIN 
072800      MOVE '=== Errors (E) ===' TO WS-PRINT-LINE.                 GFVMAIN 
072900      PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                     GFVMAIN 
073000      PERFORM 0432-PRINT-ONE-ERROR THRU 0432-EXIT                 GFVMAIN 
073100          VARYING MSG-INDEX FROM 1 BY 1                           GFVMAIN 
073200          UNTIL MSG-INDEX > MSG-COUNT.                            GFVMAIN 
073300  0430-EXIT.                                                      GFVMAIN 
073400      EXIT.                                                       GFVMAIN 
073500                                                                  GFVMAIN 
073600  0432-PRINT-ONE-ERROR.                                           GFVMAIN 
073700      IF NOT MSG-IS-ERROR(MSG-INDEX)                              GFVMAIN 
073800          GO TO 0432-EXIT                                         GFVMAIN 
073900      END-IF.                                                     GFVMAIN 
074000      MOVE MSG-LINE-NUM(MSG-INDEX) TO WS-EDIT-SOURCE.             GFVMAIN 
074100      PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                GFVMAIN 
074200      STRING '  ERROR: Line ' DELIMITED BY SIZE                   GFVMAIN 
074300          WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE         GFVMAIN 
074400          ': ' DELIMITED BY SIZE                                  GFVMAIN 
074500          MSG-TEXT(MSG-INDEX) DELIMITED BY SIZE                   GFVMAIN 
074600      INTO WS-PRINT-LINE.                                         GFVMAIN 
074700      PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                     GFVMAIN 
074800      IF MSG-ECHO-PRESENT(MSG-INDEX)                              GFVMAIN 
074900          STRING '  Full line: ' DELIMITED BY SIZE                GFVMAIN 
075000              MSG-ECHO-LINE(MSG-INDEX) DELIMITED BY SIZE          GFVMAIN 
075100          INTO WS-PRINT-LINE                                      GFVMAIN 
075200          PERFORM 0900-WRITE-LINE THRU 0900-EXIT                  GFVMAIN 
075300      END-IF.                                                     GFVMAIN 
075400  0432-EXIT.                                                      GFVMAIN 
075500      EXIT.                                                       GFVMAIN 
075600                                                                  GFVMAIN 
075700 * 0440-PRINT-PASS-FAIL - ERROR COUNT ALONE DECIDES IT - WARNINGS GFVMAIN 
075800 * NEVER FAIL THE RUN.                                            GFVMAIN 
075900  0440-PRINT-PASS-FAIL.                                           GFVMAIN 
076000      IF STAT-ERROR-COUNT > 0                                     GFVMAIN 
076100          MOVE STAT-ERROR-COUNT TO WS-EDIT-SOURCE                 GFVMAIN 
076200          PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT             GFVMAIN 
076300          STRING 'Validation FAILED with ' DELIMITED BY SIZE      GFVMAIN 
076400              WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE     GFVMAIN 
076500              ' errors' DELIMITED BY SIZE                         GFVMAIN 
076600          INTO WS-PRINT-LINE                                      GFVMAIN 
076700      ELSE                                                        GFVMAIN 
076800          MOVE STAT-DATA-LINES TO WS-EDIT-SOURCE                  GFVMAIN 
076900          PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT             GFVMAIN 
077000          STRING 'Validation PASSED - All ' DELIMITED BY SIZE     GFVMAIN 
077100              WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE     GFVMAIN 
077200              ' data lines are valid' DELIMITED BY SIZE           GFVMAIN 
077300          INTO WS-PRINT-LINE                                      GFVMAIN 
077400      END-IF.                                                     GFVMAIN 
077500      PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                     GFVMAIN 
077600  0440-EXIT.                                                      GFVMAIN 
077700      EXIT.                                                       GFVMAIN 
077800                                                                  GFVMAIN 
077900 * ************************************************************   GFVMAIN 
078000 * 0900-WRITE-LINE - COMMON EXIT FOR EVERY REPORT LINE. CLEARS    GFVMAIN 
078100 * WS-PRINT-LINE AFTER THE WRITE SO THE NEXT STRING STARTS CLEAN -GFVMAIN 
078200 * STRING DOES NOT PAD OR CLEAR THE RECEIVING FIELD ITSELF.       GFVMAIN 
078300 * ************************************************************   GFVMAIN 
078400  0900-WRITE-LINE.                                                GFVMAIN 
078500      MOVE WS-PRINT-LINE TO WS-RESULTS-FLAT.                      GFVMAIN 
078600      WRITE RESULTS-RECORD.                                       GFVMAIN 
078700      MOVE SPACES TO WS-PRINT-LINE.                               GFVMAIN 
078800  0900-EXIT.                                                      GFVMAIN 
078900      EXIT.                                                       GFVMAIN 
079000                                                                  GFVMAIN 
079100 * 0910-EDIT-AND-TRIM-9 - WS-EDIT-SOURCE (A BINARY COUNT OR LINE  GFVMAIN 
079200 * NUMBER) TO A LEFT-JUSTIFIED, ZERO-SUPPRESSED DISPLAY TEXT      GFVMAIN 
079300 * IN WS-EDIT-RESULT(1:WS-EDIT-LEN), FOR BUILDING REPORT LINES BY GFVMAIN 
079400 * STRING. THE LAST BYTE OF THE Z-EDIT IS ALWAYS A DIGIT, SO THE  GFVMAIN 
079500 * LEADING-SPACE SCAN BELOW ALWAYS TERMINATES.                    GFVMAIN 
079600  0910-EDIT-AND-TRIM-9.                                           GFVMAIN 
079700      MOVE WS-EDIT-SOURCE TO WS-EDIT-WORK.                        GFVMAIN 
079800      SET WS-EDIT-IDX TO 1.                                       GFVMAIN 
079900      PERFORM 0912-SKIP-LEAD-SPACE THRU 0912-EXIT                 GFVMAIN 
080000          UNTIL WS-EDIT-WORK-TBL(WS-EDIT-IDX) NOT = SPACE.        GFVMAIN 
080100      COMPUTE WS-EDIT-LEN = 10 - WS-EDIT-IDX.                     GFVMAIN 
080200      MOVE WS-EDIT-WORK(WS-EDIT-IDX:WS-EDIT-LEN)                  GFVMAIN 
080300          TO WS-EDIT-RESULT.                                      GFVMAIN 
080400  0910-EXIT.                                                      GFVMAIN 
080500      EXIT.                                                       GFVMAIN 
080600                                                                  GFVMAIN 
080700  0912-SKIP-LEAD-SPACE.                                           GFVMAIN 
080800      SET WS-EDIT-IDX UP BY 1.                                    GFVMAIN 
080900  0912-EXIT.                                                      GFVMAIN 
081000      EXIT.                                                       GFVMAIN 
