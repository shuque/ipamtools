000100 * ************************************************************   GFVISOC 
000200 * GFVISOC  -  ISO 3166-1 ALPHA-2 COUNTRY CODE TABLE              GFVISOC 
000300 *                                                                GFVISOC 
000400 * The 249-code assigned list (AD through ZW) used by GFVVAL to   GFVISOC 
000500 * test GFV-COUNTRY-CODE. A well-formed 2-character code that is  GFVISOC 
000600 * not in this table is an unknown-country WARNING, not an ERROR. GFVISOC 
000700 *                                                                GFVISOC 
000800 * Maintenance -                                                  GFVISOC 
000900 *   1986-02-10  RJH  Original cut, ticket BLD-0142.              GFVISOC 
001000 *   1993-09-01  DCT  Added post-Soviet and post-Yugoslav codes,  GFVISOC 
001100 *                    ticket BLD-0455.                            GFVISOC 
001200 *   2006-07-14  LKW  Montenegro (ME) and Serbia (RS) added after GFVISOC 
001300 *                    the split of CS, ticket BLD-0688.           GFVISOC 
001400 *   2011-08-30  LKW  South Sudan (SS) added, ticket BLD-0733.    GFVISOC 
001500 *   2017-04-05  HOWARDT  Added BQ, CW, SX (Netherlands Antilles  GFVISOC 
001600 *                    successors), ticket BLD-0881.               GFVISOC 
001700 * ************************************************************   GFVISOC 
001800                                                                  GFVISOC 
001900  01  GFV-ISO-COUNTRY-TABLE.                                      GFVISOC 
002000      05  ISO-COUNTRY OCCURS 249 TIMES                            GFVISOC 
002100          INDEXED BY ISO-INDEX                                    GFVISOC 
002200          ASCENDING KEY IS ISO-CODE                               GFVISOC 
002300          PIC X(02).                                              GFVISOC 
002400                                                                  GFVISOC 
002500 * TABLE VALUES - ONE VALUE CLAUSE PER 16 CODES TO KEEP EACH LINE GFVISOC 
002600 * WITHIN THE CODING AREA.                                        GFVISOC 
002700  01  FILLER REDEFINES GFV-ISO-COUNTRY-TABLE.                     GFVISOC 
002800      05  FILLER              PIC X(32)                           GFVISOC 
002900          VALUE 'ADAEAFAGAIALAMAOAQARASATAUAWAXAZ'.               GFVISOC 
003000      05  FILLER              PIC X(32)                           GFVISOC 
003100          VALUE 'BABBBDBEBFBGBHBIBJBLBMBNBOBQBRBS'.               GFVISOC 
003200      05  FILLER              PIC X(32)                           GFVISOC 
003300          VALUE 'BTBVBWBYBZCACCCDCFCGCHCICKCLCMCN'.               GFVISOC 
003400      05  FILLER              PIC X(32)                           GFVISOC 
003500          VALUE 'COCRCUCVCWCXCYCZDEDJDKDMDODZECEE'.               GFVISOC 
003600      05  FILLER              PIC X(32)                           GFVISOC 
003700          VALUE 'EGEHERESETFIFJFKFMFOFRGAGBGDGEGF'.               GFVISOC 
003800      05  FILLER              PIC X(32)                           GFVISOC 
003900          VALUE 'GGGHGIGLGMGNGPGQGRGSGTGUGWGYHKHM'.               GFVISOC 
004000      05  FILLER              PIC X(32)                           GFVISOC 
004100          VALUE 'HNHRHTHUIDIEILIMINIOIQIRISITJEJM'.               GFVISOC 
004200      05  FILLER              PIC X(32)                           GFVISOC 
004300          VALUE 'JOJPKEKGKHKIKMKNKPKRKWKYKZLALBLC'.               GFVISOC 
004400      05  FILLER              PIC X(32)                           GFVISOC 
004500          VALUE 'LILKLRLSLTLULVLYMAMCMDMEMFMGMHMK'.               GFVISOC 
004600      05  FILLER              PIC X(32)                           GFVISOC 
004700          VALUE 'MLMMMNMOMPMQMRMSMTMUMVMWMXMYMZNA'.               GFVISOC 
004800      05  FILLER              PIC X(32)                           GFVISOC 
004900          VALUE 'NCNENFNGNINLNONPNRNUNZOMPAPEPFPG'.               GFVISOC 
005000      05  FILLER              PIC X(32)                           GFVISOC 
005100          VALUE 'PHPKPLPMPNPRPSPTPWPYQARERORSRURW'.               GFVISOC 
005200      05  FILLER              PIC X(32)                           GFVISOC 
005300          VALUE 'SASBSCSDSESGSHSISJSKSLSMSNSOSRSS'.               GFVISOC 
005400      05  FILLER              PIC X(32)                           GFVISOC 
005500          VALUE 'STSVSXSYSZTCTDTFTGTHTJTKTLTMTNTO'.               GFVISOC 
005600      05  FILLER              PIC X(32)                           GFVISOC 
005700          VALUE 'TRTTTVTWTZUAUGUMUSUYUZVAVCVEVGVI'.               GFVISOC 
005800      05  FILLER              PIC X(18)                           GFVISOC 
005900          VALUE 'VNVUWFWSYEYTZAZMZW'.                             GFVISOC 
