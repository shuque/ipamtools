000100  PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                     GFVENTRY
000200 * LAST UPDATE ON 12 JUN 2026 AT 09:41:07 BY  HOWARDT VERSION 03  GFVENTRY
000300 * LAST UPDATE ON 04 FEB 2009 AT 11:20:15 BY  LKW     VERSION 02  GFVENTRY
000400 * LAST UPDATE ON 19 NOV 1993 AT 14:02:50 BY  RJH     VERSION 01  GFVENTRY
000500  IDENTIFICATION DIVISION.                                        GFVENTRY
000600  PROGRAM-ID. GFVENTRY.                                           GFVENTRY
000700  AUTHOR. R JACKSON-HOWARD.                                       GFVENTRY
000800  INSTALLATION. IBM BOULDER PROGRAMMING CENTER.                   GFVENTRY
000900 *                                                                GFVENTRY
001000 * CALLed by GFVMAIN, once per data line (a line already known    GFVENTRY
001100 * not to be blank or a comment). Splits the line into its        GFVENTRY
001200 * comma-separated fields, then runs every field validator -      GFVENTRY
001300 * GFVPFX for the prefix, GFVVAL for country/region/city - and    GFVENTRY
001400 * returns GFV-ENTRY-VALID to the caller.                         GFVENTRY
001500 *                                                                GFVENTRY
001600 * Method of operation: trailing commas are stripped from the     GFVENTRY
001700 * line first (a line ending "...,US,,," strips down to           GFVENTRY
001800 * "...,US"), then the remainder is split on commas into the      GFVENTRY
001900 * five GFV-SPLIT-FIELDS, each left-trimmed of blanks left by a   GFVENTRY
002000 * space after a comma. All four field validators are run         GFVENTRY
002100 * regardless of an earlier one failing - each posts its own      GFVENTRY
002200 * message - and the entry is valid only if every one of them     GFVENTRY
002300 * passed and the ipv4-only/ipv6-only filter did not exclude it.  GFVENTRY
002400 *                                                                GFVENTRY
002500  DATE-WRITTEN. 19 NOV 93.                                        GFVENTRY
002600  DATE-COMPILED.                                                  GFVENTRY
002700  SECURITY. INSTALLATION CONFIDENTIAL.                            GFVENTRY
002800 * ************************************************************   GFVENTRY
002900 * CHANGE LOG                                                     GFVENTRY
003000 * DATE        WHO      TICKET    DESCRIPTION                     GFVENTRY
003100 * ----------  -------  --------  ----------------------------    GFVENTRY
003200 * 1993-11-19  RJH      BLD-0161  Original cut - prefix and       GFVENTRY
003300 *                                 country fields only.           GFVENTRY
003400 * 1994-12-07  RJH      BLD-0175  Region and city fields added.   GFVENTRY
003500 * 1999-01-19  MPK      BLD-0905  Y2K review - no date fields     GFVENTRY
003600 *                                 in this program, no change     GFVENTRY
003700 *                                 made.                          GFVENTRY
003800 * 2004-10-14  LKW      BLD-0653  ipv4-only/ipv6-only filtering   GFVENTRY
003900 *                                 added, was previously always   GFVENTRY
004000 *                                 unconditional.                 GFVENTRY
004100 * 2009-02-04  LKW      BLD-0712  Trailing-comma strip fixed -    GFVENTRY
004200 *                                 was only removing one comma,   !@02A   
004300 *                                 not a whole run of them.       !@02A   
004400 * 2026-06-12  HOWARDT  BLD-1122  "Expected at least 2 fields"    !@03A   
004500 *                                 now checked before any field   !@03A   
004600 *                                 validator runs, was only       !@03A   
004700 *                                 caught later as four separate  !@03A   
004800 *                                 field errors.                  !@03A   
004900 * 2026-06-12  HOWARDT  BLD-1122  Every error now echoes the      !@04A   
005000 *                                 full source line in the        !@04A   
005100 *                                 results report - was silently  !@04A   
005200 *                                 dropping the echo.             !@04A   
005300 * ************************************************************   GFVENTRY
005400                                                                  GFVENTRY
005500  ENVIRONMENT DIVISION.                                           GFVENTRY
005600  CONFIGURATION SECTION.                                          GFVENTRY
005700  SOURCE-COMPUTER. IBM-3090.                                      GFVENTRY
005800  OBJECT-COMPUTER. IBM-3090.                                      GFVENTRY
005900  SPECIAL-NAMES.                                                  GFVENTRY
006000      C01 IS TOP-OF-FORM.                                         GFVENTRY
006100  INPUT-OUTPUT SECTION.                                           GFVENTRY
006200  FILE-CONTROL.                                                   GFVENTRY
006300 * NO FILES OF ITS OWN - GFVENTRY IS A CALLED SUBROUTINE, ALL     GFVENTRY
006400 * I-O IS DONE BY ITS CALLER.                                     GFVENTRY
006500                                                                  GFVENTRY
006600  DATA DIVISION.                                                  GFVENTRY
006700  WORKING-STORAGE SECTION.                                        GFVENTRY
006800                                                                  GFVENTRY
006900 * SCRATCH COUNTERS/SWITCHES FOR THE COMMA-STRIP / SPLIT / TRIM   GFVENTRY
007000 * LOGIC IN 0200 THROUGH 0260.                                    GFVENTRY
007100  77  WS-PGMNAME          PIC X(08)   VALUE 'GFVENTRY'.           GFVENTRY
007200  77  WS-SCAN-POS         PIC 9(3)    BINARY.                     GFVENTRY
007300  77  WS-LINE-LEN         PIC 9(3)    BINARY.                     GFVENTRY
007400  77  WS-TRIM-POS         PIC 9(2)    BINARY.                     GFVENTRY
007500  77  WS-TRIM-LEAD        PIC 9(2)    BINARY.                     GFVENTRY
007600  77  WS-TRIM-DONE-SW     PIC X(01)   VALUE 'N'.                  GFVENTRY
007700      88  WS-TRIM-DONE            VALUE 'Y'.                      GFVENTRY
007800  77  WS-ALL-FIELDS-OK-SW PIC X(01)   VALUE 'N'.                  GFVENTRY
007900      88  WS-ALL-FIELDS-OK        VALUE 'Y'.                      GFVENTRY
008000  77  WS-FAMILY-EXCL-SW   PIC X(01)   VALUE 'N'.                  GFVENTRY
008100      88  WS-FAMILY-EXCLUDED      VALUE 'Y'.                      GFVENTRY
008200                                                                  GFVENTRY
008300 * ONE WORKING COPY OF THE LINE, TRAILING COMMAS STRIPPED, AND ITSGFVENTRY
008400 * CHARACTER-TABLE VIEW USED BY THE BACKWARD SCAN IN 0200-0204.   GFVENTRY
008500  01  WS-TRIMMED-LINE         PIC X(256).                         GFVENTRY
008600  01  WS-TRIMMED-LINE-R REDEFINES WS-TRIMMED-LINE.                GFVENTRY
008700      05  WS-TRIMMED-LINE-TBL OCCURS 256 TIMES                    GFVENTRY
008800          INDEXED BY WS-TLINE-IDX                                 GFVENTRY
008900          PIC X(01).                                              GFVENTRY
009000                                                                  GFVENTRY
009100 * THE STRIPPED TEXT, RIGHT-PADDED, READY FOR UNSTRING.           GFVENTRY
009200  01  WS-SPLIT-SOURCE         PIC X(256).                         GFVENTRY
009300                                                                  GFVENTRY
009400 * ONE FIELD AT A TIME, TRIMMED OF A LEADING BLANK LEFT BY A SPACEGFVENTRY
009500 * AFTER A COMMA, AND ITS CHARACTER-TABLE VIEW USED BY 0250/0252. GFVENTRY
009600  01  WS-TRIM-TEXT            PIC X(50).                          GFVENTRY
009700  01  WS-TRIM-TEXT-R REDEFINES WS-TRIM-TEXT.                      GFVENTRY
009800      05  WS-TRIM-TEXT-TBL    OCCURS 50 TIMES                     GFVENTRY
009900          INDEXED BY WS-TTEXT-IDX                                 GFVENTRY
010000          PIC X(01).                                              GFVENTRY
010100  01  WS-TRIM-HOLD            PIC X(50).                          GFVENTRY
010200                                                                  GFVENTRY
010300 * ONE SWITCH PER FIELD VALIDATOR, SO 0450-ALL-FIELDS-VALID CAN   GFVENTRY
010400 * SCAN THEM AS A TABLE RATHER THAN A HARD-CODED FOUR-WAY AND.    GFVENTRY
010500  01  WS-FIELD-CHECK-FLAGS.                                       GFVENTRY
010600      05  WS-PFX-OK-FLAG      PIC X(01)   VALUE 'N'.              GFVENTRY
010700      05  WS-CTRY-OK-FLAG     PIC X(01)   VALUE 'N'.              GFVENTRY
010800      05  WS-RGN-OK-FLAG      PIC X(01)   VALUE 'N'.              GFVENTRY
010900      05  WS-CITY-OK-FLAG     PIC X(01)   VALUE 'N'.              GFVENTRY
011000  01  WS-FIELD-CHECK-FLAGS-R REDEFINES WS-FIELD-CHECK-FLAGS.      GFVENTRY
011100      05  WS-CHECK-FLAG       OCCURS 4 TIMES                      GFVENTRY
011200          INDEXED BY WS-CHECK-IDX                                 GFVENTRY
011300          PIC X(01).                                              GFVENTRY
011400                                                                  GFVENTRY
011500 * RESULT RECORD RECEIVED BACK FROM GFVPFX - SHAPE MUST MATCH     GFVENTRY
011600 * GFVPFX-S OWN LINKAGE SECTION ENTRY, GFV-PFX-RESULT.            GFVENTRY
011700  01  GFV-PFX-RESULT.                                             GFVENTRY
011800      05  PFX-VALID-FLAG      PIC X(01).                          GFVENTRY
011900          88  PFX-IS-VALID            VALUE 'Y'.                  GFVENTRY
012000          88  PFX-NOT-VALID            VALUE 'N'.                 GFVENTRY
012100      05  PFX-FAMILY          PIC 9(1)    BINARY.                 GFVENTRY
012200      05  FILLER              PIC X(06).                          GFVENTRY
012300                                                                  GFVENTRY
012400 * RESULT RECORD RECEIVED BACK FROM GFVVAL - ONE FLAG PER FIELD,  GFVENTRY
012500 * EACH VALIDATOR HAVING ALREADY POSTED ITS OWN MESSAGE ON A 'N'. GFVENTRY
012600  01  GFV-VAL-RESULT.                                             GFVENTRY
012700      05  VAL-COUNTRY-OK-FLAG PIC X(01).                          GFVENTRY
012800          88  VAL-COUNTRY-IS-OK       VALUE 'Y'.                  GFVENTRY
012900      05  VAL-REGION-OK-FLAG  PIC X(01).                          GFVENTRY
013000          88  VAL-REGION-IS-OK        VALUE 'Y'.                  GFVENTRY
013100      05  VAL-CITY-OK-FLAG    PIC X(01).                          GFVENTRY
013200          88  VAL-CITY-IS-OK          VALUE 'Y'.                  GFVENTRY
013300      05  FILLER              PIC X(05).                          GFVENTRY
013400                                                                  GFVENTRY
013500  LINKAGE SECTION.                                                GFVENTRY
013600                                                                  GFVENTRY
013700  COPY GFVFEED.                                                   GFVENTRY
013800                                                                  GFVENTRY
013900  COPY GFVNETT.                                                   GFVENTRY
014000                                                                  GFVENTRY
014100  COPY GFVSTTS.                                                   GFVENTRY
014200                                                                  GFVENTRY
014300  COPY GFVISOC.                                                   GFVENTRY
014400                                                                  GFVENTRY
014500  COPY GFVMSGS.                                                   GFVENTRY
014600                                                                  GFVENTRY
014700  PROCEDURE DIVISION USING GFV-FEED-LINE GFV-SPLIT-FIELDS         GFVENTRY
014800      GFV-RUN-PARMS GFV-NET-TABLE GFV-NET-MAX GFV-PREFIX-COUNTERS GFVENTRY
014900      GFV-V4-LEN-TABLE GFV-V6-LEN-TABLE GFV-COUNTRY-TABLE         GFVENTRY
015000      GFV-ISO-COUNTRY-TABLE GFV-MSG-TABLE GFV-MSG-MAX.            GFVENTRY
015100                                                                  GFVENTRY
015200 * 0010-MAIN-LINE IS CALLED ONCE PER DATA LINE. GFVMAIN HAS       GFVENTRY
015300 * ALREADY RULED OUT BLANK AND COMMENT LINES BEFORE THIS CALL.    GFVENTRY
015400  0010-MAIN-LINE.                                                 GFVENTRY
015500      PERFORM 0100-INIT-WORK-AREAS THRU 0100-EXIT.                GFVENTRY
015600      PERFORM 0200-STRIP-TRAILING-COMMAS THRU 0200-EXIT.          GFVENTRY
015700      PERFORM 0210-SPLIT-FIELDS THRU 0210-EXIT.                   GFVENTRY
015800      IF GFV-FIELD-COUNT < 2                                      GFVENTRY
015900          PERFORM 0900-LOG-TOO-FEW-FIELDS THRU 0900-EXIT          GFVENTRY
016000          SET GFV-ENTRY-NOT-VALID TO TRUE                         GFVENTRY
016100          GO TO 0010-MAIN-EXIT                                    GFVENTRY
016200      END-IF.                                                     GFVENTRY
016300      PERFORM 0300-VALIDATE-PREFIX THRU 0300-EXIT.                GFVENTRY
016400      PERFORM 0400-VALIDATE-OTHER-FIELDS THRU 0400-EXIT.          GFVENTRY
016500      PERFORM 0500-CHECK-FAMILY-FILTER THRU 0500-EXIT.            GFVENTRY
016600      PERFORM 0450-ALL-FIELDS-VALID THRU 0450-EXIT.               GFVENTRY
016700      IF WS-ALL-FIELDS-OK AND NOT WS-FAMILY-EXCLUDED              GFVENTRY
016800          SET GFV-ENTRY-IS-VALID TO TRUE                          GFVENTRY
016900      ELSE                                                        GFVENTRY
017000          SET GFV-ENTRY-NOT-VALID TO TRUE                         GFVENTRY
017100      END-IF.                                                     GFVENTRY
017200  0010-MAIN-EXIT.                                                 GFVENTRY
017300      GOBACK.                                                     GFVENTRY
017400                                                                  GFVENTRY
017500  0100-INIT-WORK-AREAS.                                           GFVENTRY
017600      MOVE SPACES TO WS-TRIMMED-LINE WS-SPLIT-SOURCE.             GFVENTRY
017700      MOVE 0 TO WS-LINE-LEN.                                      GFVENTRY
017800      SET WS-TRIM-DONE TO FALSE.                                  GFVENTRY
017900      MOVE 'N' TO WS-PFX-OK-FLAG WS-CTRY-OK-FLAG                  GFVENTRY
018000          WS-RGN-OK-FLAG WS-CITY-OK-FLAG.                         GFVENTRY
018100      SET WS-FAMILY-EXCLUDED TO FALSE.                            GFVENTRY
018200  0100-EXIT.                                                      GFVENTRY
018300      EXIT.                                                       GFVENTRY
018400                                                                  GFVENTRY
018500 * STRIP TRAILING BLANKS, THEN A RUN OF TRAILING COMMAS - A LINE  GFVENTRY
018600 * ENDING "...,US,,," SHRINKS TO "...,US" (TICKET BLD-0712, 2009).GFVENTRY
018700  0200-STRIP-TRAILING-COMMAS.                                     GFVENTRY
018800      MOVE GFV-LINE-TEXT TO WS-TRIMMED-LINE.                      GFVENTRY
018900      MOVE 256 TO WS-SCAN-POS.                                    GFVENTRY
019000      PERFORM 0202-BACK-OVER-BLANK THRU 0202-EXIT                 GFVENTRY
019100          UNTIL WS-SCAN-POS = 0 OR                                GFVENTRY
019200              WS-TRIMMED-LINE-TBL(WS-SCAN-POS) NOT = SPACE.       GFVENTRY
019300      MOVE WS-SCAN-POS TO WS-LINE-LEN.                            GFVENTRY
019400      PERFORM 0204-BACK-OVER-COMMA THRU 0204-EXIT                 GFVENTRY
019500          UNTIL WS-LINE-LEN = 0 OR                                GFVENTRY
019600              WS-TRIMMED-LINE-TBL(WS-LINE-LEN) NOT = ','.         GFVENTRY
019700  0200-EXIT.                                                      GFVENTRY
019800      EXIT.                                                       GFVENTRY
019900                                                                  GFVENTRY
020000  0202-BACK-OVER-BLANK.                                           GFVENTRY
020100      SUBTRACT 1 FROM WS-SCAN-POS.                                GFVENTRY
020200  0202-EXIT.                                                      GFVENTRY
020300      EXIT.                                                       GFVENTRY
020400                                                                  GFVENTRY
020500  0204-BACK-OVER-COMMA.                                           GFVENTRY
020600      SUBTRACT 1 FROM WS-LINE-LEN.                                GFVENTRY
020700  0204-EXIT.                                                      GFVENTRY
020800      EXIT.                                                       GFVENTRY
020900                                                                  GFVENTRY
021000 * SPLIT THE STRIPPED TEXT ON COMMAS, THEN LEFT-TRIM EACH OF THE  GFVENTRY
021100 * FIVE FIELDS. A FIELD-COUNT OF LESS THAN 2 IS CAUGHT BY THE     GFVENTRY
021200 * CALLER IMMEDIATELY AFTER THIS PARAGRAPH RETURNS.               GFVENTRY
021300  0210-SPLIT-FIELDS.                                              GFVENTRY
021400      MOVE 0 TO GFV-FIELD-COUNT.                                  GFVENTRY
021500      MOVE SPACES TO GFV-IP-PREFIX GFV-COUNTRY-CODE               GFVENTRY
021600          GFV-REGION-CODE GFV-CITY-NAME GFV-POSTAL-CODE.          GFVENTRY
021700      IF WS-LINE-LEN = 0                                          GFVENTRY
021800          GO TO 0210-EXIT                                         GFVENTRY
021900      END-IF.                                                     GFVENTRY
022000      MOVE SPACES TO WS-SPLIT-SOURCE.                             GFVENTRY
022100      MOVE WS-TRIMMED-LINE(1:WS-LINE-LEN) TO WS-SPLIT-SOURCE.     GFVENTRY
022200      UNSTRING WS-SPLIT-SOURCE DELIMITED BY ','                   GFVENTRY
022300          INTO GFV-IP-PREFIX GFV-COUNTRY-CODE GFV-REGION-CODE     GFVENTRY
022400              GFV-CITY-NAME GFV-POSTAL-CODE                       GFVENTRY
022500          TALLYING IN GFV-FIELD-COUNT                             GFVENTRY
022600      END-UNSTRING.                                               GFVENTRY
022700      MOVE GFV-IP-PREFIX TO WS-TRIM-TEXT.                         GFVENTRY
022800      PERFORM 0250-TRIM-LEADING-SPACES THRU 0250-EXIT.            GFVENTRY
022900      MOVE WS-TRIM-TEXT TO GFV-IP-PREFIX.                         GFVENTRY
023000      MOVE GFV-COUNTRY-CODE TO WS-TRIM-TEXT.                      GFVENTRY
023100      PERFORM 0250-TRIM-LEADING-SPACES THRU 0250-EXIT.            GFVENTRY
023200      MOVE WS-TRIM-TEXT TO GFV-COUNTRY-CODE.                      GFVENTRY
023300      MOVE GFV-REGION-CODE TO WS-TRIM-TEXT.                       GFVENTRY
023400      PERFORM 0250-TRIM-LEADING-SPACES THRU 0250-EXIT.            GFVENTRY
023500      MOVE WS-TRIM-TEXT TO GFV-REGION-CODE.                       GFVENTRY
023600      MOVE GFV-CITY-NAME TO WS-TRIM-TEXT.                         GFVENTRY
023700      PERFORM 0250-TRIM-LEADING-SPACES THRU 0250-EXIT.            GFVENTRY
023800      MOVE WS-TRIM-TEXT TO GFV-CITY-NAME.                         GFVENTRY
023900      MOVE GFV-POSTAL-CODE TO WS-TRIM-TEXT.                       GFVENTRY
024000      PERFORM 0250-TRIM-LEADING-SPACES THRU 0250-EXIT.            GFVENTRY
024100      MOVE WS-TRIM-TEXT TO GFV-POSTAL-CODE.                       GFVENTRY
024200  0210-EXIT.                                                      GFVENTRY
024300      EXIT.                                                       GFVENTRY
024400                                                                  GFVENTRY
024500 * LEFT-TRIM WS-TRIM-TEXT IN PLACE, VIA THE HOLD AREA - A MOVE OF GFVENTRY
024600 * A FIELD OVER ITSELF AT A DIFFERENT OFFSET IS NOT RELIABLE.     GFVENTRY
024700  0250-TRIM-LEADING-SPACES.                                       GFVENTRY
024800      MOVE 1 TO WS-TRIM-POS.                                      GFVENTRY
024900      SET WS-TRIM-DONE TO FALSE.                                  GFVENTRY
025000      PERFORM 0252-SCAN-LEAD-CHAR THRU 0252-EXIT                  GFVENTRY
025100          UNTIL WS-TRIM-DONE OR WS-TRIM-POS > 50.                 GFVENTRY
025200      COMPUTE WS-TRIM-LEAD = WS-TRIM-POS - 1.                     GFVENTRY
025300      IF WS-TRIM-LEAD > 0 AND WS-TRIM-LEAD < 50                   GFVENTRY
025400          MOVE WS-TRIM-TEXT(WS-TRIM-POS:) TO WS-TRIM-HOLD         GFVENTRY
025500          MOVE SPACES TO WS-TRIM-TEXT                             GFVENTRY
025600          MOVE WS-TRIM-HOLD TO WS-TRIM-TEXT                       GFVENTRY
025700      END-IF.                                                     GFVENTRY
025800  0250-EXIT.                                                      GFVENTRY
025900      EXIT.                                                       GFVENTRY
026000                                                                  GFVENTRY
026100  0252-SCAN-LEAD-CHAR.                                            GFVENTRY
026200      IF WS-TRIM-TEXT-TBL(WS-TRIM-POS) NOT = SPACE                GFVENTRY
026300          SET WS-TRIM-DONE TO TRUE                                GFVENTRY
026400      ELSE                                                        GFVENTRY
026500          ADD 1 TO WS-TRIM-POS                                    GFVENTRY
026600      END-IF.                                                     GFVENTRY
026700  0252-EXIT.                                                      GFVENTRY
026800      EXIT.                                                       GFVENTRY
026900                                                                  GFVENTRY
027000 * FIELD 1 - THE PREFIX. GFVPFX ALWAYS APPENDS A SYNTACTICALLY    GFVENTRY
027100 * GOOD PREFIX TO GFV-NET-TABLE AND FEEDS THE COUNTERS, FAMILY    GFVENTRY
027200 * FILTER PERMITTING, BEFORE RETURNING HERE.                      GFVENTRY
027300  0300-VALIDATE-PREFIX.                                           GFVENTRY
027400      CALL 'GFVPFX' USING GFV-PFX-RESULT GFV-FEED-LINE            GFVENTRY
027500          GFV-SPLIT-FIELDS GFV-RUN-PARMS GFV-NET-TABLE GFV-NET-MAXGFVENTRY
027600          GFV-PREFIX-COUNTERS GFV-V4-LEN-TABLE GFV-V6-LEN-TABLE   GFVENTRY
027700          GFV-MSG-TABLE GFV-MSG-MAX.                              GFVENTRY
027800      IF PFX-IS-VALID                                             GFVENTRY
027900          MOVE 'Y' TO WS-PFX-OK-FLAG                              GFVENTRY
028000      ELSE                                                        GFVENTRY
028100          MOVE 'N' TO WS-PFX-OK-FLAG                              GFVENTRY
028200      END-IF.                                                     GFVENTRY
028300  0300-EXIT.                                                      GFVENTRY
028400      EXIT.                                                       GFVENTRY
028500                                                                  GFVENTRY
028600 * FIELDS 2, 3 AND 4 - COUNTRY, REGION AND CITY, ALL THREE ALWAYS GFVENTRY
028700 * CHECKED BY GFVVAL IN ONE CALL - ALL FOUR VALIDATORS RUN        GFVENTRY
028800 * REGARDLESS OF AN EARLIER ONE HAVING ALREADY FAILED, EACH       GFVENTRY
028900 * POSTING ITS OWN MESSAGE.                                       GFVENTRY
029000  0400-VALIDATE-OTHER-FIELDS.                                     GFVENTRY
029100      CALL 'GFVVAL' USING GFV-VAL-RESULT GFV-FEED-LINE            GFVENTRY
029200          GFV-SPLIT-FIELDS GFV-COUNTRY-TABLE GFV-ISO-COUNTRY-TABLEGFVENTRY
029300          GFV-MSG-TABLE GFV-MSG-MAX.                              GFVENTRY
029400      IF VAL-COUNTRY-IS-OK                                        GFVENTRY
029500          MOVE 'Y' TO WS-CTRY-OK-FLAG                             GFVENTRY
029600      ELSE                                                        GFVENTRY
029700          MOVE 'N' TO WS-CTRY-OK-FLAG                             GFVENTRY
029800      END-IF.                                                     GFVENTRY
029900      IF VAL-REGION-IS-OK                                         GFVENTRY
030000          MOVE 'Y' TO WS-RGN-OK-FLAG                              GFVENTRY
030100      ELSE                                                        GFVENTRY
030200          MOVE 'N' TO WS-RGN-OK-FLAG                              GFVENTRY
030300      END-IF.                                                     GFVENTRY
030400      IF VAL-CITY-IS-OK                                           GFVENTRY
030500          MOVE 'Y' TO WS-CITY-OK-FLAG                             GFVENTRY
030600      ELSE                                                        GFVENTRY
030700          MOVE 'N' TO WS-CITY-OK-FLAG                             GFVENTRY
030800      END-IF.                                                     GFVENTRY
030900  0400-EXIT.                                                      GFVENTRY
031000      EXIT.                                                       GFVENTRY
031100                                                                  GFVENTRY
031200 * IPV4-ONLY/IPV6-ONLY FILTERING - A FILTERED ENTRY IS A WARNING, GFVENTRY
031300 * NOT AN ERROR, BUT IT STILL COUNTS AS INVALID. ONLY CHECKED     GFVENTRY
031400 * WHEN THE PREFIX ITSELF PARSED - AN UNPARSEABLE PREFIX HAS NO   GFVENTRY
031500 * FAMILY TO FILTER ON.                                           GFVENTRY
031600  0500-CHECK-FAMILY-FILTER.                                       GFVENTRY
031700      SET WS-FAMILY-EXCLUDED TO FALSE.                            GFVENTRY
031800      IF PFX-NOT-VALID                                            GFVENTRY
031900          GO TO 0500-EXIT                                         GFVENTRY
032000      END-IF.                                                     GFVENTRY
032100      IF GFV-IPV4-ONLY AND PFX-FAMILY = 6                         GFVENTRY
032200          MOVE 'Skipping IPv6 address (IPv4 only mode)' TO        GFVENTRY
032300              WS-TRIM-TEXT                                        GFVENTRY
032400          PERFORM 0990-POST-WARNING THRU 0990-EXIT                GFVENTRY
032500          SET WS-FAMILY-EXCLUDED TO TRUE                          GFVENTRY
032600      END-IF.                                                     GFVENTRY
032700      IF GFV-IPV6-ONLY AND PFX-FAMILY = 4                         GFVENTRY
032800          MOVE 'Skipping IPv4 address (IPv6 only mode)' TO        GFVENTRY
032900              WS-TRIM-TEXT                                        GFVENTRY
033000          PERFORM 0990-POST-WARNING THRU 0990-EXIT                GFVENTRY
033100          SET WS-FAMILY-EXCLUDED TO TRUE                          GFVENTRY
033200      END-IF.                                                     GFVENTRY
033300  0500-EXIT.                                                      GFVENTRY
033400      EXIT.                                                       GFVENTRY
033500                                                                  GFVENTRY
033600 * ENTRY IS VALID ONLY IF EVERY ONE OF THE FOUR FIELD CHECKS CAME GFVENTRY
033700 * BACK 'Y' - SCANNED AS A TABLE RATHER THAN A FOUR-WAY AND.      GFVENTRY
033800  0450-ALL-FIELDS-VALID.                                          GFVENTRY
033900      SET WS-ALL-FIELDS-OK TO TRUE.                               GFVENTRY
034000      SET WS-CHECK-IDX TO 1.                                      GFVENTRY
034100      PERFORM 0452-TEST-ONE-FLAG THRU 0452-EXIT                   GFVENTRY
034200          VARYING WS-CHECK-IDX FROM 1 BY 1                        GFVENTRY
034300          UNTIL WS-CHECK-IDX > 4.                                 GFVENTRY
034400  0450-EXIT.                                                      GFVENTRY
034500      EXIT.                                                       GFVENTRY
034600                                                                  GFVENTRY
034700  0452-TEST-ONE-FLAG.                                             GFVENTRY
034800      IF WS-CHECK-FLAG(WS-CHECK-IDX) NOT = 'Y'                    GFVENTRY
034900          SET WS-ALL-FIELDS-OK TO FALSE                           GFVENTRY
035000      END-IF.                                                     GFVENTRY
035100  0452-EXIT.                                                      GFVENTRY
035200      EXIT.                                                       GFVENTRY
035300                                                                  GFVENTRY
035400 * FEWER THAN 2 FIELDS ON THE LINE - NO PREFIX TO EVEN ATTEMPT,   GFVENTRY
035500 * SO NONE OF THE FOUR FIELD VALIDATORS IS CALLED FOR THIS LINE.  GFVENTRY
035600  0900-LOG-TOO-FEW-FIELDS.                                        GFVENTRY
035700      MOVE 'Expected at least 2 fields' TO WS-TRIM-TEXT.          GFVENTRY
035800      PERFORM 0980-POST-ERROR THRU 0980-EXIT.                     GFVENTRY
035900  0900-EXIT.                                                      GFVENTRY
036000      EXIT.                                                       GFVENTRY
036100                                                                  GFVENTRY
036200 * SHARED ERROR POSTING - WS-TRIM-TEXT CARRIES THE MESSAGE TEXT INGFVENTRY
036300 * ON ENTRY. EVERY ERROR ECHOES THE FULL SOURCE LINE, PER THE     GFVENTRY
036400 * RESULTS REPORT LAYOUT. DROPS THE MESSAGE IF THE TABLE IS FULL. GFVENTRY
036500  0980-POST-ERROR.                                                GFVENTRY
036600      IF MSG-COUNT >= GFV-MSG-MAX                                 GFVENTRY
036700          GO TO 0980-EXIT                                         GFVENTRY
036800      END-IF.                                                     GFVENTRY
036900      ADD 1 TO MSG-COUNT.                                         GFVENTRY
037000      MOVE 'E' TO MSG-SEVERITY(MSG-COUNT).                        GFVENTRY
037100      MOVE GFV-LINE-NUMBER TO MSG-LINE-NUM(MSG-COUNT).            GFVENTRY
037200      MOVE WS-TRIM-TEXT TO MSG-TEXT(MSG-COUNT).                   GFVENTRY
037300      MOVE 'Y' TO MSG-ECHO-FLAG(MSG-COUNT).                       GFVENTRY
037400      MOVE GFV-LINE-TEXT TO MSG-ECHO-LINE(MSG-COUNT).             GFVENTRY
037500      MOVE 'N' TO MSG-ECHO-2-FLAG(MSG-COUNT).                     GFVENTRY
037600  0980-EXIT.                                                      GFVENTRY
037700      EXIT.                                                       GFVENTRY
037800                                                                  GFVENTRY
037900 * SHARED WARNING POSTING - SAME SHAPE AS 0980, SEVERITY 'W'.     GFVENTRY
038000  0990-POST-WARNING.                                              GFVENTRY
038100      IF MSG-COUNT >= GFV-MSG-MAX                                 GFVENTRY
038200          GO TO 0990-EXIT                                         GFVENTRY
038300      END-IF.                                                     GFVENTRY
038400      ADD 1 TO MSG-COUNT.                                         GFVENTRY
038500      MOVE 'W' TO MSG-SEVERITY(MSG-COUNT).                        GFVENTRY
038600      MOVE GFV-LINE-NUMBER TO MSG-LINE-NUM(MSG-COUNT).            GFVENTRY
038700      MOVE WS-TRIM-TEXT TO MSG-TEXT(MSG-COUNT).                   GFVENTRY
038800      MOVE 'N' TO MSG-ECHO-FLAG(MSG-COUNT).                       GFVENTRY
038900      MOVE 'N' TO MSG-ECHO-2-FLAG(MSG-COUNT).                     GFVENTRY
039000  0990-EXIT.                                                      GFVENTRY
039100      EXIT.                                                       GFVENTRY
