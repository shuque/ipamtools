000100  PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                     GFVPFX  
000200 * LAST UPDATE ON 12 JUN 2026 AT 14:27:38 BY  HOWARDT VERSION 04  GFVPFX  
000300 * LAST UPDATE ON 04 FEB 2009 AT 11:02:47 BY  LKW     VERSION 02  GFVPFX  
000400 * LAST UPDATE ON 22 SEP 1994 AT 16:30:11 BY  RJH     VERSION 01  GFVPFX  
000500  IDENTIFICATION DIVISION.                                        GFVPFX  
000600  PROGRAM-ID. GFVPFX.                                             GFVPFX  
000700  AUTHOR. R JACKSON-HOWARD.                                       GFVPFX  
000800  INSTALLATION. IBM BOULDER PROGRAMMING CENTER.                   GFVPFX  
000900 *                                                                GFVPFX  
001000 * CALLed by GFVENTRY, once per data line, to validate and parse  GFVPFX  
001100 * the IP-PREFIX field of an RFC 8805 geofeed entry (an IPv4 or   GFVPFX  
001200 * IPv6 CIDR prefix such as 192.0.2.0/24 or 2001:db8::/32).       GFVPFX  
001300 *                                                                GFVPFX  
001400 * Method of operation: the text ahead of the slash is parsed as  GFVPFX  
001500 * a dotted-quad or hex-group address, the text after the slash   GFVPFX  
001600 * as a decimal prefix length (a missing slash means a host       GFVPFX  
001700 * prefix, length 32 or 128 by family). The parsed address is     GFVPFX  
001800 * then tested for set host bits below the prefix length - this   GFVPFX  
001900 * is done as an exact-integer remainder (0500-CHECK-HOST-BITS),  GFVPFX  
002000 * not a floating mask, since an IPv6 address runs past any one   GFVPFX  
002100 * BINARY field this shop uses. A syntactically valid, host-bit-  GFVPFX  
002200 * clean prefix is appended to GFV-NET-TABLE for the overlap pass GFVPFX  
002300 * in GFVMAIN regardless of the ipv4-only/ipv6-only filter; the   GFVPFX  
002400 * filter only governs whether the prefix feeds GFV-PREFIX-       GFVPFX  
002500 * COUNTERS and the two length-breakdown tables.                  GFVPFX  
002600 *                                                                GFVPFX  
002700  DATE-WRITTEN. 22 SEP 94.                                        GFVPFX  
002800  DATE-COMPILED.                                                  GFVPFX  
002900  SECURITY. INSTALLATION CONFIDENTIAL.                            GFVPFX  
003000 * ************************************************************   GFVPFX  
003100 * CHANGE LOG                                                     GFVPFX  
003200 * DATE        WHO      TICKET    DESCRIPTION                     GFVPFX  
003300 * ----------  -------  --------  ----------------------------    GFVPFX  
003400 * 1994-09-22  RJH      BLD-0157  Original cut - IPv4 only.       GFVPFX  
003500 * 1994-11-03  RJH      BLD-0163  Host-bit check added, was only  GFVPFX  
003600 *                                 checking syntax.               GFVPFX  
003700 * 1996-04-18  DCT      BLD-0612  IPv6 support added.             GFVPFX  
003800 * 1998-08-05  DCT      BLD-0903  "::" compression expansion      GFVPFX  
003900 *                                 fixed for a leading or         GFVPFX  
004000 *                                 trailing "::".                 GFVPFX  
004100 * 1999-01-11  MPK      BLD-0905  Y2K review - no date fields     GFVPFX  
004200 *                                 in this program, no change     GFVPFX  
004300 *                                 made.                          GFVPFX  
004400 * 2004-09-30  LKW      BLD-0649  Per-length breakdown tables     GFVPFX  
004500 *                                 added, fed from here.          GFVPFX  
004600 * 2009-02-04  LKW      BLD-0712  Rejects embedded-IPv4 forms     GFVPFX  
004700 *                                 (::ffff:1.2.3.4) rather than   !@02A   
004800 *                                 mis-parsing them - do not      !@02A   
004900 *                                 occur in geofeeds.             !@02A   
005000 * 2026-06-12  HOWARDT  BLD-1122  Raised the WS-HOST-MASK field   !@03A   
005100 *                                 to PIC 9(20) - a /0 through    !@03A   
005200 *                                 /63 IPv6 mask was truncating   !@03A   
005300 *                                 at 18 digits.                  !@03A   
005400 * 2026-06-12  HOWARDT  BLD-1122  Net table now keeps the raw     !@04A   
005500 *                                 prefix text - GFVMAIN needs    !@04A   
005600 *                                 it verbatim for the overlap    !@04A   
005700 *                                 warning line.                  !@04A   
005800 * 2026-06-12  HOWARDT  BLD-1122  Invalid IP range / Invalid      !@05A   
005900 *                                 network address now echo the   !@05A   
006000 *                                 full source line, per the      !@05A   
006100 *                                 results report layout.         !@05A   
006200 * 2026-06-12  HOWARDT  BLD-1122  0820 was freezing the IPv6      !@06A   
006300 *                                 address total the moment it    !@06A   
006400 *                                 scaled - every prefix after    !@06A   
006500 *                                 the first /88-or-shorter one   !@06A   
006600 *                                 was silently dropped. Now      !@06A   
006700 *                                 folds every scaled prefix in   !@06A   
006800 *                                 via GFV-V6-POWER-TABLE.        !@06A   
006900 * ************************************************************   GFVPFX  
007000                                                                  GFVPFX  
007100  ENVIRONMENT DIVISION.                                           GFVPFX  
007200  CONFIGURATION SECTION.                                          GFVPFX  
007300  SOURCE-COMPUTER. IBM-3090.                                      GFVPFX  
007400  OBJECT-COMPUTER. IBM-3090.                                      GFVPFX  
007500  SPECIAL-NAMES.                                                  GFVPFX  
007600      C01 IS TOP-OF-FORM.                                         GFVPFX  
007700  INPUT-OUTPUT SECTION.                                           GFVPFX  
007800  FILE-CONTROL.                                                   GFVPFX  
007900 * NO FILES OF ITS OWN - GFVPFX IS A CALLED SUBROUTINE, ALL       GFVPFX  
008000 * I-O IS DONE BY ITS CALLER.                                     GFVPFX  
008100                                                                  GFVPFX  
008200  DATA DIVISION.                                                  GFVPFX  
008300  WORKING-STORAGE SECTION.                                        GFVPFX  
008400 * ************************************************************   GFVPFX  
008500 * STANDALONE WORK ITEMS - PARSE CONTROL AND SCRATCH VALUES.      GFVPFX  
008600 * ************************************************************   GFVPFX  
008700  77  WS-PGMNAME           PIC X(08)   VALUE 'GFVPFX'.            GFVPFX  
008800  77  WS-SLASH-POS         PIC 9(3)    BINARY VALUE 0.            GFVPFX  
008900  77  WS-ADDR-TEXT         PIC X(40)   VALUE SPACES.              GFVPFX  
009000  77  WS-LEN-TEXT          PIC X(03)   VALUE SPACES.              GFVPFX  
009100  77  WS-PFX-LEN           PIC 9(3)    BINARY VALUE 0.            GFVPFX  
009200  77  WS-FAMILY            PIC 9(1)    BINARY VALUE 0.            GFVPFX  
009300  77  WS-SYNTAX-SW         PIC X(01)   VALUE 'Y'.                 GFVPFX  
009400      88  WS-SYNTAX-GOOD           VALUE 'Y'.                     GFVPFX  
009500      88  WS-SYNTAX-BAD            VALUE 'N'.                     GFVPFX  
009600  77  WS-HOST-SW           PIC X(01)   VALUE 'N'.                 GFVPFX  
009700      88  WS-HOST-BITS-CLEAN       VALUE 'N'.                     GFVPFX  
009800      88  WS-HOST-BITS-SET         VALUE 'Y'.                     GFVPFX  
009900  77  WS-FILTER-SW         PIC X(01)   VALUE 'N'.                 GFVPFX  
010000      88  WS-FILTERED-OUT         VALUE 'Y'.                      GFVPFX  
010100  77  WS-SUB               PIC 9(3)    BINARY VALUE 0.            GFVPFX  
010200  77  WS-SUB-2             PIC 9(3)    BINARY VALUE 0.            GFVPFX  
010300  77  WS-BLANK-AT          PIC 9(3)    BINARY VALUE 0.            GFVPFX  
010400  77  WS-NONBLANK-CNT      PIC 9(3)    BINARY VALUE 0.            GFVPFX  
010500  77  WS-SHIFT-CNT         PIC 9(3)    BINARY VALUE 0.            GFVPFX  
010600  77  WS-HOST-MASK         PIC 9(20)   BINARY VALUE 0.            GFVPFX  
010700  77  WS-HOST-REM          PIC 9(20)   BINARY VALUE 0.            GFVPFX  
010800  77  WS-HOST-QUOT         PIC 9(20)   BINARY VALUE 0.            GFVPFX  
010900                                                                  GFVPFX  
011000 * WORK ITEMS FOR 0822-ADD-SCALED-ENTRY / 0824-COMBINE-MANTISSAS. !@06A   
011100  77  WS-V6-ADD-MANT       PIC 9(3)V9(2) BINARY VALUE 0.          !@06A   
011200  77  WS-V6-ADD-EXP        PIC 9(3)    BINARY VALUE 0.            !@06A   
011300  77  WS-V6-HOLD-MANT      PIC 9(3)V9(2) BINARY VALUE 0.          !@06A   
011400  77  WS-V6-HOLD-EXP       PIC 9(3)    BINARY VALUE 0.            !@06A   
011500  77  WS-V6-EXP-DIFF       PIC 9(3)    BINARY VALUE 0.            !@06A   
011600  77  WS-V6-SHIFT-CNT      PIC 9(2)    BINARY VALUE 0.            !@06A   
011700                                                                  GFVPFX  
011800 * WORK ITEMS FOR 0300-PARSE-IPV4 / 0312-CONVERT-OCTET.           GFVPFX  
011900  77  WS-OCTET-TEXT-1       PIC X(03)   VALUE SPACES.             GFVPFX  
012000  77  WS-OCTET-TEXT-2       PIC X(03)   VALUE SPACES.             GFVPFX  
012100  77  WS-OCTET-TEXT-3       PIC X(03)   VALUE SPACES.             GFVPFX  
012200  77  WS-OCTET-TEXT-4       PIC X(03)   VALUE SPACES.             GFVPFX  
012300  77  WS-OCTET-TEXT         PIC X(03)   VALUE SPACES.             GFVPFX  
012400  77  WS-OCTET-COUNT        PIC 9(2)    BINARY VALUE 0.           GFVPFX  
012500  77  WS-OCTET-1            PIC 9(3)    BINARY VALUE 0.           GFVPFX  
012600  77  WS-OCTET-2            PIC 9(3)    BINARY VALUE 0.           GFVPFX  
012700  77  WS-OCTET-3            PIC 9(3)    BINARY VALUE 0.           GFVPFX  
012800  77  WS-OCTET-4            PIC 9(3)    BINARY VALUE 0.           GFVPFX  
012900  77  WS-OCTET-VALUE        PIC 9(3)    BINARY VALUE 0.           GFVPFX  
013000  77  WS-OCTET-BAD-SW       PIC X(01)   VALUE 'N'.                GFVPFX  
013100  77  WS-DIGIT-POS          PIC 9(1)    BINARY VALUE 0.           GFVPFX  
013200  77  WS-DIGIT-CHAR         PIC X(01)   VALUE SPACE.              GFVPFX  
013300  77  WS-DIGIT-VAL          PIC 9(1)    BINARY VALUE 0.           GFVPFX  
013400                                                                  GFVPFX  
013500 * WORK ITEMS FOR 0430-CONVERT-ALL-GROUPS / 0434.                 GFVPFX  
013600  77  WS-GROUP-TEXT         PIC X(04)   VALUE SPACES.             GFVPFX  
013700  77  WS-GROUP-VALUE        PIC 9(5)    BINARY VALUE 0.           GFVPFX  
013800  77  WS-HEX-BAD-SW         PIC X(01)   VALUE 'N'.                GFVPFX  
013900  77  WS-HEX-POS            PIC 9(1)    BINARY VALUE 0.           GFVPFX  
014000  77  WS-HEX-CHAR           PIC X(01)   VALUE SPACE.              GFVPFX  
014100  77  WS-HEX-VALUE          PIC 9(2)    BINARY VALUE 0.           GFVPFX  
014200                                                                  GFVPFX  
014300 * WORK ITEM FOR 0990-POST-MESSAGE.                               GFVPFX  
014400  77  WS-MSG-POSTED-SW      PIC X(01)   VALUE 'N'.                GFVPFX  
014500      88  WS-MSG-POSTED             VALUE 'Y'.                    GFVPFX  
014600      88  WS-MSG-NOT-POSTED         VALUE 'N'.                    GFVPFX  
014700                                                                  GFVPFX  
014800 * ************************************************************   GFVPFX  
014900 * IPV6 GROUP WORK TABLES - GFV-ADDR-TEXT SPLIT ON ":" GIVES THE  GFVPFX  
015000 * RAW GROUPS (AN EMPTY ONE MARKS WHERE "::" WAS); THE SECOND     GFVPFX  
015100 * TABLE HOLDS ALL EIGHT GROUPS ONCE THE COMPRESSION IS EXPANDED; GFVPFX  
015200 * THE THIRD HOLDS EACH GROUP CONVERTED TO ITS BINARY VALUE.      GFVPFX  
015300 * ************************************************************   GFVPFX  
015400  01  WS-V6-RAW-GROUPS.                                           GFVPFX  
015500      05  WS-V6-RAW OCCURS 8 TIMES                                GFVPFX  
015600          INDEXED BY WS-RAW-IDX                                   GFVPFX  
015700          PIC X(04).                                              GFVPFX  
015800                                                                  GFVPFX  
015900 * REDEFINITION - A FLAT 32-BYTE VIEW OF THE SAME EIGHT RAW       GFVPFX  
016000 * GROUPS, USED ONLY WHEN A RAW-GROUP ERROR IS ECHOED INTO THE    GFVPFX  
016100 * SECOND MESSAGE LINE (0900-LOG-BAD-SYNTAX).                     GFVPFX  
016200  01  WS-V6-RAW-GROUPS-R REDEFINES WS-V6-RAW-GROUPS.              GFVPFX  
016300      05  WS-V6-RAW-TEXT        PIC X(32).                        GFVPFX  
016400                                                                  GFVPFX  
016500  01  WS-V6-FULL-GROUPS.                                          GFVPFX  
016600      05  WS-V6-FULL OCCURS 8 TIMES                               GFVPFX  
016700          INDEXED BY WS-FULL-IDX                                  GFVPFX  
016800          PIC X(04).                                              GFVPFX  
016900                                                                  GFVPFX  
017000 * REDEFINITION GIVES A ONE-GROUP SCRATCH AREA THE SAME SHAPE AS  GFVPFX  
017100 * A WS-V6-FULL ENTRY, USED WHILE SHIFTING GROUPS RIGHT TO OPEN   GFVPFX  
017200 * UP THE "::" GAP - NOT A SEPARATE COPY OF THE TABLE.            GFVPFX  
017300  01  WS-V6-FULL-GROUPS-R REDEFINES WS-V6-FULL-GROUPS.            GFVPFX  
017400      05  WS-V6-SHIFT-HOLD     PIC X(32).                         GFVPFX  
017500                                                                  GFVPFX  
017600  01  WS-V6-GROUP-VALUES.                                         GFVPFX  
017700      05  WS-V6-VALUE OCCURS 8 TIMES                              GFVPFX  
017800          INDEXED BY WS-VALUE-IDX                                 GFVPFX  
017900          PIC 9(5)    BINARY.                                     GFVPFX  
018000                                                                  GFVPFX  
018100 * REDEFINITION - THE SAME EIGHT BINARY GROUP VALUES VIEWED AS    GFVPFX  
018200 * FOUR HIGH-HALF AND FOUR LOW-HALF WORDS, FOR THE HI/LO COMBINE  GFVPFX  
018300 * IN 0440-COMBINE-GROUPS.                                        GFVPFX  
018400  01  WS-V6-GROUP-VALUES-R REDEFINES WS-V6-GROUP-VALUES.          GFVPFX  
018500      05  WS-HI-GROUP OCCURS 4 TIMES                              GFVPFX  
018600          INDEXED BY WS-HI-IDX                                    GFVPFX  
018700          PIC 9(5)    BINARY.                                     GFVPFX  
018800      05  WS-LO-GROUP OCCURS 4 TIMES                              GFVPFX  
018900          INDEXED BY WS-LO-IDX                                    GFVPFX  
019000          PIC 9(5)    BINARY.                                     GFVPFX  
019100                                                                  GFVPFX  
019200  LINKAGE SECTION.                                                GFVPFX  
019300 * ************************************************************   GFVPFX  
019400 * PARSED RESULT, RETURNED TO THE CALLER ON EVERY CALL.           GFVPFX  
019500 * ************************************************************   GFVPFX  
019600  01  GFV-PFX-RESULT.                                             GFVPFX  
019700      05  PFX-VALID-FLAG       PIC X(01).                         GFVPFX  
019800          88  PFX-IS-VALID             VALUE 'Y'.                 GFVPFX  
019900          88  PFX-NOT-VALID            VALUE 'N'.                 GFVPFX  
020000      05  PFX-FAMILY           PIC 9(1)    BINARY.                GFVPFX  
020100      05  FILLER               PIC X(06).                         GFVPFX  
020200                                                                  GFVPFX  
020300  COPY GFVFEED.                                                   GFVPFX  
020400  COPY GFVNETT.                                                   GFVPFX  
020500  COPY GFVSTTS.                                                   GFVPFX  
020600  COPY GFVMSGS.                                                   GFVPFX  
020700                                                                  GFVPFX  
020800  PROCEDURE DIVISION USING                                        GFVPFX  
020900      GFV-PFX-RESULT GFV-FEED-LINE GFV-SPLIT-FIELDS               GFVPFX  
021000      GFV-RUN-PARMS GFV-NET-TABLE GFV-NET-MAX                     GFVPFX  
021100      GFV-PREFIX-COUNTERS GFV-V4-LEN-TABLE GFV-V6-LEN-TABLE       GFVPFX  
021200      GFV-MSG-TABLE GFV-MSG-MAX.                                  GFVPFX  
021300                                                                  GFVPFX  
021400 * ************************************************************   GFVPFX  
021500 * 0010-MAIN-LINE - ENTERED ONCE PER CALL, ONE GEOFEED LINE.      GFVPFX  
021600 * ************************************************************   GFVPFX  
021700  0010-MAIN-LINE.                                                 GFVPFX  
021800      PERFORM 0100-INIT-WORK-AREAS THRU 0100-EXIT.                GFVPFX  
021900      PERFORM 0200-SPLIT-ADDR-AND-LEN THRU 0200-EXIT.             GFVPFX  
022000      IF WS-SYNTAX-BAD                                            GFVPFX  
022100          PERFORM 0900-LOG-BAD-SYNTAX THRU 0900-EXIT              GFVPFX  
022200          GO TO 0010-MAIN-EXIT.                                   GFVPFX  
022300      EVALUATE WS-FAMILY                                          GFVPFX  
022400          WHEN 4                                                  GFVPFX  
022500              PERFORM 0300-PARSE-IPV4 THRU 0300-EXIT              GFVPFX  
022600          WHEN 6                                                  GFVPFX  
022700              PERFORM 0400-PARSE-IPV6 THRU 0400-EXIT              GFVPFX  
022800          WHEN OTHER                                              GFVPFX  
022900              SET WS-SYNTAX-BAD TO TRUE                           GFVPFX  
023000      END-EVALUATE.                                               GFVPFX  
023100      IF WS-SYNTAX-BAD                                            GFVPFX  
023200          PERFORM 0900-LOG-BAD-SYNTAX THRU 0900-EXIT              GFVPFX  
023300          GO TO 0010-MAIN-EXIT.                                   GFVPFX  
023400      PERFORM 0500-CHECK-HOST-BITS THRU 0500-EXIT.                GFVPFX  
023500      IF WS-HOST-BITS-SET                                         GFVPFX  
023600          PERFORM 0910-LOG-HOST-BITS THRU 0910-EXIT               GFVPFX  
023700          GO TO 0010-MAIN-EXIT.                                   GFVPFX  
023800      PERFORM 0600-APPEND-NET-TABLE THRU 0600-EXIT.               GFVPFX  
023900      PERFORM 0700-CHECK-FAMILY-FILTER THRU 0700-EXIT.            GFVPFX  
024000      IF WS-FILTERED-OUT                                          GFVPFX  
024100          GO TO 0010-MAIN-EXIT.                                   GFVPFX  
024200      PERFORM 0800-UPDATE-STATISTICS THRU 0800-EXIT.              GFVPFX  
024300  0010-MAIN-EXIT.                                                 GFVPFX  
024400      IF WS-SYNTAX-BAD OR WS-HOST-BITS-SET                        GFVPFX  
024500          SET PFX-NOT-VALID TO TRUE                               GFVPFX  
024600      ELSE                                                        GFVPFX  
024700          SET PFX-IS-VALID TO TRUE                                GFVPFX  
024800          MOVE WS-FAMILY TO PFX-FAMILY                            GFVPFX  
024900      END-IF.                                                     GFVPFX  
025000      GOBACK.                                                     GFVPFX  
025100                                                                  GFVPFX  
025200 * ************************************************************   GFVPFX  
025300 * 0100-INIT-WORK-AREAS - CLEAR EVERY SWITCH AND WORK FIELD       GFVPFX  
025400 * AHEAD OF A FRESH PREFIX.                                       GFVPFX  
025500 * ************************************************************   GFVPFX  
025600  0100-INIT-WORK-AREAS.                                           GFVPFX  
025700      SET WS-SYNTAX-GOOD TO TRUE.                                 GFVPFX  
025800      SET WS-HOST-BITS-CLEAN TO TRUE.                             GFVPFX  
025900      MOVE 'N' TO WS-FILTER-SW.                                   GFVPFX  
026000      MOVE 0 TO WS-FAMILY WS-SLASH-POS WS-PFX-LEN.                GFVPFX  
026100      MOVE SPACES TO WS-ADDR-TEXT WS-LEN-TEXT.                    GFVPFX  
026200      MOVE 0 TO NET-VERSION NET-ADDR-HI NET-ADDR-LO.              GFVPFX  
026300      MOVE 0 TO NET-PREFIX-LEN.                                   GFVPFX  
026400  0100-EXIT.                                                      GFVPFX  
026500      EXIT.                                                       GFVPFX  
026600                                                                  GFVPFX  
026700 * ************************************************************   GFVPFX  
026800 * 0200-SPLIT-ADDR-AND-LEN - PULLS THE ADDRESS AND THE PREFIX     GFVPFX  
026900 * LENGTH APART AT THE SLASH (A MISSING SLASH MEANS A HOST        GFVPFX  
027000 * PREFIX) AND DECIDES THE ADDRESS FAMILY FROM WHETHER A COLON    GFVPFX  
027100 * IS PRESENT.                                                    GFVPFX  
027200 * ************************************************************   GFVPFX  
027300  0200-SPLIT-ADDR-AND-LEN.                                        GFVPFX  
027400      UNSTRING GFV-IP-PREFIX DELIMITED BY '/'                     GFVPFX  
027500          INTO WS-ADDR-TEXT WS-LEN-TEXT                           GFVPFX  
027600      END-UNSTRING.                                               GFVPFX  
027700      IF WS-ADDR-TEXT = SPACES                                    GFVPFX  
027800          SET WS-SYNTAX-BAD TO TRUE                               GFVPFX  
027900          GO TO 0200-EXIT.                                        GFVPFX  
028000      IF GFV-IP-PREFIX(1:1) = SPACE                               GFVPFX  
028100          SET WS-SYNTAX-BAD TO TRUE                               GFVPFX  
028200          GO TO 0200-EXIT.                                        GFVPFX  
028300      IF WS-ADDR-TEXT(1:1) = ':' OR                               GFVPFX  
028400          WS-ADDR-TEXT(2:1) = ':'                                 GFVPFX  
028500          MOVE 6 TO WS-FAMILY                                     GFVPFX  
028600      ELSE                                                        GFVPFX  
028700          MOVE 4 TO WS-FAMILY                                     GFVPFX  
028800      END-IF.                                                     GFVPFX  
028900      INSPECT WS-ADDR-TEXT TALLYING WS-SUB                        GFVPFX  
029000          FOR ALL ':'.                                            GFVPFX  
029100      IF WS-SUB > 0                                               GFVPFX  
029200          MOVE 6 TO WS-FAMILY                                     GFVPFX  
029300      END-IF.                                                     GFVPFX  
029400      IF WS-LEN-TEXT = SPACES                                     GFVPFX  
029500          IF WS-FAMILY = 4                                        GFVPFX  
029600              MOVE 32 TO WS-PFX-LEN                               GFVPFX  
029700          ELSE                                                    GFVPFX  
029800              MOVE 128 TO WS-PFX-LEN                              GFVPFX  
029900          END-IF                                                  GFVPFX  
030000      ELSE                                                        GFVPFX  
030100          IF WS-LEN-TEXT IS NOT NUMERIC                           GFVPFX  
030200              SET WS-SYNTAX-BAD TO TRUE                           GFVPFX  
030300              GO TO 0200-EXIT                                     GFVPFX  
030400          END-IF                                                  GFVPFX  
030500          MOVE WS-LEN-TEXT TO WS-PFX-LEN                          GFVPFX  
030600      END-IF.                                                     GFVPFX  
030700      IF WS-FAMILY = 4 AND WS-PFX-LEN > 32                        GFVPFX  
030800          SET WS-SYNTAX-BAD TO TRUE.                              GFVPFX  
030900      IF WS-FAMILY = 6 AND WS-PFX-LEN > 128                       GFVPFX  
031000          SET WS-SYNTAX-BAD TO TRUE.                              GFVPFX  
031100      MOVE WS-PFX-LEN TO NET-PREFIX-LEN.                          GFVPFX  
031200  0200-EXIT.                                                      GFVPFX  
031300      EXIT.                                                       GFVPFX  
031400                                                                  GFVPFX  
031500 * ************************************************************   GFVPFX  
031600 * 0300-PARSE-IPV4 - DOTTED-QUAD ADDRESS, FOUR OCTETS 0-255,      GFVPFX  
031700 * PACKED INTO THE LOW HALF OF NET-ADDR-LO.                       GFVPFX  
031800 * ************************************************************   GFVPFX  
031900  0300-PARSE-IPV4.                                                GFVPFX  
032000      MOVE 0 TO WS-OCTET-COUNT.                                   GFVPFX  
032100      MOVE SPACES TO WS-OCTET-TEXT-1 WS-OCTET-TEXT-2              GFVPFX  
032200          WS-OCTET-TEXT-3 WS-OCTET-TEXT-4.                        GFVPFX  
032300      UNSTRING WS-ADDR-TEXT DELIMITED BY '.'                      GFVPFX  
032400          INTO WS-OCTET-TEXT-1 WS-OCTET-TEXT-2                    GFVPFX  
032500          WS-OCTET-TEXT-3 WS-OCTET-TEXT-4                         GFVPFX  
032600          TALLYING IN WS-OCTET-COUNT                              GFVPFX  
032700      END-UNSTRING.                                               GFVPFX  
032800      IF WS-OCTET-COUNT NOT = 4                                   GFVPFX  
032900          SET WS-SYNTAX-BAD TO TRUE                               GFVPFX  
033000          GO TO 0300-EXIT.                                        GFVPFX  
033100      MOVE WS-OCTET-TEXT-1 TO WS-OCTET-TEXT.                      GFVPFX  
033200      PERFORM 0312-CONVERT-OCTET THRU 0312-EXIT.                  GFVPFX  
033300      MOVE WS-OCTET-VALUE TO WS-OCTET-1.                          GFVPFX  
033400      MOVE WS-OCTET-TEXT-2 TO WS-OCTET-TEXT.                      GFVPFX  
033500      PERFORM 0312-CONVERT-OCTET THRU 0312-EXIT.                  GFVPFX  
033600      MOVE WS-OCTET-VALUE TO WS-OCTET-2.                          GFVPFX  
033700      MOVE WS-OCTET-TEXT-3 TO WS-OCTET-TEXT.                      GFVPFX  
033800      PERFORM 0312-CONVERT-OCTET THRU 0312-EXIT.                  GFVPFX  
033900      MOVE WS-OCTET-VALUE TO WS-OCTET-3.                          GFVPFX  
034000      MOVE WS-OCTET-TEXT-4 TO WS-OCTET-TEXT.                      GFVPFX  
034100      PERFORM 0312-CONVERT-OCTET THRU 0312-EXIT.                  GFVPFX  
034200      MOVE WS-OCTET-VALUE TO WS-OCTET-4.                          GFVPFX  
034300      IF WS-OCTET-BAD-SW = 'Y' OR WS-OCTET-1 > 255 OR             GFVPFX  
034400          WS-OCTET-2 > 255 OR WS-OCTET-3 > 255 OR                 GFVPFX  
034500          WS-OCTET-4 > 255                                        GFVPFX  
034600          SET WS-SYNTAX-BAD TO TRUE                               GFVPFX  
034700          GO TO 0300-EXIT.                                        GFVPFX  
034800      MOVE 0 TO NET-ADDR-HI.                                      GFVPFX  
034900      COMPUTE NET-ADDR-LO =                                       GFVPFX  
035000          (WS-OCTET-1 * 16777216) + (WS-OCTET-2 * 65536) +        GFVPFX  
035100          (WS-OCTET-3 * 256) + WS-OCTET-4.                        GFVPFX  
035200      MOVE 4 TO NET-VERSION.                                      GFVPFX  
035300  0300-EXIT.                                                      GFVPFX  
035400      EXIT.                                                       GFVPFX  
035500                                                                  GFVPFX  
035600 * ************************************************************   GFVPFX  
035700 * 0312-CONVERT-OCTET - WS-OCTET-TEXT (UP TO 3 DIGITS, LEFT-      GFVPFX  
035800 * JUSTIFIED BY THE UNSTRING ABOVE) TO ITS BINARY VALUE IN        GFVPFX  
035900 * WS-OCTET-VALUE. TRAILING SPACES ARE SKIPPED, NOT TREATED AS    GFVPFX  
036000 * ZEROS, SINCE THE DIGITS ARE LEFT-JUSTIFIED NOT RIGHT-.         GFVPFX  
036100 * ************************************************************   GFVPFX  
036200  0312-CONVERT-OCTET.                                             GFVPFX  
036300      MOVE 0 TO WS-OCTET-VALUE.                                   GFVPFX  
036400      MOVE 'N' TO WS-OCTET-BAD-SW.                                GFVPFX  
036500      MOVE 1 TO WS-DIGIT-POS.                                     GFVPFX  
036600      PERFORM 0314-SCAN-OCTET-CHAR THRU 0314-EXIT                 GFVPFX  
036700          UNTIL WS-DIGIT-POS > 3.                                 GFVPFX  
036800  0312-EXIT.                                                      GFVPFX  
036900      EXIT.                                                       GFVPFX  
037000                                                                  GFVPFX  
037100  0314-SCAN-OCTET-CHAR.                                           GFVPFX  
037200      MOVE WS-OCTET-TEXT(WS-DIGIT-POS:1) TO WS-DIGIT-CHAR.        GFVPFX  
037300      IF WS-DIGIT-CHAR NOT = SPACE                                GFVPFX  
037400          IF WS-DIGIT-CHAR IS NOT NUMERIC                         GFVPFX  
037500              MOVE 'Y' TO WS-OCTET-BAD-SW                         GFVPFX  
037600          ELSE                                                    GFVPFX  
037700              MOVE WS-DIGIT-CHAR TO WS-DIGIT-VAL                  GFVPFX  
037800              COMPUTE WS-OCTET-VALUE =                            GFVPFX  
037900                  (WS-OCTET-VALUE * 10) + WS-DIGIT-VAL            GFVPFX  
038000          END-IF                                                  GFVPFX  
038100      END-IF.                                                     GFVPFX  
038200      ADD 1 TO WS-DIGIT-POS.                                      GFVPFX  
038300  0314-EXIT.                                                      GFVPFX  
038400      EXIT.                                                       GFVPFX  
038500                                                                  GFVPFX  
038600 * ************************************************************   GFVPFX  
038700 * 0400-PARSE-IPV6 - EIGHT COLON-SEPARATED HEX GROUPS, ONE        GFVPFX  
038800 * OPTIONAL "::" RUN STANDING FOR HOWEVER MANY ALL-ZERO GROUPS    GFVPFX  
038900 * ARE NEEDED TO MAKE UP EIGHT. COMBINED INTO NET-ADDR-HI (THE    GFVPFX  
039000 * FIRST FOUR GROUPS) AND NET-ADDR-LO (THE LAST FOUR).            GFVPFX  
039100 * ************************************************************   GFVPFX  
039200  0400-PARSE-IPV6.                                                GFVPFX  
039300      PERFORM 0410-SPLIT-RAW-GROUPS THRU 0410-EXIT.               GFVPFX  
039400      IF WS-SYNTAX-BAD                                            GFVPFX  
039500          GO TO 0400-EXIT.                                        GFVPFX  
039600      PERFORM 0420-EXPAND-COMPRESSION THRU 0420-EXIT.             GFVPFX  
039700      IF WS-SYNTAX-BAD                                            GFVPFX  
039800          GO TO 0400-EXIT.                                        GFVPFX  
039900      PERFORM 0430-CONVERT-ALL-GROUPS THRU 0430-EXIT.             GFVPFX  
040000      IF WS-SYNTAX-BAD                                            GFVPFX  
040100          GO TO 0400-EXIT.                                        GFVPFX  
040200      PERFORM 0440-COMBINE-GROUPS THRU 0440-EXIT.                 GFVPFX  
040300      MOVE 6 TO NET-VERSION.                                      GFVPFX  
040400  0400-EXIT.                                                      GFVPFX  
040500      EXIT.                                                       GFVPFX  
040600                                                                  GFVPFX  
040700 * ************************************************************   GFVPFX  
040800 * 0410-SPLIT-RAW-GROUPS - SPLITS ON ":" INTO UP TO 8 RAW         GFVPFX  
040900 * GROUPS. TWO ADJACENT COLONS ("::") LEAVE AN EMPTY GROUP -      GFVPFX  
041000 * WS-BLANK-AT REMEMBERS WHERE, WS-NONBLANK-CNT HOW MANY REAL     GFVPFX  
041100 * GROUPS WERE FOUND EITHER SIDE OF IT.                           GFVPFX  
041200 * ************************************************************   GFVPFX  
041300  0410-SPLIT-RAW-GROUPS.                                          GFVPFX  
041400      MOVE SPACES TO WS-V6-RAW-GROUPS.                            GFVPFX  
041500      MOVE 0 TO WS-SUB-2.                                         GFVPFX  
041600      UNSTRING WS-ADDR-TEXT DELIMITED BY ':'                      GFVPFX  
041700          INTO WS-V6-RAW(1) WS-V6-RAW(2) WS-V6-RAW(3)             GFVPFX  
041800          WS-V6-RAW(4) WS-V6-RAW(5) WS-V6-RAW(6)                  GFVPFX  
041900          WS-V6-RAW(7) WS-V6-RAW(8)                               GFVPFX  
042000          TALLYING IN WS-SUB-2                                    GFVPFX  
042100      END-UNSTRING.                                               GFVPFX  
042200      IF WS-SUB-2 = 0 OR WS-SUB-2 > 8                             GFVPFX  
042300          SET WS-SYNTAX-BAD TO TRUE                               GFVPFX  
042400          GO TO 0410-EXIT.                                        GFVPFX  
042500      MOVE 0 TO WS-NONBLANK-CNT.                                  GFVPFX  
042600      MOVE 0 TO WS-BLANK-AT.                                      GFVPFX  
042700      MOVE 1 TO WS-SUB.                                           GFVPFX  
042800      PERFORM 0412-COUNT-ONE-RAW THRU 0412-EXIT                   GFVPFX  
042900          UNTIL WS-SUB > WS-SUB-2.                                GFVPFX  
043000      IF WS-BLANK-AT = 0 AND WS-NONBLANK-CNT NOT = 8              GFVPFX  
043100          SET WS-SYNTAX-BAD TO TRUE.                              GFVPFX  
043200  0410-EXIT.                                                      GFVPFX  
043300      EXIT.                                                       GFVPFX  
043400                                                                  GFVPFX  
043500  0412-COUNT-ONE-RAW.                                             GFVPFX  
043600      IF WS-V6-RAW(WS-SUB) = SPACES                               GFVPFX  
043700          IF WS-BLANK-AT = 0                                      GFVPFX  
043800              MOVE WS-SUB TO WS-BLANK-AT                          GFVPFX  
043900          END-IF                                                  GFVPFX  
044000      ELSE                                                        GFVPFX  
044100          ADD 1 TO WS-NONBLANK-CNT                                GFVPFX  
044200      END-IF.                                                     GFVPFX  
044300      ADD 1 TO WS-SUB.                                            GFVPFX  
044400  0412-EXIT.                                                      GFVPFX  
044500      EXIT.                                                       GFVPFX  
044600                                                                  GFVPFX  
044700 * ************************************************************   GFVPFX  
044800 * 0420-EXPAND-COMPRESSION - BUILDS THE FULL EIGHT-GROUP FORM,    GFVPFX  
044900 * INSERTING AS MANY ZERO GROUPS AS THE "::" STANDS FOR.          GFVPFX  
045000 * ************************************************************   GFVPFX  
045100  0420-EXPAND-COMPRESSION.                                        GFVPFX  
045200      MOVE SPACES TO WS-V6-FULL-GROUPS.                           GFVPFX  
045300      IF WS-BLANK-AT = 0                                          GFVPFX  
045400          MOVE 1 TO WS-SUB                                        GFVPFX  
045500          MOVE 1 TO WS-SUB-2                                      GFVPFX  
045600          PERFORM 0422-COPY-RAW-TO-FULL THRU 0422-EXIT            GFVPFX  
045700              UNTIL WS-SUB > 8                                    GFVPFX  
045800          GO TO 0420-EXIT.                                        GFVPFX  
045900      COMPUTE WS-SHIFT-CNT = 8 - WS-NONBLANK-CNT.                 GFVPFX  
046000      IF WS-SHIFT-CNT < 1                                         GFVPFX  
046100          SET WS-SYNTAX-BAD TO TRUE                               GFVPFX  
046200          GO TO 0420-EXIT.                                        GFVPFX  
046300      MOVE 1 TO WS-SUB-2.                                         GFVPFX  
046400      MOVE 1 TO WS-SUB.                                           GFVPFX  
046500      PERFORM 0422-COPY-RAW-TO-FULL THRU 0422-EXIT                GFVPFX  
046600          UNTIL WS-SUB > WS-BLANK-AT - 1.                         GFVPFX  
046700      MOVE 1 TO WS-SUB.                                           GFVPFX  
046800      PERFORM 0424-INSERT-ZERO-GROUP THRU 0424-EXIT               GFVPFX  
046900          UNTIL WS-SUB > WS-SHIFT-CNT.                            GFVPFX  
047000      MOVE WS-BLANK-AT TO WS-SUB.                                 GFVPFX  
047100      ADD 1 TO WS-SUB.                                            GFVPFX  
047200      PERFORM 0426-COPY-TAIL-TO-FULL THRU 0426-EXIT               GFVPFX  
047300          UNTIL WS-SUB > WS-SUB-2.                                GFVPFX  
047400  0420-EXIT.                                                      GFVPFX  
047500      EXIT.                                                       GFVPFX  
047600                                                                  GFVPFX  
047700 * WS-SUB-2 IS THE RUNNING WS-V6-FULL INDEX IN 0422/0424/0426 -   GFVPFX  
047800 * IT IS NOT RELATED TO ITS USE AS THE UNSTRING TALLY ABOVE.      GFVPFX  
047900  0422-COPY-RAW-TO-FULL.                                          GFVPFX  
048000      MOVE WS-V6-RAW(WS-SUB) TO WS-V6-FULL(WS-SUB-2).             GFVPFX  
048100      ADD 1 TO WS-SUB.                                            GFVPFX  
048200      ADD 1 TO WS-SUB-2.                                          GFVPFX  
048300  0422-EXIT.                                                      GFVPFX  
048400      EXIT.                                                       GFVPFX  
048500                                                                  GFVPFX  
048600  0424-INSERT-ZERO-GROUP.                                         GFVPFX  
048700      MOVE '0' TO WS-V6-FULL(WS-SUB-2).                           GFVPFX  
048800      ADD 1 TO WS-SUB.                                            GFVPFX  
048900      ADD 1 TO WS-SUB-2.                                          GFVPFX  
049000  0424-EXIT.                                                      GFVPFX  
049100      EXIT.                                                       GFVPFX  
049200                                                                  GFVPFX  
049300  0426-COPY-TAIL-TO-FULL.                                         GFVPFX  
049400      MOVE WS-V6-RAW(WS-SUB) TO WS-V6-FULL(WS-SUB-2).             GFVPFX  
049500      ADD 1 TO WS-SUB.                                            GFVPFX  
049600      ADD 1 TO WS-SUB-2.                                          GFVPFX  
049700  0426-EXIT.                                                      GFVPFX  
049800      EXIT.                                                       GFVPFX  
049900                                                                  GFVPFX  
050000 * ************************************************************   GFVPFX  
050100 * 0430-CONVERT-ALL-GROUPS - EACH OF THE EIGHT FULL GROUPS,       GFVPFX  
050200 * HEX TEXT TO A 0-65535 BINARY VALUE.                            GFVPFX  
050300 * ************************************************************   GFVPFX  
050400  0430-CONVERT-ALL-GROUPS.                                        GFVPFX  
050500      MOVE 1 TO WS-FULL-IDX.                                      GFVPFX  
050600      MOVE 1 TO WS-VALUE-IDX.                                     GFVPFX  
050700      PERFORM 0432-CONVERT-ONE-GROUP THRU 0432-EXIT               GFVPFX  
050800          UNTIL WS-FULL-IDX > 8.                                  GFVPFX  
050900  0430-EXIT.                                                      GFVPFX  
051000      EXIT.                                                       GFVPFX  
051100                                                                  GFVPFX  
051200  0432-CONVERT-ONE-GROUP.                                         GFVPFX  
051300      MOVE WS-V6-FULL(WS-FULL-IDX) TO WS-GROUP-TEXT.              GFVPFX  
051400      MOVE 0 TO WS-GROUP-VALUE.                                   GFVPFX  
051500      MOVE 'N' TO WS-HEX-BAD-SW.                                  GFVPFX  
051600      MOVE 1 TO WS-HEX-POS.                                       GFVPFX  
051700      PERFORM 0434-CONVERT-ONE-HEX-DIGIT THRU 0434-EXIT           GFVPFX  
051800          UNTIL WS-HEX-POS > 4.                                   GFVPFX  
051900      IF WS-HEX-BAD-SW = 'Y'                                      GFVPFX  
052000          SET WS-SYNTAX-BAD TO TRUE.                              GFVPFX  
052100      MOVE WS-GROUP-VALUE TO WS-V6-VALUE(WS-VALUE-IDX).           GFVPFX  
052200      ADD 1 TO WS-FULL-IDX.                                       GFVPFX  
052300      ADD 1 TO WS-VALUE-IDX.                                      GFVPFX  
052400  0432-EXIT.                                                      GFVPFX  
052500      EXIT.                                                       GFVPFX  
052600                                                                  GFVPFX  
052700  0434-CONVERT-ONE-HEX-DIGIT.                                     GFVPFX  
052800      MOVE WS-GROUP-TEXT(WS-HEX-POS:1) TO WS-HEX-CHAR.            GFVPFX  
052900      IF WS-HEX-CHAR NOT = SPACE                                  GFVPFX  
053000          EVALUATE TRUE                                           GFVPFX  
053100              WHEN WS-HEX-CHAR IS NUMERIC                         GFVPFX  
053200                  MOVE WS-HEX-CHAR TO WS-HEX-VALUE                GFVPFX  
053300              WHEN WS-HEX-CHAR = 'A' OR WS-HEX-CHAR = 'a'         GFVPFX  
053400                  MOVE 10 TO WS-HEX-VALUE                         GFVPFX  
053500              WHEN WS-HEX-CHAR = 'B' OR WS-HEX-CHAR = 'b'         GFVPFX  
053600                  MOVE 11 TO WS-HEX-VALUE                         GFVPFX  
053700              WHEN WS-HEX-CHAR = 'C' OR WS-HEX-CHAR = 'c'         GFVPFX  
053800                  MOVE 12 TO WS-HEX-VALUE                         GFVPFX  
053900              WHEN WS-HEX-CHAR = 'D' OR WS-HEX-CHAR = 'd'         GFVPFX  
054000                  MOVE 13 TO WS-HEX-VALUE                         GFVPFX  
054100              WHEN WS-HEX-CHAR = 'E' OR WS-HEX-CHAR = 'e'         GFVPFX  
054200                  MOVE 14 TO WS-HEX-VALUE                         GFVPFX  
054300              WHEN WS-HEX-CHAR = 'F' OR WS-HEX-CHAR = 'f'         GFVPFX  
054400                  MOVE 15 TO WS-HEX-VALUE                         GFVPFX  
054500              WHEN OTHER                                          GFVPFX  
054600                  MOVE 'Y' TO WS-HEX-BAD-SW                       GFVPFX  
054700                  MOVE 0 TO WS-HEX-VALUE                          GFVPFX  
054800          END-EVALUATE                                            GFVPFX  
054900          COMPUTE WS-GROUP-VALUE =                                GFVPFX  
055000              (WS-GROUP-VALUE * 16) + WS-HEX-VALUE                GFVPFX  
055100      END-IF.                                                     GFVPFX  
055200      ADD 1 TO WS-HEX-POS.                                        GFVPFX  
055300  0434-EXIT.                                                      GFVPFX  
055400      EXIT.                                                       GFVPFX  
055500                                                                  GFVPFX  
055600 * ************************************************************   GFVPFX  
055700 * 0440-COMBINE-GROUPS - THE FOUR HIGH-HALF GROUPS BECOME         GFVPFX  
055800 * NET-ADDR-HI, THE FOUR LOW-HALF GROUPS NET-ADDR-LO, EACH A      GFVPFX  
055900 * 64-BIT UNSIGNED VALUE BUILT FROM 16-BIT GROUPS.                GFVPFX  
056000 * ************************************************************   GFVPFX  
056100  0440-COMBINE-GROUPS.                                            GFVPFX  
056200      COMPUTE NET-ADDR-HI =                                       GFVPFX  
056300          (WS-HI-GROUP(1) * 281474976710656) +                    GFVPFX  
056400          (WS-HI-GROUP(2) * 4294967296) +                         GFVPFX  
056500          (WS-HI-GROUP(3) * 65536) + WS-HI-GROUP(4).              GFVPFX  
056600      COMPUTE NET-ADDR-LO =                                       GFVPFX  
056700          (WS-LO-GROUP(1) * 281474976710656) +                    GFVPFX  
056800          (WS-LO-GROUP(2) * 4294967296) +                         GFVPFX  
056900          (WS-LO-GROUP(3) * 65536) + WS-LO-GROUP(4).              GFVPFX  
057000  0440-EXIT.                                                      GFVPFX  
057100      EXIT.                                                       GFVPFX  
057200                                                                  GFVPFX  
057300 * ************************************************************   GFVPFX  
057400 * 0500-CHECK-HOST-BITS - THE ADDRESS MUST BE THE NETWORK         GFVPFX  
057500 * ADDRESS, I.E. EVERY BIT BELOW THE PREFIX LENGTH MUST BE        GFVPFX  
057600 * ZERO. TESTED AS AN EXACT-INTEGER REMAINDER, NOT A MASK,        GFVPFX  
057700 * SINCE 2 ** (128 - LENGTH) CAN EXCEED ANY FIXED BINARY WORD     GFVPFX  
057800 * THIS SHOP USES.                                                GFVPFX  
057900 * ************************************************************   GFVPFX  
058000  0500-CHECK-HOST-BITS.                                           GFVPFX  
058100      IF NET-VERSION = 4                                          GFVPFX  
058200          PERFORM 0510-CHECK-HOST-V4 THRU 0510-EXIT               GFVPFX  
058300      ELSE                                                        GFVPFX  
058400          PERFORM 0520-CHECK-HOST-V6 THRU 0520-EXIT               GFVPFX  
058500      END-IF.                                                     GFVPFX  
058600  0500-EXIT.                                                      GFVPFX  
058700      EXIT.                                                       GFVPFX  
058800                                                                  GFVPFX  
058900  0510-CHECK-HOST-V4.                                             GFVPFX  
059000      COMPUTE WS-HOST-MASK = 2 ** (32 - NET-PREFIX-LEN).          GFVPFX  
059100      DIVIDE NET-ADDR-LO BY WS-HOST-MASK                          GFVPFX  
059200          GIVING WS-HOST-QUOT                                     GFVPFX  
059300          REMAINDER WS-HOST-REM.                                  GFVPFX  
059400      IF WS-HOST-REM NOT = 0                                      GFVPFX  
059500          SET WS-HOST-BITS-SET TO TRUE.                           GFVPFX  
059600  0510-EXIT.                                                      GFVPFX  
059700      EXIT.                                                       GFVPFX  
059800                                                                  GFVPFX  
059900  0520-CHECK-HOST-V6.                                             GFVPFX  
060000      IF NET-PREFIX-LEN = 128                                     GFVPFX  
060100          GO TO 0520-EXIT.                                        GFVPFX  
060200      IF NET-PREFIX-LEN >= 64                                     GFVPFX  
060300          COMPUTE WS-HOST-MASK = 2 ** (128 - NET-PREFIX-LEN)      GFVPFX  
060400          DIVIDE NET-ADDR-LO BY WS-HOST-MASK                      GFVPFX  
060500              GIVING WS-HOST-QUOT                                 GFVPFX  
060600              REMAINDER WS-HOST-REM                               GFVPFX  
060700          IF WS-HOST-REM NOT = 0                                  GFVPFX  
060800              SET WS-HOST-BITS-SET TO TRUE                        GFVPFX  
060900          END-IF                                                  GFVPFX  
061000      ELSE                                                        GFVPFX  
061100          IF NET-ADDR-LO NOT = 0                                  GFVPFX  
061200              SET WS-HOST-BITS-SET TO TRUE                        GFVPFX  
061300              GO TO 0520-EXIT                                     GFVPFX  
061400          END-IF                                                  GFVPFX  
061500          COMPUTE WS-HOST-MASK = 2 ** (64 - NET-PREFIX-LEN)       GFVPFX  
061600          DIVIDE NET-ADDR-HI BY WS-HOST-MASK                      GFVPFX  
061700              GIVING WS-HOST-QUOT                                 GFVPFX  
061800              REMAINDER WS-HOST-REM                               GFVPFX  
061900          IF WS-HOST-REM NOT = 0                                  GFVPFX  
062000              SET WS-HOST-BITS-SET TO TRUE                        GFVPFX  
062100          END-IF                                                  GFVPFX  
062200      END-IF.                                                     GFVPFX  
062300  0520-EXIT.                                                      GFVPFX  
062400      EXIT.                                                       GFVPFX  
062500                                                                  GFVPFX  
062600 * ************************************************************   GFVPFX  
062700 * 0600-APPEND-NET-TABLE - EVERY SYNTACTICALLY VALID, HOST-       GFVPFX  
062800 * BIT-CLEAN PREFIX GOES IN REGARDLESS OF THE FAMILY FILTER -     GFVPFX  
062900 * THE OVERLAP PASS IN GFVMAIN NEEDS TO SEE ALL OF THEM.          GFVPFX  
063000 * ************************************************************   GFVPFX  
063100  0600-APPEND-NET-TABLE.                                          GFVPFX  
063200      IF NET-ENTRY-COUNT >= GFV-NET-MAX                           GFVPFX  
063300          GO TO 0600-EXIT.                                        GFVPFX  
063400      ADD 1 TO NET-ENTRY-COUNT.                                   GFVPFX  
063500      MOVE NET-VERSION TO NET-T-VERSION(NET-ENTRY-COUNT).         GFVPFX  
063600      MOVE NET-ADDR-HI TO NET-T-ADDR-HI(NET-ENTRY-COUNT).         GFVPFX  
063700      MOVE NET-ADDR-LO TO NET-T-ADDR-LO(NET-ENTRY-COUNT).         GFVPFX  
063800      MOVE NET-PREFIX-LEN TO                                      GFVPFX  
063900          NET-T-PREFIX-LEN(NET-ENTRY-COUNT).                      GFVPFX  
064000      MOVE GFV-LINE-NUMBER TO                                     GFVPFX  
064100          NET-T-LINE-NUM(NET-ENTRY-COUNT).                        GFVPFX  
064200      MOVE GFV-LINE-TEXT TO                                       GFVPFX  
064300          NET-T-LINE-TEXT(NET-ENTRY-COUNT).                       GFVPFX  
064400      MOVE GFV-IP-PREFIX TO                                       GFVPFX  
064500          NET-T-PREFIX-TEXT(NET-ENTRY-COUNT).                     GFVPFX  
064600  0600-EXIT.                                                      GFVPFX  
064700      EXIT.                                                       GFVPFX  
064800                                                                  GFVPFX  
064900 * ************************************************************   GFVPFX  
065000 * 0700-CHECK-FAMILY-FILTER - IPV4-ONLY/IPV6-ONLY GOVERN THE      GFVPFX  
065100 * STATISTICS FEED ONLY, NOT THE OVERLAP TABLE ABOVE.             GFVPFX  
065200 * ************************************************************   GFVPFX  
065300  0700-CHECK-FAMILY-FILTER.                                       GFVPFX  
065400      MOVE 'N' TO WS-FILTER-SW.                                   GFVPFX  
065500      IF GFV-IPV4-ONLY AND NET-VERSION = 6                        GFVPFX  
065600          MOVE 'Y' TO WS-FILTER-SW.                               GFVPFX  
065700      IF GFV-IPV6-ONLY AND NET-VERSION = 4                        GFVPFX  
065800          MOVE 'Y' TO WS-FILTER-SW.                               GFVPFX  
065900  0700-EXIT.                                                      GFVPFX  
066000      EXIT.                                                       GFVPFX  
066100                                                                  GFVPFX  
066200 * ************************************************************   GFVPFX  
066300 * 0800-UPDATE-STATISTICS - PER-FAMILY COUNTERS, ADDRESS          GFVPFX  
066400 * TOTALS, AND THE PREFIX-LENGTH BREAKDOWN TABLES.                GFVPFX  
066500 * ************************************************************   GFVPFX  
066600  0800-UPDATE-STATISTICS.                                         GFVPFX  
066700      ADD 1 TO STAT-TOTAL-PREFIXES.                               GFVPFX  
066800      IF NET-VERSION = 4                                          GFVPFX  
066900          PERFORM 0810-UPDATE-STATS-V4 THRU 0810-EXIT             GFVPFX  
067000      ELSE                                                        GFVPFX  
067100          PERFORM 0820-UPDATE-STATS-V6 THRU 0820-EXIT             GFVPFX  
067200      END-IF.                                                     GFVPFX  
067300  0800-EXIT.                                                      GFVPFX  
067400      EXIT.                                                       GFVPFX  
067500                                                                  GFVPFX  
067600 * ************************************************************   GFVPFX  
067700 * 0810-UPDATE-STATS-V4 - ADDRESS COUNT FOR A /LEN PREFIX IS      GFVPFX  
067800 * 2 ** (32 - LEN); THE RUNNING TOTAL FITS A PIC 9(18) BINARY     GFVPFX  
067900 * FIELD EASILY SO NO SCALING IS NEEDED HERE (UNLIKE 0820).       GFVPFX  
068000 * ************************************************************   GFVPFX  
068100  0810-UPDATE-STATS-V4.                                           GFVPFX  
068200      ADD 1 TO STAT-V4-PREFIXES.                                  GFVPFX  
068300      COMPUTE V4-LEN-COUNT(NET-PREFIX-LEN + 1) =                  GFVPFX  
068400          V4-LEN-COUNT(NET-PREFIX-LEN + 1) + 1.                   GFVPFX  
068500      COMPUTE STAT-V4-ADDRESSES =                                 GFVPFX  
068600          STAT-V4-ADDRESSES + (2 ** (32 - NET-PREFIX-LEN)).       GFVPFX  
068700  0810-EXIT.                                                      GFVPFX  
068800      EXIT.                                                       GFVPFX  
068900                                                                  GFVPFX  
069000 * ************************************************************   GFVPFX  
069100 * 0820-UPDATE-STATS-V6 - ADDRESS COUNT FOR A /LEN PREFIX IS      GFVPFX  
069200 * 2 ** (128 - LEN), WAY PAST ANY FIXED FIELD THIS SHOP HAS ONCE  GFVPFX  
069300 * LEN DROPS BELOW 89 (A SINGLE SUCH PREFIX ALREADY EXCEEDS A     GFVPFX  
069400 * PIC 9(18)). A /89 OR LONGER PREFIX STAYS EXACT IN STAT-V6-     GFVPFX  
069500 * ADDR-EXACT, WHICH NEVER OVERFLOWS ON ITS OWN (AT MOST 20000    GFVPFX  
069600 * ENTRIES OF 2 ** 39). A /88 OR SHORTER PREFIX IS LOOKED UP IN   !@06A   
069700 * GFV-V6-POWER-TABLE AND FOLDED INTO THE RUNNING SCALED          !@06A   
069800 * MANTISSA/EXPONENT ENTRY BY ENTRY - IT CANNOT WAIT FOR AN       !@06A   
069900 * OVERFLOW TEST, THE FIRST SUCH PREFIX IS ALREADY PAST 1E12.     !@06A   
070000 * GFVSTAT FOLDS STAT-V6-ADDR-EXACT INTO THE SCALED TOTAL AT      !@06A   
070100 * REPORT TIME IF STAT-V6-ADDR-SCALE IS SET.                      !@06A   
070200 * ************************************************************   GFVPFX  
070300  0820-UPDATE-STATS-V6.                                           GFVPFX  
070400      ADD 1 TO STAT-V6-PREFIXES.                                  GFVPFX  
070500      COMPUTE V6-LEN-COUNT(NET-PREFIX-LEN + 1) =                  GFVPFX  
070600          V6-LEN-COUNT(NET-PREFIX-LEN + 1) + 1.                   GFVPFX  
070700      IF NET-PREFIX-LEN < 89                                      GFVPFX  
070800          PERFORM 0822-ADD-SCALED-ENTRY THRU 0822-EXIT            GFVPFX  
070900      ELSE                                                        GFVPFX  
071000          COMPUTE STAT-V6-ADDR-EXACT =                            GFVPFX  
071100              STAT-V6-ADDR-EXACT + (2 ** (128 - NET-PREFIX-LEN))  GFVPFX  
071200      END-IF.                                                     GFVPFX  
071300  0820-EXIT.                                                      GFVPFX  
071400      EXIT.                                                       GFVPFX  
071500                                                                  GFVPFX  
071600 * ************************************************************   GFVPFX  
071700 * 0822-ADD-SCALED-ENTRY - NET-PREFIX-LEN IS 88 OR SHORTER HERE,  GFVPFX  
071800 * SO GFV-V6-POWER-TABLE SUBSCRIPT (LEN + 1) IS ALWAYS IN RANGE.  GFVPFX  
071900 * THE FIRST SCALED ENTRY JUST MOVES STRAIGHT IN; EVERY ONE       GFVPFX  
072000 * AFTER THAT IS COMBINED BY 0824.                                !@06A   
072100 * ************************************************************   GFVPFX  
072200  0822-ADD-SCALED-ENTRY.                                          GFVPFX  
072300      MOVE PWR-MANTISSA(NET-PREFIX-LEN + 1) TO WS-V6-ADD-MANT.    GFVPFX  
072400      MOVE PWR-EXPONENT(NET-PREFIX-LEN + 1) TO WS-V6-ADD-EXP.     GFVPFX  
072500      IF STAT-V6-SCALED                                           GFVPFX  
072600          PERFORM 0824-COMBINE-MANTISSAS THRU 0824-EXIT           GFVPFX  
072700          GO TO 0822-EXIT.                                        GFVPFX  
072800      MOVE 'Y' TO STAT-V6-ADDR-SCALE.                             GFVPFX  
072900      MOVE WS-V6-ADD-MANT TO STAT-V6-MANTISSA.                    GFVPFX  
073000      MOVE WS-V6-ADD-EXP TO STAT-V6-EXPONENT.                     GFVPFX  
073100  0822-EXIT.                                                      GFVPFX  
073200      EXIT.                                                       GFVPFX  
073300                                                                  GFVPFX  
073400 * ************************************************************   GFVPFX  
073500 * 0824-COMBINE-MANTISSAS - ADDS THE SCIENTIFIC PAIR WS-V6-ADD-   GFVPFX  
073600 * MANT/WS-V6-ADD-EXP INTO THE RUNNING STAT-V6-MANTISSA/          GFVPFX  
073700 * EXPONENT TOTAL. THE SMALLER EXPONENT IS SHIFTED UP TO MATCH    GFVPFX  
073800 * THE LARGER BEFORE ADDING - A DIFFERENCE OF MORE THAN 4 LEAVES  GFVPFX  
073900 * NO TRACE AT TWO DECIMAL DIGITS SO IT IS DROPPED RATHER THAN    !@06A   
074000 * SHIFTED TO NOTHING.                                            !@06A   
074100 * ************************************************************   GFVPFX  
074200  0824-COMBINE-MANTISSAS.                                         GFVPFX  
074300      IF WS-V6-ADD-EXP > STAT-V6-EXPONENT                         GFVPFX  
074400          MOVE STAT-V6-MANTISSA TO WS-V6-HOLD-MANT                GFVPFX  
074500          MOVE STAT-V6-EXPONENT TO WS-V6-HOLD-EXP                 GFVPFX  
074600          MOVE WS-V6-ADD-MANT TO STAT-V6-MANTISSA                 GFVPFX  
074700          MOVE WS-V6-ADD-EXP TO STAT-V6-EXPONENT                  GFVPFX  
074800          MOVE WS-V6-HOLD-MANT TO WS-V6-ADD-MANT                  GFVPFX  
074900          MOVE WS-V6-HOLD-EXP TO WS-V6-ADD-EXP                    GFVPFX  
075000      END-IF.                                                     GFVPFX  
075100      COMPUTE WS-V6-EXP-DIFF = STAT-V6-EXPONENT - WS-V6-ADD-EXP.  GFVPFX  
075200      IF WS-V6-EXP-DIFF > 4                                       GFVPFX  
075300          GO TO 0824-EXIT.                                        GFVPFX  
075400      MOVE 1 TO WS-V6-SHIFT-CNT.                                  GFVPFX  
075500      PERFORM 0826-SHIFT-ADD-MANT THRU 0826-EXIT                  GFVPFX  
075600          UNTIL WS-V6-SHIFT-CNT > WS-V6-EXP-DIFF.                 GFVPFX  
075700      COMPUTE STAT-V6-MANTISSA =                                  GFVPFX  
075800          STAT-V6-MANTISSA + WS-V6-ADD-MANT.                      GFVPFX  
075900      IF STAT-V6-MANTISSA >= 10                                   GFVPFX  
076000          COMPUTE STAT-V6-MANTISSA = STAT-V6-MANTISSA / 10        GFVPFX  
076100          ADD 1 TO STAT-V6-EXPONENT                               GFVPFX  
076200      END-IF.                                                     GFVPFX  
076300  0824-EXIT.                                                      GFVPFX  
076400      EXIT.                                                       GFVPFX  
076500                                                                  GFVPFX  
076600  0826-SHIFT-ADD-MANT.                                            GFVPFX  
076700      COMPUTE WS-V6-ADD-MANT = WS-V6-ADD-MANT / 10.               GFVPFX  
076800      ADD 1 TO WS-V6-SHIFT-CNT.                                   GFVPFX  
076900  0826-EXIT.                                                      GFVPFX  
077000      EXIT.                                                       GFVPFX  
077100                                                                  GFVPFX  
077200 * ************************************************************   GFVPFX  
077300 * 0900-LOG-BAD-SYNTAX / 0910-LOG-HOST-BITS - POST THE TWO        GFVPFX  
077400 * PREFIX-SPECIFIC ERRORS AGAINST GFV-MSG-TABLE, SAME AS EVERY    GFVPFX  
077500 * OTHER VALIDATOR IN THIS SYSTEM.                                GFVPFX  
077600 * ************************************************************   GFVPFX  
077700  0900-LOG-BAD-SYNTAX.                                            GFVPFX  
077800      PERFORM 0990-POST-MESSAGE THRU 0990-EXIT.                   GFVPFX  
077900      IF WS-MSG-POSTED                                            GFVPFX  
078000          MOVE 'E' TO MSG-SEVERITY(MSG-COUNT)                     GFVPFX  
078100          MOVE 'Invalid IP range' TO MSG-TEXT(MSG-COUNT)          GFVPFX  
078200      END-IF.                                                     GFVPFX  
078300  0900-EXIT.                                                      GFVPFX  
078400      EXIT.                                                       GFVPFX  
078500                                                                  GFVPFX  
078600  0910-LOG-HOST-BITS.                                             GFVPFX  
078700      PERFORM 0990-POST-MESSAGE THRU 0990-EXIT.                   GFVPFX  
078800      IF WS-MSG-POSTED                                            GFVPFX  
078900          MOVE 'E' TO MSG-SEVERITY(MSG-COUNT)                     GFVPFX  
079000          MOVE 'Invalid network address' TO MSG-TEXT(MSG-COUNT)   GFVPFX  
079100      END-IF.                                                     GFVPFX  
079200  0910-EXIT.                                                      GFVPFX  
079300      EXIT.                                                       GFVPFX  
079400                                                                  GFVPFX  
079500 * 0990 ONLY EVER POSTS AN ERROR (GFVPFX RAISES NO WARNINGS OF ITSGFVPFX  
079600 * OWN), SO THE FULL-LINE ECHO IS UNCONDITIONAL HERE.             GFVPFX  
079700  0990-POST-MESSAGE.                                              GFVPFX  
079800      SET WS-MSG-NOT-POSTED TO TRUE.                              GFVPFX  
079900      IF MSG-COUNT >= GFV-MSG-MAX                                 GFVPFX  
080000          GO TO 0990-EXIT.                                        GFVPFX  
080100      ADD 1 TO MSG-COUNT.                                         GFVPFX  
080200      MOVE GFV-LINE-NUMBER TO MSG-LINE-NUM(MSG-COUNT).            GFVPFX  
080300      MOVE 'Y' TO MSG-ECHO-FLAG(MSG-COUNT).                       GFVPFX  
080400      MOVE GFV-LINE-TEXT TO MSG-ECHO-LINE(MSG-COUNT).             GFVPFX  
080500      MOVE 'N' TO MSG-ECHO-2-FLAG(MSG-COUNT).                     GFVPFX  
080600      SET WS-MSG-POSTED TO TRUE.                                  GFVPFX  
080700  0990-EXIT.                                                      GFVPFX  
080800      EXIT.                                                       GFVPFX  
080900                                                                  GFVPFX  
