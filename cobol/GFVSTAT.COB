000100  PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                     GFVSTAT 
000200 * LAST UPDATE ON 12 JUN 2026 AT 11:52:07 BY  HOWARDT VERSION 04  GFVSTAT 
000300 * LAST UPDATE ON 02 MAR 1999 AT 14:05:48 BY  MPK     VERSION 03  GFVSTAT 
000400 * LAST UPDATE ON 25 NOV 1996 AT 09:41:15 BY  LKW     VERSION 02  GFVSTAT 
000500 * LAST UPDATE ON 17 JUL 1990 AT 10:30:00 BY  DCT     VERSION 01  GFVSTAT 
000600  IDENTIFICATION DIVISION.                                        GFVSTAT 
000700  PROGRAM-ID. GFVSTAT.                                            GFVSTAT 
000800  AUTHOR. D C THOMPSON.                                           GFVSTAT 
000900  INSTALLATION. IBM BOULDER PROGRAMMING CENTER.                   GFVSTAT 
001000 *                                                                GFVSTAT 
001100 * CALLed by GFVMAIN, after the results report has closed, when   GFVSTAT 
001200 * the stats run option was set. Receives the five statistics     GFVSTAT 
001300 * records GFVMAIN has been collecting all run (GFVPFX posts the  GFVSTAT 
001400 * prefix and address counters and the two length-breakdown       GFVSTAT 
001500 * tables, GFVVAL posts the country table) and appends the        GFVSTAT 
001600 * statistics report to the same RESULTS-FILE, re-opened EXTEND.  GFVSTAT 
001700 * Every count here is read-only - GFVSTAT prints, it does not    GFVSTAT 
001800 * validate.                                                      GFVSTAT 
001900 *                                                                GFVSTAT 
002000 * Method of operation: the country table is sorted ascending by  GFVSTAT 
002100 * code (bubble sort, same technique GFVMAIN uses on the overlap  GFVSTAT 
002200 * table) before it is printed, since GFVVAL built it in first-   GFVSTAT 
002300 * seen order. Address totals under 1E12 print thousands-         GFVSTAT 
002400 * separated by a comma-edited PICTURE; at or past 1E12 they      GFVSTAT 
002500 * print in two-decimal scientific notation, built up digit-      GFVSTAT 
002600 * count by digit-count since this shop has no intrinsic log or   GFVSTAT 
002700 * power function. An IPv4 breakdown entry never needs            GFVSTAT 
002800 * scientific notation - the whole address space is 2 ** 32 -     GFVSTAT 
002900 * but IPv6 almost always does past a /88, so its per-length      GFVSTAT 
003000 * total is worked out from the GFV-V6-POWER-TABLE entry rather   GFVSTAT 
003100 * than from an accumulated count.                                GFVSTAT 
003200  DATE-WRITTEN. 17 JUL 1990.                                      GFVSTAT 
003300  DATE-COMPILED.                                                  GFVSTAT 
003400  SECURITY. INSTALLATION CONFIDENTIAL.                            GFVSTAT 
003500 * ************************************************************   GFVSTAT 
003600 * CHANGE LOG                                                     GFVSTAT 
003700 * DATE        WHO      TICKET    DESCRIPTION                     GFVSTAT 
003800 * ----------  -------  --------  ----------------------------    GFVSTAT 
003900 * 1990-07-17  DCT      BLD-0299  Original cut - statistics       GFVSTAT 
004000 *                                 report: prefix, address and    GFVSTAT 
004100 *                                 country breakdown.             GFVSTAT 
004200 * 1996-11-25  LKW      BLD-0741  IPv6 address totals can run     GFVSTAT 
004300 *                                 past any field this shop has - !@02A   
004400 *                                 added scientific notation      !@02A   
004500 *                                 display for totals at or past  !@02A   
004600 *                                 1E12.                          !@02A   
004700 * 1999-03-02  MPK      BLD-0905  Y2K review - no date fields in  GFVSTAT 
004800 *                                 this report, no change made.   GFVSTAT 
004900 * 2026-06-12  HOWARDT  BLD-1122  Total and IPv6 address lines    !@04A   
005000 *                                 were leaving the exact         !@04A   
005100 *                                 accumulator out once the       !@04A   
005200 *                                 running total went scaled -    !@04A   
005300 *                                 now folds it in through        !@04A   
005400 *                                 GFV-V6-POWER-TABLE, matching   !@04A   
005500 *                                 the fix already made in        !@04A   
005600 *                                 GFVPFX.                        !@04A   
005700 * ************************************************************   GFVSTAT 
005800                                                                  GFVSTAT 
005900  ENVIRONMENT DIVISION.                                           GFVSTAT 
006000  CONFIGURATION SECTION.                                          GFVSTAT 
006100  SOURCE-COMPUTER. IBM-3090.                                      GFVSTAT 
006200  OBJECT-COMPUTER. IBM-3090.                                      GFVSTAT 
006300  SPECIAL-NAMES.                                                  GFVSTAT 
006400  C01 IS TOP-OF-FORM.                                             GFVSTAT 
006500  INPUT-OUTPUT SECTION.                                           GFVSTAT 
006600  FILE-CONTROL.                                                   GFVSTAT 
006700  SELECT RESULTS-FILE ASSIGN TO GFVOUT.                           GFVSTAT 
006800                                                                  GFVSTAT 
006900  DATA DIVISION.                                                  GFVSTAT 
007000  FILE SECTION.                                                   GFVSTAT 
007100 * THE RESULTS REPORT - RE-OPENED EXTEND SO THE STATISTICS        GFVSTAT 
007200 * SECTION LANDS AFTER GFVMAINS VALIDATION RESULTS, SAME 132-     GFVSTAT 
007300 * COLUMN PRINT-FILE SHAPE EVERY PROGRAM IN THIS SYSTEM USES.     GFVSTAT 
007400  FD  RESULTS-FILE                                                GFVSTAT 
007500  BLOCK CONTAINS 0                                                GFVSTAT 
007600  LABEL RECORDS STANDARD                                          GFVSTAT 
007700  RECORD VARYING DEPENDING ON WS-RESULTS-REC-LEN                  GFVSTAT 
007800  RECORDING MODE V.                                               GFVSTAT 
007900  01  RESULTS-RECORD.                                             GFVSTAT 
008000  05  RESULTS-DATA        OCCURS 1 TO 132 TIMES                   GFVSTAT 
008100  DEPENDING ON WS-RESULTS-REC-LEN                                 GFVSTAT 
008200  PIC X(01).                                                      GFVSTAT 
008300                                                                  GFVSTAT 
008400  WORKING-STORAGE SECTION.                                        GFVSTAT 
008500                                                                  GFVSTAT 
008600 * SCRATCH COUNTERS AND SWITCHES.                                 GFVSTAT 
008700  77  WS-PGMNAME           PIC X(08)   VALUE 'GFVSTAT'.           GFVSTAT 
008800  77  WS-RESULTS-REC-LEN   PIC 9(4)    BINARY VALUE 132.          GFVSTAT 
008900                                                                  GFVSTAT 
009000 * A FLAT VIEW OF RESULTS-RECORD, BUILT BY 0900-WRITE-LINE AND    GFVSTAT 
009100 * MOVED OUT OF WS-PRINT-LINE BEFORE EVERY WRITE.                 GFVSTAT 
009200  01  RESULTS-RECORD-R REDEFINES RESULTS-RECORD.                  GFVSTAT 
009300  05  WS-RESULTS-FLAT     PIC X(132).                             GFVSTAT 
009400                                                                  GFVSTAT 
009500 * ONE PRINT LINE AT A TIME, BUILT BY STRING, ALWAYS CLEARED BACK GFVSTAT 
009600 * TO SPACES AFTER 0900-WRITE-LINE HAS COPIED IT OUT.             GFVSTAT 
009700  01  WS-PRINT-LINE           PIC X(132).                         GFVSTAT 
009800                                                                  GFVSTAT 
009900 * WORK ITEMS FOR 0910-EDIT-AND-TRIM-9, THE SHARED NUMBER-TO-TEXT GFVSTAT 
010000 * HELPER USED FOR EVERY PLAIN COUNT THIS PROGRAM PRINTS (PREFIX  GFVSTAT 
010100 * COUNTS, PREFIX LENGTHS, ENTRY COUNTS, COUNTRY COUNTS).         GFVSTAT 
010200  77  WS-EDIT-SOURCE        PIC 9(9)    BINARY VALUE 0.           GFVSTAT 
010300  01  WS-EDIT-WORK            PIC Z(8)9.                          GFVSTAT 
010400  01  WS-EDIT-WORK-R REDEFINES WS-EDIT-WORK.                      GFVSTAT 
010500  05  WS-EDIT-WORK-TBL    OCCURS 9 TIMES                          GFVSTAT 
010600  INDEXED BY WS-EDIT-IDX                                          GFVSTAT 
010700  PIC X(01).                                                      GFVSTAT 
010800  77  WS-EDIT-RESULT        PIC X(09)   VALUE SPACES.             GFVSTAT 
010900  77  WS-EDIT-LEN           PIC 9(2)    BINARY VALUE 0.           GFVSTAT 
011000                                                                  GFVSTAT 
011100 * WORK ITEMS FOR 0920-EDIT-WITH-COMMAS, THE THOUSANDS-SEPARATED  GFVSTAT 
011200 * EDIT USED FOR EVERY ADDRESS COUNT UNDER THE 1E12 SCIENTIFIC    GFVSTAT 
011300 * CUTOFF. THE EDITED PICTURE SUPPLIES THE COMMAS; THE TRIM IS    GFVSTAT 
011400 * THE SAME REDEFINES-TABLE SCAN 0910 USES.                       GFVSTAT 
011500  77  WS-COMMA-SOURCE       PIC 9(12)   BINARY VALUE 0.           GFVSTAT 
011600  01  WS-COMMA-WORK           PIC ZZZ,ZZZ,ZZZ,ZZ9.                GFVSTAT 
011700  01  WS-COMMA-WORK-R REDEFINES WS-COMMA-WORK.                    GFVSTAT 
011800  05  WS-COMMA-WORK-TBL   OCCURS 15 TIMES                         GFVSTAT 
011900  INDEXED BY WS-COMMA-IDX                                         GFVSTAT 
012000  PIC X(01).                                                      GFVSTAT 
012100  77  WS-COMMA-RESULT       PIC X(15)   VALUE SPACES.             GFVSTAT 
012200  77  WS-COMMA-LEN          PIC 9(2)    BINARY VALUE 0.           GFVSTAT 
012300                                                                  GFVSTAT 
012400 * ************************************************************   GFVSTAT 
012500 * WORK ITEMS FOR 0930-NORMALIZE-TO-SCI / 0932-ROUND-AND-SPLIT -  GFVSTAT 
012600 * TAKES ANY EXACT PIC 9(18) BINARY INTEGER AND SPLITS IT INTO A  GFVSTAT 
012700 * THREE-SIGNIFICANT-DIGIT MANTISSA AND A TRUE DECIMAL EXPONENT,  GFVSTAT 
012800 * ROUNDING ON THE FOURTH DIGIT RATHER THAN TRUNCATING. THE       GFVSTAT 
012900 * DIGIT-COUNT IS FOUND BY AN EVALUATE LADDER SINCE THIS SHOP HAS GFVSTAT 
013000 * NO INTRINSIC LOG FUNCTION.                                     GFVSTAT 
013100 * ************************************************************   GFVSTAT 
013200  77  WS-SCI-SOURCE         PIC 9(18)   BINARY VALUE 0.           GFVSTAT 
013300  77  WS-SCI-MANT3          PIC 9(4)    BINARY VALUE 0.           GFVSTAT 
013400  77  WS-SCI-REM            PIC 9(18)   BINARY VALUE 0.           GFVSTAT 
013500  77  WS-SCI-DIVISOR        PIC 9(18)   BINARY VALUE 0.           GFVSTAT 
013600  77  WS-SCI-EXP-RAW        PIC 9(3)    BINARY VALUE 0.           GFVSTAT 
013700  77  WS-SCI-OUT-MANTISSA   PIC 9(3)V9(2) BINARY VALUE 0.         GFVSTAT 
013800  77  WS-SCI-OUT-EXPONENT   PIC 9(3)    BINARY VALUE 0.           GFVSTAT 
013900  01  WS-SCI-MANT-DISP        PIC 9.99.                           GFVSTAT 
014000  01  WS-SCI-EXP-DISP         PIC 99.                             GFVSTAT 
014100  01  WS-SCI-TEXT             PIC X(08).                          GFVSTAT 
014200                                                                  GFVSTAT 
014300 * WORK ITEMS FOR 0950-COMBINE-MANT-PAIR / 0952-SHIFT-ADD-MANT -  GFVSTAT 
014400 * ADDS ONE SCALED (MANTISSA, EXPONENT) TERM INTO A RUNNING       GFVSTAT 
014500 * SCALED TOTAL, SAME ALGORITHM GFVPFX USES TO BUILD STAT-V6-     GFVSTAT 
014600 * MANTISSA IN THE FIRST PLACE (0824-COMBINE-MANTISSAS THERE).    GFVSTAT 
014700 * USED HERE TO FOLD STAT-V6-ADDR-EXACT OR THE IPV4 TOTAL INTO    GFVSTAT 
014800 * THE GRAND TOTAL LINE WHEN THE IPV6 SIDE IS ALREADY SCALED.     GFVSTAT 
014900  77  WS-COMBINE-ACC-MANT   PIC 9(3)V9(2) BINARY VALUE 0.         GFVSTAT 
015000  77  WS-COMBINE-ACC-EXP    PIC 9(3)    BINARY VALUE 0.           GFVSTAT 
015100  77  WS-COMBINE-TERM-MANT  PIC 9(3)V9(2) BINARY VALUE 0.         GFVSTAT 
015200  77  WS-COMBINE-TERM-EXP   PIC 9(3)    BINARY VALUE 0.           GFVSTAT 
015300  77  WS-COMBINE-HOLD-MANT  PIC 9(3)V9(2) BINARY VALUE 0.         GFVSTAT 
015400  77  WS-COMBINE-HOLD-EXP   PIC 9(3)    BINARY VALUE 0.           GFVSTAT 
015500  77  WS-COMBINE-EXP-DIFF   PIC 9(3)    BINARY VALUE 0.           GFVSTAT 
015600  77  WS-COMBINE-SHIFT-CNT  PIC 9(2)    BINARY VALUE 0.           GFVSTAT 
015700                                                                  GFVSTAT 
015800 * WS-GRAND-* CARRY THE TOTAL-IP-ADDRESSES LINE BETWEEN 0420-     GFVSTAT 
015900 * COMPUTE-GRAND-TOTAL AND 0430-PRINT-GRAND-LINE.                 GFVSTAT 
016000  77  WS-GRAND-SCALED-SW    PIC X(01)   VALUE 'N'.                GFVSTAT 
016100  88  WS-GRAND-SCALED             VALUE 'Y'.                      GFVSTAT 
016200  88  WS-GRAND-NOT-SCALED         VALUE 'N'.                      GFVSTAT 
016300  77  WS-GRAND-EXACT        PIC 9(18)   BINARY VALUE 0.           GFVSTAT 
016400  77  WS-GRAND-MANTISSA     PIC 9(3)V9(2) BINARY VALUE 0.         GFVSTAT 
016500  77  WS-GRAND-EXPONENT     PIC 9(3)    BINARY VALUE 0.           GFVSTAT 
016600                                                                  GFVSTAT 
016700 * WORK ITEMS FOR THE COUNTRY-TABLE SORT (0120-SORT-COUNTRY-      GFVSTAT 
016800 * TABLE), SAME BUBBLE-SORT SHAPE AS GFVMAINS OVERLAP SORT.       GFVSTAT 
016900  77  WS-SORT-SWAPPED-SW    PIC X(01)   VALUE 'N'.                GFVSTAT 
017000  88  WS-SORT-SWAPPED             VALUE 'Y'.                      GFVSTAT 
017100  77  WS-SORT-LIMIT         PIC 9(3)    BINARY VALUE 0.           GFVSTAT 
017200                                                                  GFVSTAT 
017300 * WORK ITEMS FOR THE IPV4/IPV6 PREFIX-LENGTH BREAKDOWN LOOPS -   GFVSTAT 
017400 * ADDRESSES-PER-PREFIX IS 2 ** (32 - LEN) OR 2 ** (128 - LEN);   GFVSTAT 
017500 * A LEN OF 88 OR SHORTER ALREADY PASSES 1E12 SO THE EXACT FORM   GFVSTAT 
017600 * IS ONLY SAFE FOR IPV4 AND FOR IPV6 LENGTHS 89 AND LONGER.      GFVSTAT 
017700  77  WS-LEN-VAL            PIC 9(3)    BINARY VALUE 0.           GFVSTAT 
017800  77  WS-V4-A-EXACT         PIC 9(18)   BINARY VALUE 0.           GFVSTAT 
017900  77  WS-V4-T-EXACT         PIC 9(18)   BINARY VALUE 0.           GFVSTAT 
018000  77  WS-V6-A-EXACT         PIC 9(18)   BINARY VALUE 0.           GFVSTAT 
018100  77  WS-V6-T-EXACT         PIC 9(18)   BINARY VALUE 0.           GFVSTAT 
018200  77  WS-V6-T-MANT3         PIC 9(4)    BINARY VALUE 0.           GFVSTAT 
018300  77  WS-V6-T-P             PIC 9(18)   BINARY VALUE 0.           GFVSTAT 
018400                                                                  GFVSTAT 
018500 * ONE BREAKDOWN LINES FOUR PIECES, BUILT SEPARATELY SO THE       GFVSTAT 
018600 * FINAL STRING NEED NOT BE SPLIT ACROSS THE EXACT/SCALED IF.     GFVSTAT 
018700  77  WS-RPT-L-TEXT         PIC X(09)   VALUE SPACES.             GFVSTAT 
018800  77  WS-RPT-L-LEN          PIC 9(2)    BINARY VALUE 0.           GFVSTAT 
018900  77  WS-RPT-C-TEXT         PIC X(09)   VALUE SPACES.             GFVSTAT 
019000  77  WS-RPT-C-LEN          PIC 9(2)    BINARY VALUE 0.           GFVSTAT 
019100  77  WS-RPT-A-TEXT         PIC X(15)   VALUE SPACES.             GFVSTAT 
019200  77  WS-RPT-A-LEN          PIC 9(2)    BINARY VALUE 0.           GFVSTAT 
019300  77  WS-RPT-T-TEXT         PIC X(15)   VALUE SPACES.             GFVSTAT 
019400  77  WS-RPT-T-LEN          PIC 9(2)    BINARY VALUE 0.           GFVSTAT 
019500                                                                  GFVSTAT 
019600  LINKAGE SECTION.                                                GFVSTAT 
019700 * COUNTRY-TABLE, PREFIX-COUNTERS AND THE TWO LENGTH TABLES ARE   GFVSTAT 
019800 * GFVMAINS COPY, BUILT UP ACROSS THE WHOLE RUN BY GFVPFX AND     GFVSTAT 
019900 * GFVVAL - GFVSTAT ONLY READS AND SORTS THEM. GFV-V6-POWER-      GFVSTAT 
020000 * TABLE RIDES IN ON THE SAME COPY BUT IS NOT PART OF THE CALL -  GFVSTAT 
020100 * ITS VALUES ARE COMPILE-TIME CONSTANTS, NOT RUN DATA, SAME AS   GFVSTAT 
020200 * GFVPFX TREATS IT.                                              GFVSTAT 
020300  COPY GFVSTTS.                                                   GFVSTAT 
020400                                                                  GFVSTAT 
020500  PROCEDURE DIVISION USING                                        GFVSTAT 
020600  GFV-PREFIX-COUNTERS GFV-V4-LEN-TABLE GFV-V6-LEN-TABLE           GFVSTAT 
020700  GFV-COUNTRY-TABLE GFV-COUNTRY-SWAP.                             GFVSTAT 
020800                                                                  GFVSTAT 
020900 * ************************************************************   GFVSTAT 
021000 * 0010-MAIN-LINE - ENTERED ONCE, APPENDS THE WHOLE STATISTICS    GFVSTAT 
021100 * SECTION. RETURN-CODE IS GFVMAINS JOB, NOT OURS.                GFVSTAT 
021200 * ************************************************************   GFVSTAT 
021300  0010-MAIN-LINE.                                                 GFVSTAT 
021400  OPEN EXTEND RESULTS-FILE.                                       GFVSTAT 
021500  PERFORM 0100-PRINT-HEADER THRU 0100-EXIT.                       GFVSTAT 
021600  IF STAT-TOTAL-PREFIXES = 0 AND CTRY-DISTINCT-COUNT = 0          GFVSTAT 
021700  PERFORM 0110-PRINT-EMPTY THRU 0110-EXIT                         GFVSTAT 
021800  ELSE                                                            GFVSTAT 
021900  PERFORM 0120-SORT-COUNTRY-TABLE THRU 0120-EXIT                  GFVSTAT 
022000  PERFORM 0300-PRINT-PREFIX-COUNTS THRU 0300-EXIT                 GFVSTAT 
022100  PERFORM 0400-PRINT-ADDRESS-TOTALS THRU 0400-EXIT                GFVSTAT 
022200  IF CTRY-DISTINCT-COUNT > 0                                      GFVSTAT 
022300      PERFORM 0500-PRINT-COUNTRIES THRU 0500-EXIT                 GFVSTAT 
022400  END-IF                                                          GFVSTAT 
022500  IF STAT-V4-PREFIXES > 0                                         GFVSTAT 
022600      PERFORM 0600-PRINT-V4-BREAKDOWN THRU 0600-EXIT              GFVSTAT 
022700  END-IF                                                          GFVSTAT 
022800  IF STAT-V6-PREFIXES > 0                                         GFVSTAT 
022900      PERFORM 0700-PRINT-V6-BREAKDOWN THRU 0700-EXIT              GFVSTAT 
023000  END-IF                                                          GFVSTAT 
023100  END-IF.                                                         GFVSTAT 
023200  CLOSE RESULTS-FILE.                                             GFVSTAT 
023300  0010-MAIN-EXIT.                                                 GFVSTAT 
023400  GOBACK.                                                         GFVSTAT 
023500                                                                  GFVSTAT 
023600 * ************************************************************   GFVSTAT 
023700 * 0100-PRINT-HEADER / 0110-PRINT-EMPTY.                          GFVSTAT 
023800 * ************************************************************   GFVSTAT 
023900  0100-PRINT-HEADER.                                              GFVSTAT 
024000  MOVE '=== Statistics ===' TO WS-PRINT-LINE.                     GFVSTAT 
024100  PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                         GFVSTAT 
024200  0100-EXIT.                                                      GFVSTAT 
024300  EXIT.                                                           GFVSTAT 
024400                                                                  GFVSTAT 
024500  0110-PRINT-EMPTY.                                               GFVSTAT 
024600  MOVE 'No valid prefixes found.' TO WS-PRINT-LINE.               GFVSTAT 
024700  PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                         GFVSTAT 
024800  0110-EXIT.                                                      GFVSTAT 
024900  EXIT.                                                           GFVSTAT 
025000                                                                  GFVSTAT 
025100 * ************************************************************   GFVSTAT 
025200 * 0120-SORT-COUNTRY-TABLE - ASCENDING ON CTRY-CODE. GFVVAL       GFVSTAT 
025300 * BUILDS THE TABLE IN FIRST-SEEN ORDER, NOT SORTED.              GFVSTAT 
025400 * ************************************************************   GFVSTAT 
025500  0120-SORT-COUNTRY-TABLE.                                        GFVSTAT 
025600  IF CTRY-DISTINCT-COUNT < 2                                      GFVSTAT 
025700  GO TO 0120-EXIT.                                                GFVSTAT 
025800  MOVE 'Y' TO WS-SORT-SWAPPED-SW.                                 GFVSTAT 
025900  PERFORM 0122-ONE-PASS THRU 0122-EXIT                            GFVSTAT 
026000  UNTIL NOT WS-SORT-SWAPPED.                                      GFVSTAT 
026100  0120-EXIT.                                                      GFVSTAT 
026200  EXIT.                                                           GFVSTAT 
026300                                                                  GFVSTAT 
026400  0122-ONE-PASS.                                                  GFVSTAT 
026500  MOVE 'N' TO WS-SORT-SWAPPED-SW.                                 GFVSTAT 
026600  COMPUTE WS-SORT-LIMIT = CTRY-DISTINCT-COUNT - 1.                GFVSTAT 
026700  PERFORM 0124-COMPARE-ADJACENT THRU 0124-EXIT                    GFVSTAT 
026800  VARYING CTRY-INDEX FROM 1 BY 1                                  GFVSTAT 
026900  UNTIL CTRY-INDEX > WS-SORT-LIMIT.                               GFVSTAT 
027000  0122-EXIT.                                                      GFVSTAT 
027100  EXIT.                                                           GFVSTAT 
027200                                                                  GFVSTAT 
027300  0124-COMPARE-ADJACENT.                                          GFVSTAT 
027400  SET CTRY-INDEX-2 TO CTRY-INDEX.                                 GFVSTAT 
027500  SET CTRY-INDEX-2 UP BY 1.                                       GFVSTAT 
027600  IF CTRY-CODE(CTRY-INDEX) > CTRY-CODE(CTRY-INDEX-2)              GFVSTAT 
027700  PERFORM 0126-SWAP-ENTRIES THRU 0126-EXIT                        GFVSTAT 
027800  END-IF.                                                         GFVSTAT 
027900  0124-EXIT.                                                      GFVSTAT 
028000  EXIT.                                                           GFVSTAT 
028100                                                                  GFVSTAT 
028200  0126-SWAP-ENTRIES.                                              GFVSTAT 
028300  MOVE CTRY-CODE(CTRY-INDEX)    TO CSWAP-CODE.                    GFVSTAT 
028400  MOVE CTRY-COUNT(CTRY-INDEX)   TO CSWAP-COUNT.                   GFVSTAT 
028500  MOVE CTRY-CODE(CTRY-INDEX-2)  TO CTRY-CODE(CTRY-INDEX).         GFVSTAT 
028600  MOVE CTRY-COUNT(CTRY-INDEX-2) TO CTRY-COUNT(CTRY-INDEX).        GFVSTAT 
028700  MOVE CSWAP-CODE               TO CTRY-CODE(CTRY-INDEX-2).       GFVSTAT 
028800  MOVE CSWAP-COUNT              TO CTRY-COUNT(CTRY-INDEX-2).      GFVSTAT 
028900  MOVE 'Y' TO WS-SORT-SWAPPED-SW.                                 GFVSTAT 
029000  0126-EXIT.                                                      GFVSTAT 
029100  EXIT.                                                           GFVSTAT 
029200                                                                  GFVSTAT 
029300 * ************************************************************   GFVSTAT 
029400 * 0300-PRINT-PREFIX-COUNTS - TOTAL AND PER-FAMILY PREFIX COUNTS. GFVSTAT 
029500 * ************************************************************   GFVSTAT 
029600  0300-PRINT-PREFIX-COUNTS.                                       GFVSTAT 
029700  MOVE STAT-TOTAL-PREFIXES TO WS-EDIT-SOURCE.                     GFVSTAT 
029800  PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                    GFVSTAT 
029900  STRING 'Total IP prefixes processed: ' DELIMITED BY SIZE        GFVSTAT 
030000  WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE                 GFVSTAT 
030100  INTO WS-PRINT-LINE.                                             GFVSTAT 
030200  PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                         GFVSTAT 
030300  IF STAT-V4-PREFIXES > 0                                         GFVSTAT 
030400  MOVE STAT-V4-PREFIXES TO WS-EDIT-SOURCE                         GFVSTAT 
030500  PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT                     GFVSTAT 
030600  STRING '  IPv4 prefixes: ' DELIMITED BY SIZE                    GFVSTAT 
030700      WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE             GFVSTAT 
030800  INTO WS-PRINT-LINE                                              GFVSTAT 
030900  PERFORM 0900-WRITE-LINE THRU 0900-EXIT                          GFVSTAT 
031000  END-IF.                                                         GFVSTAT 
031100  IF STAT-V6-PREFIXES > 0                                         GFVSTAT 
031200  MOVE STAT-V6-PREFIXES TO WS-EDIT-SOURCE                         GFVSTAT 
031300  PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT                     GFVSTAT 
031400  STRING '  IPv6 prefixes: ' DELIMITED BY SIZE                    GFVSTAT 
031500      WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE             GFVSTAT 
031600  INTO WS-PRINT-LINE                                              GFVSTAT 
031700  PERFORM 0900-WRITE-LINE THRU 0900-EXIT                          GFVSTAT 
031800  END-IF.                                                         GFVSTAT 
031900  0300-EXIT.                                                      GFVSTAT 
032000  EXIT.                                                           GFVSTAT 
032100                                                                  GFVSTAT 
032200 * ************************************************************   GFVSTAT 
032300 * 0400-PRINT-ADDRESS-TOTALS - GRAND TOTAL, THEN PER-FAMILY.      GFVSTAT 
032400 * ************************************************************   GFVSTAT 
032500  0400-PRINT-ADDRESS-TOTALS.                                      GFVSTAT 
032600  PERFORM 0420-COMPUTE-GRAND-TOTAL THRU 0420-EXIT.                GFVSTAT 
032700  PERFORM 0430-PRINT-GRAND-LINE THRU 0430-EXIT.                   GFVSTAT 
032800  IF STAT-V4-ADDRESSES > 0                                        GFVSTAT 
032900  PERFORM 0440-PRINT-V4-ADDR-LINE THRU 0440-EXIT                  GFVSTAT 
033000  END-IF.                                                         GFVSTAT 
033100  IF STAT-V6-SCALED OR STAT-V6-ADDR-EXACT > 0                     GFVSTAT 
033200  PERFORM 0450-PRINT-V6-ADDR-LINE THRU 0450-EXIT                  GFVSTAT 
033300  END-IF.                                                         GFVSTAT 
033400  0400-EXIT.                                                      GFVSTAT 
033500  EXIT.                                                           GFVSTAT 
033600                                                                  GFVSTAT 
033700 * ************************************************************   GFVSTAT 
033800 * 0420-COMPUTE-GRAND-TOTAL - IF THE IPV6 SIDE IS ALREADY SCALED  GFVSTAT 
033900 * THE GRAND TOTAL IS TOO; THE IPV4 TOTAL, ALWAYS EXACT, IS       GFVSTAT 
034000 * THEN FOLDED IN BY 0950. OTHERWISE BOTH SIDES ARE STILL EXACT   GFVSTAT 
034100 * AND ARE JUST ADDED, SWITCHING TO SCALED ONLY IF THE SUM        GFVSTAT 
034200 * ITSELF HAS PASSED 1E12.                                        GFVSTAT 
034300 * ************************************************************   GFVSTAT 
034400  0420-COMPUTE-GRAND-TOTAL.                                       GFVSTAT 
034500  IF STAT-V6-SCALED                                               GFVSTAT 
034600  MOVE STAT-V6-MANTISSA TO WS-GRAND-MANTISSA                      GFVSTAT 
034700  MOVE STAT-V6-EXPONENT TO WS-GRAND-EXPONENT                      GFVSTAT 
034800  MOVE 'Y' TO WS-GRAND-SCALED-SW                                  GFVSTAT 
034900  IF STAT-V4-ADDRESSES > 0                                        GFVSTAT 
035000      MOVE STAT-V4-ADDRESSES TO WS-SCI-SOURCE                     GFVSTAT 
035100      PERFORM 0930-NORMALIZE-TO-SCI THRU 0930-EXIT                GFVSTAT 
035200      MOVE WS-SCI-OUT-MANTISSA TO WS-COMBINE-TERM-MANT            GFVSTAT 
035300      MOVE WS-SCI-OUT-EXPONENT TO WS-COMBINE-TERM-EXP             GFVSTAT 
035400      MOVE WS-GRAND-MANTISSA TO WS-COMBINE-ACC-MANT               GFVSTAT 
035500      MOVE WS-GRAND-EXPONENT TO WS-COMBINE-ACC-EXP                GFVSTAT 
035600      PERFORM 0950-COMBINE-MANT-PAIR THRU 0950-EXIT               GFVSTAT 
035700      MOVE WS-COMBINE-ACC-MANT TO WS-GRAND-MANTISSA               GFVSTAT 
035800      MOVE WS-COMBINE-ACC-EXP TO WS-GRAND-EXPONENT                GFVSTAT 
035900  END-IF                                                          GFVSTAT 
036000  ELSE                                                            GFVSTAT 
036100  COMPUTE WS-GRAND-EXACT =                                        GFVSTAT 
036200      STAT-V4-ADDRESSES + STAT-V6-ADDR-EXACT                      GFVSTAT 
036300  IF WS-GRAND-EXACT > 999999999999                                GFVSTAT 
036400      MOVE WS-GRAND-EXACT TO WS-SCI-SOURCE                        GFVSTAT 
036500      PERFORM 0930-NORMALIZE-TO-SCI THRU 0930-EXIT                GFVSTAT 
036600      MOVE WS-SCI-OUT-MANTISSA TO WS-GRAND-MANTISSA               GFVSTAT 
036700      MOVE WS-SCI-OUT-EXPONENT TO WS-GRAND-EXPONENT               GFVSTAT 
036800      MOVE 'Y' TO WS-GRAND-SCALED-SW                              GFVSTAT 
036900  ELSE                                                            GFVSTAT 
037000      MOVE 'N' TO WS-GRAND-SCALED-SW                              GFVSTAT 
037100  END-IF                                                          GFVSTAT 
037200  END-IF.                                                         GFVSTAT 
037300  0420-EXIT.                                                      GFVSTAT 
037400  EXIT.                                                           GFVSTAT 
037500                                                                  GFVSTAT 
037600  0430-PRINT-GRAND-LINE.                                          GFVSTAT 
037700  IF WS-GRAND-SCALED                                              GFVSTAT 
037800  MOVE WS-GRAND-MANTISSA TO WS-SCI-MANT-DISP                      GFVSTAT 
037900  MOVE WS-GRAND-EXPONENT TO WS-SCI-EXP-DISP                       GFVSTAT 
038000  PERFORM 0940-FORMAT-SCI-TEXT THRU 0940-EXIT                     GFVSTAT 
038100  STRING 'Total IP addresses: ' DELIMITED BY SIZE                 GFVSTAT 
038200      WS-SCI-TEXT DELIMITED BY SIZE                               GFVSTAT 
038300  INTO WS-PRINT-LINE                                              GFVSTAT 
038400  ELSE                                                            GFVSTAT 
038500  MOVE WS-GRAND-EXACT TO WS-COMMA-SOURCE                          GFVSTAT 
038600  PERFORM 0920-EDIT-WITH-COMMAS THRU 0920-EXIT                    GFVSTAT 
038700  STRING 'Total IP addresses: ' DELIMITED BY SIZE                 GFVSTAT 
038800      WS-COMMA-RESULT(1:WS-COMMA-LEN) DELIMITED BY SIZE           GFVSTAT 
038900  INTO WS-PRINT-LINE                                              GFVSTAT 
039000  END-IF.                                                         GFVSTAT 
039100  PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                         GFVSTAT 
039200  0430-EXIT.                                                      GFVSTAT 
039300  EXIT.                                                           GFVSTAT 
039400                                                                  GFVSTAT 
039500  0440-PRINT-V4-ADDR-LINE.                                        GFVSTAT 
039600  MOVE STAT-V4-ADDRESSES TO WS-COMMA-SOURCE.                      GFVSTAT 
039700  PERFORM 0920-EDIT-WITH-COMMAS THRU 0920-EXIT.                   GFVSTAT 
039800  STRING '  IPv4 addresses: ' DELIMITED BY SIZE                   GFVSTAT 
039900  WS-COMMA-RESULT(1:WS-COMMA-LEN) DELIMITED BY SIZE               GFVSTAT 
040000  INTO WS-PRINT-LINE.                                             GFVSTAT 
040100  PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                         GFVSTAT 
040200  0440-EXIT.                                                      GFVSTAT 
040300  EXIT.                                                           GFVSTAT 
040400                                                                  GFVSTAT 
040500 * ************************************************************   GFVSTAT 
040600 * 0450-PRINT-V6-ADDR-LINE - ALREADY-SCALED IS ALWAYS PRINTED     GFVSTAT 
040700 * SCIENTIFIC; STILL-EXACT IS CHECKED AGAINST THE 1E12 CUTOFF.    GFVSTAT 
040800 * ************************************************************   GFVSTAT 
040900  0450-PRINT-V6-ADDR-LINE.                                        GFVSTAT 
041000  IF STAT-V6-SCALED                                               GFVSTAT 
041100  MOVE STAT-V6-MANTISSA TO WS-SCI-MANT-DISP                       GFVSTAT 
041200  MOVE STAT-V6-EXPONENT TO WS-SCI-EXP-DISP                        GFVSTAT 
041300  PERFORM 0940-FORMAT-SCI-TEXT THRU 0940-EXIT                     GFVSTAT 
041400  STRING '  IPv6 addresses: ' DELIMITED BY SIZE                   GFVSTAT 
041500      WS-SCI-TEXT DELIMITED BY SIZE                               GFVSTAT 
041600  INTO WS-PRINT-LINE                                              GFVSTAT 
041700  ELSE                                                            GFVSTAT 
041800  IF STAT-V6-ADDR-EXACT > 999999999999                            GFVSTAT 
041900      MOVE STAT-V6-ADDR-EXACT TO WS-SCI-SOURCE                    GFVSTAT 
042000      PERFORM 0930-NORMALIZE-TO-SCI THRU 0930-EXIT                GFVSTAT 
042100      MOVE WS-SCI-OUT-MANTISSA TO WS-SCI-MANT-DISP                GFVSTAT 
042200      MOVE WS-SCI-OUT-EXPONENT TO WS-SCI-EXP-DISP                 GFVSTAT 
042300      PERFORM 0940-FORMAT-SCI-TEXT THRU 0940-EXIT                 GFVSTAT 
042400      STRING '  IPv6 addresses: ' DELIMITED BY SIZE               GFVSTAT 
042500          WS-SCI-TEXT DELIMITED BY SIZE                           GFVSTAT 
042600      INTO WS-PRINT-LINE                                          GFVSTAT 
042700  ELSE                                                            GFVSTAT 
042800      MOVE STAT-V6-ADDR-EXACT TO WS-COMMA-SOURCE                  GFVSTAT 
042900      PERFORM 0920-EDIT-WITH-COMMAS THRU 0920-EXIT                GFVSTAT 
043000      STRING '  IPv6 addresses: ' DELIMITED BY SIZE               GFVSTAT 
043100          WS-COMMA-RESULT(1:WS-COMMA-LEN) DELIMITED BY SIZE       GFVSTAT 
043200      INTO WS-PRINT-LINE                                          GFVSTAT 
043300  END-IF                                                          GFVSTAT 
043400  END-IF.                                                         GFVSTAT 
043500  PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                         GFVSTAT 
043600  0450-EXIT.                                                      GFVSTAT 
043700  EXIT.                                                           GFVSTAT 
043800                                                                  GFVSTAT 
043900 * ************************************************************   GFVSTAT 
044000 * 0500-PRINT-COUNTRIES - DISTINCT COUNTRY COUNT THEN THE         GFVSTAT 
044100 * SORTED BREAKDOWN.                                              GFVSTAT 
044200 * ************************************************************   GFVSTAT 
044300  0500-PRINT-COUNTRIES.                                           GFVSTAT 
044400  MOVE CTRY-DISTINCT-COUNT TO WS-EDIT-SOURCE.                     GFVSTAT 
044500  PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                    GFVSTAT 
044600  STRING 'Distinct countries: ' DELIMITED BY SIZE                 GFVSTAT 
044700  WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE                 GFVSTAT 
044800  INTO WS-PRINT-LINE.                                             GFVSTAT 
044900  PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                         GFVSTAT 
045000  MOVE 'Country breakdown:' TO WS-PRINT-LINE.                     GFVSTAT 
045100  PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                         GFVSTAT 
045200  PERFORM 0510-PRINT-ONE-COUNTRY THRU 0510-EXIT                   GFVSTAT 
045300  VARYING CTRY-INDEX FROM 1 BY 1                                  GFVSTAT 
045400  UNTIL CTRY-INDEX > CTRY-DISTINCT-COUNT.                         GFVSTAT 
045500  0500-EXIT.                                                      GFVSTAT 
045600  EXIT.                                                           GFVSTAT 
045700                                                                  GFVSTAT 
045800  0510-PRINT-ONE-COUNTRY.                                         GFVSTAT 
045900  MOVE CTRY-COUNT(CTRY-INDEX) TO WS-EDIT-SOURCE.                  GFVSTAT 
046000  PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                    GFVSTAT 
046100  STRING '  ' DELIMITED BY SIZE                                   GFVSTAT 
046200  CTRY-CODE(CTRY-INDEX) DELIMITED BY SIZE                         GFVSTAT 
046300  ': ' DELIMITED BY SIZE                                          GFVSTAT 
046400  WS-EDIT-RESULT(1:WS-EDIT-LEN) DELIMITED BY SIZE                 GFVSTAT 
046500  ' prefixes' DELIMITED BY SIZE                                   GFVSTAT 
046600  INTO WS-PRINT-LINE.                                             GFVSTAT 
046700  PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                         GFVSTAT 
046800  0510-EXIT.                                                      GFVSTAT 
046900  EXIT.                                                           GFVSTAT 
047000                                                                  GFVSTAT 
047100 * ************************************************************   GFVSTAT 
047200 * 0600-PRINT-V4-BREAKDOWN / 0610-PRINT-ONE-V4-LEN - THE VARYING  GFVSTAT 
047300 * CLAUSE DRIVES THE SUBSCRIPT, NOT A MANUAL ADD, SO A ZERO-      GFVSTAT 
047400 * COUNT LENGTHS EARLY GO TO 0610-EXIT STILL ADVANCES.            GFVSTAT 
047500 * ************************************************************   GFVSTAT 
047600  0600-PRINT-V4-BREAKDOWN.                                        GFVSTAT 
047700  MOVE 'IPv4 Prefix length breakdown:' TO WS-PRINT-LINE.          GFVSTAT 
047800  PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                         GFVSTAT 
047900  PERFORM 0610-PRINT-ONE-V4-LEN THRU 0610-EXIT                    GFVSTAT 
048000  VARYING V4-LEN-INDEX FROM 1 BY 1                                GFVSTAT 
048100  UNTIL V4-LEN-INDEX > 33.                                        GFVSTAT 
048200  0600-EXIT.                                                      GFVSTAT 
048300  EXIT.                                                           GFVSTAT 
048400                                                                  GFVSTAT 
048500  0610-PRINT-ONE-V4-LEN.                                          GFVSTAT 
048600  IF V4-LEN-COUNT(V4-LEN-INDEX) = 0                               GFVSTAT 
048700  GO TO 0610-EXIT.                                                GFVSTAT 
048800  COMPUTE WS-LEN-VAL = V4-LEN-INDEX - 1.                          GFVSTAT 
048900  MOVE WS-LEN-VAL TO WS-EDIT-SOURCE.                              GFVSTAT 
049000  PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                    GFVSTAT 
049100  MOVE WS-EDIT-RESULT TO WS-RPT-L-TEXT.                           GFVSTAT 
049200  MOVE WS-EDIT-LEN TO WS-RPT-L-LEN.                               GFVSTAT 
049300  MOVE V4-LEN-COUNT(V4-LEN-INDEX) TO WS-EDIT-SOURCE.              GFVSTAT 
049400  PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                    GFVSTAT 
049500  MOVE WS-EDIT-RESULT TO WS-RPT-C-TEXT.                           GFVSTAT 
049600  MOVE WS-EDIT-LEN TO WS-RPT-C-LEN.                               GFVSTAT 
049700  COMPUTE WS-V4-A-EXACT = 2 ** (32 - WS-LEN-VAL).                 GFVSTAT 
049800  COMPUTE WS-V4-T-EXACT =                                         GFVSTAT 
049900  WS-V4-A-EXACT * V4-LEN-COUNT(V4-LEN-INDEX).                     GFVSTAT 
050000  MOVE WS-V4-A-EXACT TO WS-COMMA-SOURCE.                          GFVSTAT 
050100  PERFORM 0920-EDIT-WITH-COMMAS THRU 0920-EXIT.                   GFVSTAT 
050200  MOVE WS-COMMA-RESULT TO WS-RPT-A-TEXT.                          GFVSTAT 
050300  MOVE WS-COMMA-LEN TO WS-RPT-A-LEN.                              GFVSTAT 
050400  MOVE WS-V4-T-EXACT TO WS-COMMA-SOURCE.                          GFVSTAT 
050500  PERFORM 0920-EDIT-WITH-COMMAS THRU 0920-EXIT.                   GFVSTAT 
050600  MOVE WS-COMMA-RESULT TO WS-RPT-T-TEXT.                          GFVSTAT 
050700  MOVE WS-COMMA-LEN TO WS-RPT-T-LEN.                              GFVSTAT 
050800  PERFORM 0960-WRITE-BREAKDOWN-LINE THRU 0960-BRK-EXIT.           GFVSTAT 
050900  0610-EXIT.                                                      GFVSTAT 
051000  EXIT.                                                           GFVSTAT 
051100                                                                  GFVSTAT 
051200 * ************************************************************   GFVSTAT 
051300 * 0700-PRINT-V6-BREAKDOWN / 0710-PRINT-ONE-V6-LEN - LEN 89 AND   GFVSTAT 
051400 * LONGER (INDEX 90 AND UP) STAYS IN EXACT INTEGER ARITHMETIC,    GFVSTAT 
051500 * SAME AS GFVPFXS RUNNING TOTAL DOES FOR THOSE LENGTHS; LEN 88   GFVSTAT 
051600 * AND SHORTER COMES OUT OF GFV-V6-POWER-TABLE.                   GFVSTAT 
051700 * ************************************************************   GFVSTAT 
051800  0700-PRINT-V6-BREAKDOWN.                                        GFVSTAT 
051900  MOVE 'IPv6 Prefix length breakdown:' TO WS-PRINT-LINE.          GFVSTAT 
052000  PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                         GFVSTAT 
052100  PERFORM 0710-PRINT-ONE-V6-LEN THRU 0710-EXIT                    GFVSTAT 
052200  VARYING V6-LEN-INDEX FROM 1 BY 1                                GFVSTAT 
052300  UNTIL V6-LEN-INDEX > 129.                                       GFVSTAT 
052400  0700-EXIT.                                                      GFVSTAT 
052500  EXIT.                                                           GFVSTAT 
052600                                                                  GFVSTAT 
052700  0710-PRINT-ONE-V6-LEN.                                          GFVSTAT 
052800  IF V6-LEN-COUNT(V6-LEN-INDEX) = 0                               GFVSTAT 
052900  GO TO 0710-EXIT.                                                GFVSTAT 
053000  COMPUTE WS-LEN-VAL = V6-LEN-INDEX - 1.                          GFVSTAT 
053100  MOVE WS-LEN-VAL TO WS-EDIT-SOURCE.                              GFVSTAT 
053200  PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                    GFVSTAT 
053300  MOVE WS-EDIT-RESULT TO WS-RPT-L-TEXT.                           GFVSTAT 
053400  MOVE WS-EDIT-LEN TO WS-RPT-L-LEN.                               GFVSTAT 
053500  MOVE V6-LEN-COUNT(V6-LEN-INDEX) TO WS-EDIT-SOURCE.              GFVSTAT 
053600  PERFORM 0910-EDIT-AND-TRIM-9 THRU 0910-EXIT.                    GFVSTAT 
053700  MOVE WS-EDIT-RESULT TO WS-RPT-C-TEXT.                           GFVSTAT 
053800  MOVE WS-EDIT-LEN TO WS-RPT-C-LEN.                               GFVSTAT 
053900  IF V6-LEN-INDEX > 89                                            GFVSTAT 
054000  PERFORM 0712-V6-LEN-EXACT THRU 0712-EXIT                        GFVSTAT 
054100  ELSE                                                            GFVSTAT 
054200  PERFORM 0714-V6-LEN-SCALED THRU 0714-EXIT                       GFVSTAT 
054300  END-IF.                                                         GFVSTAT 
054400  PERFORM 0960-WRITE-BREAKDOWN-LINE THRU 0960-BRK-EXIT.           GFVSTAT 
054500  0710-EXIT.                                                      GFVSTAT 
054600  EXIT.                                                           GFVSTAT 
054700                                                                  GFVSTAT 
054800  0712-V6-LEN-EXACT.                                              GFVSTAT 
054900  COMPUTE WS-V6-A-EXACT = 2 ** (128 - WS-LEN-VAL).                GFVSTAT 
055000  COMPUTE WS-V6-T-EXACT =                                         GFVSTAT 
055100  WS-V6-A-EXACT * V6-LEN-COUNT(V6-LEN-INDEX).                     GFVSTAT 
055200  MOVE WS-V6-A-EXACT TO WS-COMMA-SOURCE.                          GFVSTAT 
055300  PERFORM 0920-EDIT-WITH-COMMAS THRU 0920-EXIT.                   GFVSTAT 
055400  MOVE WS-COMMA-RESULT TO WS-RPT-A-TEXT.                          GFVSTAT 
055500  MOVE WS-COMMA-LEN TO WS-RPT-A-LEN.                              GFVSTAT 
055600  IF WS-V6-T-EXACT > 999999999999                                 GFVSTAT 
055700  MOVE WS-V6-T-EXACT TO WS-SCI-SOURCE                             GFVSTAT 
055800  PERFORM 0930-NORMALIZE-TO-SCI THRU 0930-EXIT                    GFVSTAT 
055900  MOVE WS-SCI-OUT-MANTISSA TO WS-SCI-MANT-DISP                    GFVSTAT 
056000  MOVE WS-SCI-OUT-EXPONENT TO WS-SCI-EXP-DISP                     GFVSTAT 
056100  PERFORM 0940-FORMAT-SCI-TEXT THRU 0940-EXIT                     GFVSTAT 
056200  MOVE WS-SCI-TEXT TO WS-RPT-T-TEXT                               GFVSTAT 
056300  MOVE 8 TO WS-RPT-T-LEN                                          GFVSTAT 
056400  ELSE                                                            GFVSTAT 
056500  MOVE WS-V6-T-EXACT TO WS-COMMA-SOURCE                           GFVSTAT 
056600  PERFORM 0920-EDIT-WITH-COMMAS THRU 0920-EXIT                    GFVSTAT 
056700  MOVE WS-COMMA-RESULT TO WS-RPT-T-TEXT                           GFVSTAT 
056800  MOVE WS-COMMA-LEN TO WS-RPT-T-LEN                               GFVSTAT 
056900  END-IF.                                                         GFVSTAT 
057000  0712-EXIT.                                                      GFVSTAT 
057100  EXIT.                                                           GFVSTAT 
057200                                                                  GFVSTAT 
057300 * ************************************************************   GFVSTAT 
057400 * 0714-V6-LEN-SCALED - A COMES STRAIGHT OUT OF THE POWER TABLE.  GFVSTAT 
057500 * T = A * C IS WORKED OUT AS AN EXACT INTEGER PRODUCT OF THE     GFVSTAT 
057600 * MANTISSAS 3-DIGIT INTEGER FORM AND THE ENTRY COUNT, THEN RE-   GFVSTAT 
057700 * NORMALIZED - P = (A-MANTISSA * 100) * C = MANT3 * C, AND SINCE GFVSTAT 
057800 * A = (MANT3 / 100) * 10 ** A-EXPONENT, T = A * C WORKS OUT TO   GFVSTAT 
057900 * (P / 100) * 10 ** A-EXPONENT, I.E. THE NORMALIZED MANTISSA OF  GFVSTAT 
058000 * P WITH A-EXPONENT ADDED TO ITS EXPONENT, LESS THE 2 PLACES     GFVSTAT 
058100 * THE TIMES-100 ABOVE ADDED IN.                                  GFVSTAT 
058200 * ************************************************************   GFVSTAT 
058300  0714-V6-LEN-SCALED.                                             GFVSTAT 
058400  MOVE PWR-MANTISSA(V6-LEN-INDEX) TO WS-SCI-MANT-DISP.            GFVSTAT 
058500  MOVE PWR-EXPONENT(V6-LEN-INDEX) TO WS-SCI-EXP-DISP.             GFVSTAT 
058600  PERFORM 0940-FORMAT-SCI-TEXT THRU 0940-EXIT.                    GFVSTAT 
058700  MOVE WS-SCI-TEXT TO WS-RPT-A-TEXT.                              GFVSTAT 
058800  MOVE 8 TO WS-RPT-A-LEN.                                         GFVSTAT 
058900  COMPUTE WS-V6-T-MANT3 = PWR-MANTISSA(V6-LEN-INDEX) * 100.       GFVSTAT 
059000  COMPUTE WS-V6-T-P =                                             GFVSTAT 
059100  WS-V6-T-MANT3 * V6-LEN-COUNT(V6-LEN-INDEX).                     GFVSTAT 
059200  MOVE WS-V6-T-P TO WS-SCI-SOURCE.                                GFVSTAT 
059300  PERFORM 0930-NORMALIZE-TO-SCI THRU 0930-EXIT.                   GFVSTAT 
059400  COMPUTE WS-SCI-OUT-EXPONENT =                                   GFVSTAT 
059500  WS-SCI-OUT-EXPONENT - 2 + PWR-EXPONENT(V6-LEN-INDEX).           GFVSTAT 
059600  MOVE WS-SCI-OUT-MANTISSA TO WS-SCI-MANT-DISP.                   GFVSTAT 
059700  MOVE WS-SCI-OUT-EXPONENT TO WS-SCI-EXP-DISP.                    GFVSTAT 
059800  PERFORM 0940-FORMAT-SCI-TEXT THRU 0940-EXIT.                    GFVSTAT 
059900  MOVE WS-SCI-TEXT TO WS-RPT-T-TEXT.                              GFVSTAT 
060000  MOVE 8 TO WS-RPT-T-LEN.                                         GFVSTAT 
060100  0714-EXIT.                                                      GFVSTAT 
060200  EXIT.                                                           GFVSTAT 
060300                                                                  GFVSTAT 
060400 * ************************************************************   GFVSTAT 
060500 * 0900-WRITE-LINE / 0910-EDIT-AND-TRIM-9 / 0912 - STANDARD       GFVSTAT 
060600 * PRINT-LINE AND NUMBER-EDIT HELPERS, SAME SHAPE AS EVERY        GFVSTAT 
060700 * OTHER PROGRAM IN THIS SYSTEM.                                  GFVSTAT 
060800 * ************************************************************   GFVSTAT 
060900  0900-WRITE-LINE.                                                GFVSTAT 
061000  MOVE WS-PRINT-LINE TO WS-RESULTS-FLAT.                          GFVSTAT 
061100  WRITE RESULTS-RECORD.                                           GFVSTAT 
061200  MOVE SPACES TO WS-PRINT-LINE.                                   GFVSTAT 
061300  0900-EXIT.                                                      GFVSTAT 
061400  EXIT.                                                           GFVSTAT 
061500                                                                  GFVSTAT 
061600  0910-EDIT-AND-TRIM-9.                                           GFVSTAT 
061700  MOVE WS-EDIT-SOURCE TO WS-EDIT-WORK.                            GFVSTAT 
061800  SET WS-EDIT-IDX TO 1.                                           GFVSTAT 
061900  PERFORM 0912-SKIP-LEAD-SPACE THRU 0912-EXIT                     GFVSTAT 
062000  UNTIL WS-EDIT-WORK-TBL(WS-EDIT-IDX) NOT = SPACE.                GFVSTAT 
062100  COMPUTE WS-EDIT-LEN = 10 - WS-EDIT-IDX.                         GFVSTAT 
062200  MOVE WS-EDIT-WORK(WS-EDIT-IDX:WS-EDIT-LEN)                      GFVSTAT 
062300  TO WS-EDIT-RESULT.                                              GFVSTAT 
062400  0910-EXIT.                                                      GFVSTAT 
062500  EXIT.                                                           GFVSTAT 
062600                                                                  GFVSTAT 
062700  0912-SKIP-LEAD-SPACE.                                           GFVSTAT 
062800  SET WS-EDIT-IDX UP BY 1.                                        GFVSTAT 
062900  0912-EXIT.                                                      GFVSTAT 
063000  EXIT.                                                           GFVSTAT 
063100                                                                  GFVSTAT 
063200 * ************************************************************   GFVSTAT 
063300 * 0920-EDIT-WITH-COMMAS / 0922 - SAME SCAN-OFF-THE-LEADING-      GFVSTAT 
063400 * SPACES TECHNIQUE AS 0910/0912, ONLY OVER THE WIDER COMMA-      GFVSTAT 
063500 * EDITED PICTURE.                                                GFVSTAT 
063600 * ************************************************************   GFVSTAT 
063700  0920-EDIT-WITH-COMMAS.                                          GFVSTAT 
063800  MOVE WS-COMMA-SOURCE TO WS-COMMA-WORK.                          GFVSTAT 
063900  SET WS-COMMA-IDX TO 1.                                          GFVSTAT 
064000  PERFORM 0922-SKIP-LEAD-SPACE-C THRU 0922-EXIT                   GFVSTAT 
064100  UNTIL WS-COMMA-WORK-TBL(WS-COMMA-IDX) NOT = SPACE.              GFVSTAT 
064200  COMPUTE WS-COMMA-LEN = 16 - WS-COMMA-IDX.                       GFVSTAT 
064300  MOVE WS-COMMA-WORK(WS-COMMA-IDX:WS-COMMA-LEN)                   GFVSTAT 
064400  TO WS-COMMA-RESULT.                                             GFVSTAT 
064500  0920-EXIT.                                                      GFVSTAT 
064600  EXIT.                                                           GFVSTAT 
064700                                                                  GFVSTAT 
064800  0922-SKIP-LEAD-SPACE-C.                                         GFVSTAT 
064900  SET WS-COMMA-IDX UP BY 1.                                       GFVSTAT 
065000  0922-EXIT.                                                      GFVSTAT 
065100  EXIT.                                                           GFVSTAT 
065200                                                                  GFVSTAT 
065300 * ************************************************************   GFVSTAT 
065400 * 0930-NORMALIZE-TO-SCI / 0932-ROUND-AND-SPLIT - SEE THE         GFVSTAT 
065500 * WORKING-STORAGE NOTE ABOVE. THE EVALUATE BELOW WAS HAND-BUILT  GFVSTAT 
065600 * ONCE, DIGIT COUNT BY DIGIT COUNT, THE SAME WAY THE POWER       GFVSTAT 
065700 * TABLE IN GFVSTTS WAS - NEITHER ONE CHANGES ONCE PROVEN OUT,    GFVSTAT 
065800 * SO NEITHER IS WORTH MAINTAINING BY FORMULA.                    GFVSTAT 
065900 * ************************************************************   GFVSTAT 
066000  0930-NORMALIZE-TO-SCI.                                          GFVSTAT 
066100  EVALUATE TRUE                                                   GFVSTAT 
066200  WHEN WS-SCI-SOURCE < 10                                         GFVSTAT 
066300      COMPUTE WS-SCI-MANT3 = WS-SCI-SOURCE * 100                  GFVSTAT 
066400      MOVE 0 TO WS-SCI-EXP-RAW                                    GFVSTAT 
066500  WHEN WS-SCI-SOURCE < 100                                        GFVSTAT 
066600      COMPUTE WS-SCI-MANT3 = WS-SCI-SOURCE * 10                   GFVSTAT 
066700      MOVE 1 TO WS-SCI-EXP-RAW                                    GFVSTAT 
066800  WHEN WS-SCI-SOURCE < 1000                                       GFVSTAT 
066900      MOVE WS-SCI-SOURCE TO WS-SCI-MANT3                          GFVSTAT 
067000      MOVE 2 TO WS-SCI-EXP-RAW                                    GFVSTAT 
067100  WHEN WS-SCI-SOURCE < 10000                                      GFVSTAT 
067200      DIVIDE WS-SCI-SOURCE BY 10                                  GFVSTAT 
067300          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
067400      MOVE 10 TO WS-SCI-DIVISOR                                   GFVSTAT 
067500      MOVE 3 TO WS-SCI-EXP-RAW                                    GFVSTAT 
067600  WHEN WS-SCI-SOURCE < 100000                                     GFVSTAT 
067700      DIVIDE WS-SCI-SOURCE BY 100                                 GFVSTAT 
067800          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
067900      MOVE 100 TO WS-SCI-DIVISOR                                  GFVSTAT 
068000      MOVE 4 TO WS-SCI-EXP-RAW                                    GFVSTAT 
068100  WHEN WS-SCI-SOURCE < 1000000                                    GFVSTAT 
068200      DIVIDE WS-SCI-SOURCE BY 1000                                GFVSTAT 
068300          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
068400      MOVE 1000 TO WS-SCI-DIVISOR                                 GFVSTAT 
068500      MOVE 5 TO WS-SCI-EXP-RAW                                    GFVSTAT 
068600  WHEN WS-SCI-SOURCE < 10000000                                   GFVSTAT 
068700      DIVIDE WS-SCI-SOURCE BY 10000                               GFVSTAT 
068800          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
068900      MOVE 10000 TO WS-SCI-DIVISOR                                GFVSTAT 
069000      MOVE 6 TO WS-SCI-EXP-RAW                                    GFVSTAT 
069100  WHEN WS-SCI-SOURCE < 100000000                                  GFVSTAT 
069200      DIVIDE WS-SCI-SOURCE BY 100000                              GFVSTAT 
069300          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
069400      MOVE 100000 TO WS-SCI-DIVISOR                               GFVSTAT 
069500      MOVE 7 TO WS-SCI-EXP-RAW                                    GFVSTAT 
069600  WHEN WS-SCI-SOURCE < 1000000000                                 GFVSTAT 
069700      DIVIDE WS-SCI-SOURCE BY 1000000                             GFVSTAT 
069800          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
069900      MOVE 1000000 TO WS-SCI-DIVISOR                              GFVSTAT 
070000      MOVE 8 TO WS-SCI-EXP-RAW                                    GFVSTAT 
070100  WHEN WS-SCI-SOURCE < 10000000000                                GFVSTAT 
070200      DIVIDE WS-SCI-SOURCE BY 10000000                            GFVSTAT 
070300          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
070400      MOVE 10000000 TO WS-SCI-DIVISOR                             GFVSTAT 
070500      MOVE 9 TO WS-SCI-EXP-RAW                                    GFVSTAT 
070600  WHEN WS-SCI-SOURCE < 100000000000                               GFVSTAT 
070700      DIVIDE WS-SCI-SOURCE BY 100000000                           GFVSTAT 
070800          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
070900      MOVE 100000000 TO WS-SCI-DIVISOR                            GFVSTAT 
071000      MOVE 10 TO WS-SCI-EXP-RAW                                   GFVSTAT 
071100  WHEN WS-SCI-SOURCE < 1000000000000                              GFVSTAT 
071200      DIVIDE WS-SCI-SOURCE BY 1000000000                          GFVSTAT 
071300          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
071400      MOVE 1000000000 TO WS-SCI-DIVISOR                           GFVSTAT 
071500      MOVE 11 TO WS-SCI-EXP-RAW                                   GFVSTAT 
071600  WHEN WS-SCI-SOURCE < 10000000000000                             GFVSTAT 
071700      DIVIDE WS-SCI-SOURCE BY 10000000000                         GFVSTAT 
071800          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
071900      MOVE 10000000000 TO WS-SCI-DIVISOR                          GFVSTAT 
072000      MOVE 12 TO WS-SCI-EXP-RAW                                   GFVSTAT 
072100  WHEN WS-SCI-SOURCE < 100000000000000                            GFVSTAT 
072200      DIVIDE WS-SCI-SOURCE BY 100000000000                        GFVSTAT 
072300          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
072400      MOVE 100000000000 TO WS-SCI-DIVISOR                         GFVSTAT 
072500      MOVE 13 TO WS-SCI-EXP-RAW                                   GFVSTAT 
072600  WHEN WS-SCI-SOURCE < 1000000000000000                           GFVSTAT 
072700      DIVIDE WS-SCI-SOURCE BY 1000000000000                       GFVSTAT 
072800          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
072900      MOVE 1000000000000 TO WS-SCI-DIVISOR                        GFVSTAT 
073000      MOVE 14 TO WS-SCI-EXP-RAW                                   GFVSTAT 
073100  WHEN WS-SCI-SOURCE < 10000000000000000                          GFVSTAT 
073200      DIVIDE WS-SCI-SOURCE BY 10000000000000                      GFVSTAT 
073300          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
073400      MOVE 10000000000000 TO WS-SCI-DIVISOR                       GFVSTAT 
073500      MOVE 15 TO WS-SCI-EXP-RAW                                   GFVSTAT 
073600  WHEN WS-SCI-SOURCE < 100000000000000000                         GFVSTAT 
073700      DIVIDE WS-SCI-SOURCE BY 100000000000000                     GFVSTAT 
073800          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
073900      MOVE 100000000000000 TO WS-SCI-DIVISOR                      GFVSTAT 
074000      MOVE 16 TO WS-SCI-EXP-RAW                                   GFVSTAT 
074100  WHEN OTHER                                                      GFVSTAT 
074200      DIVIDE WS-SCI-SOURCE BY 1000000000000000                    GFVSTAT 
074300          GIVING WS-SCI-MANT3 REMAINDER WS-SCI-REM                GFVSTAT 
074400      MOVE 1000000000000000 TO WS-SCI-DIVISOR                     GFVSTAT 
074500      MOVE 17 TO WS-SCI-EXP-RAW                                   GFVSTAT 
074600  END-EVALUATE.                                                   GFVSTAT 
074700  PERFORM 0932-ROUND-AND-SPLIT THRU 0932-EXIT.                    GFVSTAT 
074800  0930-EXIT.                                                      GFVSTAT 
074900  EXIT.                                                           GFVSTAT 
075000                                                                  GFVSTAT 
075100  0932-ROUND-AND-SPLIT.                                           GFVSTAT 
075200  IF WS-SCI-EXP-RAW > 2                                           GFVSTAT 
075300  IF WS-SCI-REM * 2 >= WS-SCI-DIVISOR                             GFVSTAT 
075400      ADD 1 TO WS-SCI-MANT3                                       GFVSTAT 
075500  END-IF                                                          GFVSTAT 
075600  END-IF.                                                         GFVSTAT 
075700  IF WS-SCI-MANT3 >= 1000                                         GFVSTAT 
075800  COMPUTE WS-SCI-MANT3 = WS-SCI-MANT3 / 10                        GFVSTAT 
075900  ADD 1 TO WS-SCI-EXP-RAW                                         GFVSTAT 
076000  END-IF.                                                         GFVSTAT 
076100  COMPUTE WS-SCI-OUT-MANTISSA = WS-SCI-MANT3 / 100.               GFVSTAT 
076200  MOVE WS-SCI-EXP-RAW TO WS-SCI-OUT-EXPONENT.                     GFVSTAT 
076300  0932-EXIT.                                                      GFVSTAT 
076400  EXIT.                                                           GFVSTAT 
076500                                                                  GFVSTAT 
076600 * ************************************************************   GFVSTAT 
076700 * 0940-FORMAT-SCI-TEXT - BUILDS THE FIXED "D.DDe+EE" FORM. EVERY GFVSTAT 
076800 * EXPONENT THIS PROGRAM EVER BUILDS STAYS UNDER 100, SO TWO      GFVSTAT 
076900 * DIGITS ALWAYS COVER IT.                                        GFVSTAT 
077000 * ************************************************************   GFVSTAT 
077100  0940-FORMAT-SCI-TEXT.                                           GFVSTAT 
077200  STRING WS-SCI-MANT-DISP DELIMITED BY SIZE                       GFVSTAT 
077300  'e+' DELIMITED BY SIZE                                          GFVSTAT 
077400  WS-SCI-EXP-DISP DELIMITED BY SIZE                               GFVSTAT 
077500  INTO WS-SCI-TEXT.                                               GFVSTAT 
077600  0940-EXIT.                                                      GFVSTAT 
077700  EXIT.                                                           GFVSTAT 
077800                                                                  GFVSTAT 
077900 * ************************************************************   GFVSTAT 
078000 * 0950-COMBINE-MANT-PAIR / 0952-SHIFT-ADD-MANT - ADDS THE SCALED GFVSTAT 
078100 * TERM IN WS-COMBINE-TERM-MANT/EXP INTO THE SCALED ACCUMULATOR   GFVSTAT 
078200 * IN WS-COMBINE-ACC-MANT/EXP. SAME ALGORITHM AS GFVPFXS OWN      GFVSTAT 
078300 * 0824-COMBINE-MANTISSAS / 0826-SHIFT-ADD-MANT, WHICH BUILDS     GFVSTAT 
078400 * STAT-V6-MANTISSA UP IN THE FIRST PLACE - THE SMALLER OF THE    GFVSTAT 
078500 * TWO EXPONENTS IS SHIFTED DOWN DIGIT BY DIGIT UNTIL IT LINES    GFVSTAT 
078600 * UP WITH THE LARGER, THEN THE MANTISSAS ARE ADDED; A TERM MORE  GFVSTAT 
078700 * THAN FOUR ORDERS OF MAGNITUDE SMALLER THAN THE ACCUMULATOR     GFVSTAT 
078800 * CANNOT MOVE ITS LAST SIGNIFICANT DIGIT AND IS DROPPED.         GFVSTAT 
078900 * ************************************************************   GFVSTAT 
079000  0950-COMBINE-MANT-PAIR.                                         GFVSTAT 
079100  IF WS-COMBINE-TERM-EXP > WS-COMBINE-ACC-EXP                     GFVSTAT 
079200  MOVE WS-COMBINE-ACC-MANT TO WS-COMBINE-HOLD-MANT                GFVSTAT 
079300  MOVE WS-COMBINE-ACC-EXP TO WS-COMBINE-HOLD-EXP                  GFVSTAT 
079400  MOVE WS-COMBINE-TERM-MANT TO WS-COMBINE-ACC-MANT                GFVSTAT 
079500  MOVE WS-COMBINE-TERM-EXP TO WS-COMBINE-ACC-EXP                  GFVSTAT 
079600  MOVE WS-COMBINE-HOLD-MANT TO WS-COMBINE-TERM-MANT               GFVSTAT 
079700  MOVE WS-COMBINE-HOLD-EXP TO WS-COMBINE-TERM-EXP                 GFVSTAT 
079800  END-IF.                                                         GFVSTAT 
079900  COMPUTE WS-COMBINE-EXP-DIFF =                                   GFVSTAT 
080000  WS-COMBINE-ACC-EXP - WS-COMBINE-TERM-EXP.                       GFVSTAT 
080100  IF WS-COMBINE-EXP-DIFF > 4                                      GFVSTAT 
080200  GO TO 0950-EXIT.                                                GFVSTAT 
080300  MOVE 1 TO WS-COMBINE-SHIFT-CNT.                                 GFVSTAT 
080400  PERFORM 0952-SHIFT-ADD-MANT THRU 0952-EXIT                      GFVSTAT 
080500  UNTIL WS-COMBINE-SHIFT-CNT > WS-COMBINE-EXP-DIFF.               GFVSTAT 
080600  COMPUTE WS-COMBINE-ACC-MANT =                                   GFVSTAT 
080700  WS-COMBINE-ACC-MANT + WS-COMBINE-TERM-MANT.                     GFVSTAT 
080800  IF WS-COMBINE-ACC-MANT >= 10                                    GFVSTAT 
080900  COMPUTE WS-COMBINE-ACC-MANT = WS-COMBINE-ACC-MANT / 10          GFVSTAT 
081000  ADD 1 TO WS-COMBINE-ACC-EXP                                     GFVSTAT 
081100  END-IF.                                                         GFVSTAT 
081200  0950-EXIT.                                                      GFVSTAT 
081300  EXIT.                                                           GFVSTAT 
081400                                                                  GFVSTAT 
081500  0952-SHIFT-ADD-MANT.                                            GFVSTAT 
081600  COMPUTE WS-COMBINE-TERM-MANT = WS-COMBINE-TERM-MANT / 10.       GFVSTAT 
081700  ADD 1 TO WS-COMBINE-SHIFT-CNT.                                  GFVSTAT 
081800  0952-EXIT.                                                      GFVSTAT 
081900  EXIT.                                                           GFVSTAT 
082000                                                                  GFVSTAT 
082100 * ************************************************************   GFVSTAT 
082200 * 0960-WRITE-BREAKDOWN-LINE - THE COMMON TAIL OF 0610 AND 0710,  GFVSTAT 
082300 * ONE STRING BUILT FROM THE FOUR WS-RPT-* SCRATCH PIECES SO IT   GFVSTAT 
082400 * NEVER HAS TO SPLIT ACROSS THE EXACT/SCALED BRANCHES ABOVE IT.  GFVSTAT 
082500 * ************************************************************   GFVSTAT 
082600  0960-WRITE-BREAKDOWN-LINE.                                      GFVSTAT 
082700  STRING '  /' DELIMITED BY SIZE                                  GFVSTAT 
082800  WS-RPT-L-TEXT(1:WS-RPT-L-LEN) DELIMITED BY SIZE                 GFVSTAT 
082900  ': ' DELIMITED BY SIZE                                          GFVSTAT 
083000  WS-RPT-C-TEXT(1:WS-RPT-C-LEN) DELIMITED BY SIZE                 GFVSTAT 
083100  ' entries (' DELIMITED BY SIZE                                  GFVSTAT 
083200  WS-RPT-A-TEXT(1:WS-RPT-A-LEN) DELIMITED BY SIZE                 GFVSTAT 
083300  ' addresses each, ' DELIMITED BY SIZE                           GFVSTAT 
083400  WS-RPT-T-TEXT(1:WS-RPT-T-LEN) DELIMITED BY SIZE                 GFVSTAT 
083500  ' total)' DELIMITED BY SIZE                                     GFVSTAT 
083600  INTO WS-PRINT-LINE.                                             GFVSTAT 
083700  PERFORM 0900-WRITE-LINE THRU 0900-EXIT.                         GFVSTAT 
083800  0960-BRK-EXIT.                                                  GFVSTAT 
083900  EXIT.                                                           GFVSTAT 
