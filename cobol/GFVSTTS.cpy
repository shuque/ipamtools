000100 * ************************************************************   GFVSTTS 
000200 * GFVSTTS  -  PER-RUN COUNTERS AND STATISTICS ACCUMULATORS       GFVSTTS 
000300 *                                                                GFVSTTS 
000400 * Owned by GFVMAIN for the life of the run; passed on the CALL   GFVSTTS 
000500 * USING to GFVENTRY (line and entry counters), GFVPFX (prefix,   GFVSTTS 
000600 * address and prefix-length counters) and GFVVAL (country counts)GFVSTTS 
000700 * so every validator posts straight into the one copy. GFVSTAT   GFVSTTS 
000800 * receives it read-only to build the statistics report.          GFVSTTS 
000900 *                                                                GFVSTTS 
001000 * Maintenance -                                                  GFVSTTS 
001100 *   1986-02-03  RJH  Original cut, ticket BLD-0142.              GFVSTTS 
001200 *   1990-07-17  DCT  Added the per-length breakdown tables for   GFVSTTS 
001300 *                    the statistics report, ticket BLD-0299.     GFVSTTS 
001400 *   1996-11-25  LKW  Added the IPv6 scaled address total, exact  GFVSTTS 
001500 *                    accumulation overflows past 1E12, BLD-0741. GFVSTTS 
001600 *   1999-03-02  MPK  Y2K review - no change required, BLD-0905.  GFVSTTS 
001700 *   2026-06-12  HOWARDT  Added GFV-V6-POWER-TABLE - a single     GFVSTTS 
001800 *                    IPv6 prefix can already run past any BINARY GFVSTTS 
001900 *                    field this shop has (2 ** 128 alone), so    GFVSTTS 
002000 *                    the scaled mantissa/exponent total has to   GFVSTTS 
002100 *                    be kept up to date entry by entry, not just GFVSTTS 
002200 *                    computed once at overflow. The same table   GFVSTTS 
002300 *                    gives GFVSTAT the address-count column on   GFVSTTS 
002400 *                    the per-length breakdown, ticket BLD-1122.  GFVSTTS 
002500 * ************************************************************   GFVSTTS 
002600                                                                  GFVSTTS 
002700 * LINE AND ENTRY COUNTERS - BATCH FLOW, MAIN LOOP.               GFVSTTS 
002800  01  GFV-LINE-COUNTERS.                                          GFVSTTS 
002900      05  STAT-TOTAL-LINES     PIC 9(9)        BINARY.            GFVSTTS 
003000      05  STAT-COMMENT-LINES   PIC 9(9)        BINARY.            GFVSTTS 
003100      05  STAT-DATA-LINES      PIC 9(9)        BINARY.            GFVSTTS 
003200      05  STAT-VALID-LINES     PIC 9(9)        BINARY.            GFVSTTS 
003300      05  STAT-INVALID-LINES   PIC 9(9)        BINARY.            GFVSTTS 
003400      05  STAT-ERROR-COUNT     PIC 9(5)        BINARY.            GFVSTTS 
003500      05  STAT-WARNING-COUNT   PIC 9(5)        BINARY.            GFVSTTS 
003600      05  FILLER               PIC X(08).                         GFVSTTS 
003700                                                                  GFVSTTS 
003800 * PREFIX AND ADDRESS COUNTERS - FED BY GFVPFX, FAMILY FILTER     GFVSTTS 
003900 * ALREADY APPLIED (A FILTERED-OUT FAMILY DOES NOT POST HERE).    GFVSTTS 
004000  01  GFV-PREFIX-COUNTERS.                                        GFVSTTS 
004100      05  STAT-TOTAL-PREFIXES  PIC 9(9)        BINARY.            GFVSTTS 
004200      05  STAT-V4-PREFIXES     PIC 9(9)        BINARY.            GFVSTTS 
004300      05  STAT-V6-PREFIXES     PIC 9(9)        BINARY.            GFVSTTS 
004400      05  STAT-V4-ADDRESSES    PIC 9(18)       BINARY.            GFVSTTS 
004500      05  STAT-V6-ADDR-EXACT   PIC 9(18)       BINARY.            GFVSTTS 
004600      05  STAT-V6-ADDR-SCALE   PIC X(01)       VALUE 'N'.         GFVSTTS 
004700          10  STAT-V6-SCALED            VALUE 'Y'.                GFVSTTS 
004800      05  STAT-V6-MANTISSA     PIC 9(3)V9(2)   BINARY.            GFVSTTS 
004900      05  STAT-V6-EXPONENT     PIC 9(3)        BINARY.            GFVSTTS 
005000      05  FILLER               PIC X(06).                         GFVSTTS 
005100                                                                  GFVSTTS 
005200 * IPV4 PREFIX-LENGTH BREAKDOWN, LENGTHS 0-32. SUBSCRIPT = LENGTH GFVSTTS 
005300 * PLUS 1 (A LENGTH-0 DEFAULT ROUTE LANDS IN SUBSCRIPT 1).        GFVSTTS 
005400  01  GFV-V4-LEN-TABLE.                                           GFVSTTS 
005500      05  V4-LEN-COUNT OCCURS 33 TIMES                            GFVSTTS 
005600          INDEXED BY V4-LEN-INDEX                                 GFVSTTS 
005700          PIC 9(9)         BINARY.                                GFVSTTS 
005800                                                                  GFVSTTS 
005900 * IPV6 PREFIX-LENGTH BREAKDOWN, LENGTHS 0-128. SUBSCRIPT = LENGTHGFVSTTS 
006000 * PLUS 1.                                                        GFVSTTS 
006100  01  GFV-V6-LEN-TABLE.                                           GFVSTTS 
006200      05  V6-LEN-COUNT OCCURS 129 TIMES                           GFVSTTS 
006300          INDEXED BY V6-LEN-INDEX                                 GFVSTTS 
006400          PIC 9(9)         BINARY.                                GFVSTTS 
006500                                                                  GFVSTTS 
006600 * COUNTRY BREAKDOWN - ONE ENTRY PER DISTINCT COUNTRY CODE SEEN,  GFVSTTS 
006700 * BUILT UP BY SEARCH/INSERT IN GFVVAL, KEPT IN THE ORDER FIRST   GFVSTTS 
006800 * SEEN (GFVSTAT SORTS IT TO CODE ASCENDING FOR THE REPORT).      GFVSTTS 
006900  01  GFV-COUNTRY-TABLE.                                          GFVSTTS 
007000      05  CTRY-DISTINCT-COUNT  PIC 9(3)        BINARY.            GFVSTTS 
007100      05  CTRY-ENTRY OCCURS 1 TO 249 TIMES                        GFVSTTS 
007200          DEPENDING ON CTRY-DISTINCT-COUNT                        GFVSTTS 
007300          INDEXED BY CTRY-INDEX, CTRY-INDEX-2.                    GFVSTTS 
007400          10  CTRY-CODE            PIC X(02).                     GFVSTTS 
007500          10  CTRY-COUNT           PIC 9(9)        BINARY.        GFVSTTS 
007600                                                                  GFVSTTS 
007700 * SWAP-HOLD AREA FOR THE COUNTRY-TABLE SORT IN GFVSTAT.          GFVSTTS 
007800  01  GFV-COUNTRY-SWAP.                                           GFVSTTS 
007900      05  CSWAP-CODE           PIC X(02).                         GFVSTTS 
008000      05  CSWAP-COUNT          PIC 9(9)        BINARY.            GFVSTTS 
008100                                                                  GFVSTTS 
008200 * ************************************************************   GFVSTTS 
008300 * GFV-V6-POWER-TABLE - 2 ** (128 - LEN) IN SCIENTIFIC FORM, LEN  GFVSTTS 
008400 * 0 THROUGH 88 (SUBSCRIPT = LEN + 1). A /88 OR SHORTER PREFIX    GFVSTTS 
008500 * ALWAYS NEEDS THIS TABLE SINCE ITS ADDRESS COUNT ALREADY PASSES GFVSTTS 
008600 * 1E12; A /89 OR LONGER PREFIX STAYS EXACT IN A PIC 9(18) BINARY GFVSTTS 
008700 * FIELD AND HAS NO ENTRY HERE. THE MANTISSA IS A CONSTANT OF     GFVSTTS 
008800 * NATURE, NOT RUN DATA, SO IT IS CARRIED AS A TABLE RATHER THAN  GFVSTTS 
008900 * WORKED OUT BY REPEATED DOUBLING AT RUN TIME.                   GFVSTTS 
009000 * ************************************************************   GFVSTTS 
009100  01  GFV-V6-POWER-TABLE.                                         GFVSTTS 
009200      05  PWR-ENTRY OCCURS 89 TIMES                               GFVSTTS 
009300          INDEXED BY PWR-INDEX.                                   GFVSTTS 
009400          10  PWR-MANTISSA        PIC 9V99.                       GFVSTTS 
009500          10  PWR-EXPONENT        PIC 999.                        GFVSTTS 
009600                                                                  GFVSTTS 
009700 * TABLE VALUES - SUBSCRIPT 1 IS LEN 0 (2 ** 128), SUBSCRIPT 89   GFVSTTS 
009800 * IS LEN 88 (2 ** 40). EACH 6-BYTE SLICE IS A MANTISSA (3 DIGITS,GFVSTTS 
009900 * DECIMAL POINT IMPLIED AFTER THE FIRST) FOLLOWED BY A 3-DIGIT   GFVSTTS 
010000 * EXPONENT - E.G. "340038" IS 3.40E38. SEVEN SLICES PER VALUE    GFVSTTS 
010100 * CLAUSE TO KEEP EACH LINE WITHIN THE CODING AREA.               GFVSTTS 
010200  01  FILLER REDEFINES GFV-V6-POWER-TABLE.                        GFVSTTS 
010300      05  FILLER              PIC X(42)                           GFVSTTS 
010400          VALUE '340038170038851037425037213037106037532036'.     GFVSTTS 
010500      05  FILLER              PIC X(42)                           GFVSTTS 
010600          VALUE '266036133036665035332035166035831034415034'.     GFVSTTS 
010700      05  FILLER              PIC X(42)                           GFVSTTS 
010800          VALUE '208034104034519033260033130033649032325032'.     GFVSTTS 
010900      05  FILLER              PIC X(42)                           GFVSTTS 
011000          VALUE '162032811031406031203031101031507030254030'.     GFVSTTS 
011100      05  FILLER              PIC X(42)                           GFVSTTS 
011200          VALUE '127030634029317029158029792028396028198028'.     GFVSTTS 
011300      05  FILLER              PIC X(42)                           GFVSTTS 
011400          VALUE '990027495027248027124027619026309026155026'.     GFVSTTS 
011500      05  FILLER              PIC X(42)                           GFVSTTS 
011600          VALUE '774025387025193025967024484024242024121024'.     GFVSTTS 
011700      05  FILLER              PIC X(42)                           GFVSTTS 
011800          VALUE '604023302023151023756022378022189022944021'.     GFVSTTS 
011900      05  FILLER              PIC X(42)                           GFVSTTS 
012000          VALUE '472021236021118021590020295020148020738019'.     GFVSTTS 
012100      05  FILLER              PIC X(42)                           GFVSTTS 
012200          VALUE '369019184019922018461018231018115018576017'.     GFVSTTS 
012300      05  FILLER              PIC X(42)                           GFVSTTS 
012400          VALUE '288017144017721016360016180016901015450015'.     GFVSTTS 
012500      05  FILLER              PIC X(42)                           GFVSTTS 
012600          VALUE '225015113015563014281014141014704013352013'.     GFVSTTS 
012700      05  FILLER              PIC X(30)                           GFVSTTS 
012800          VALUE '176013880012440012220012110012'.                 GFVSTTS 
